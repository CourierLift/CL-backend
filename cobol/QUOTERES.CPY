000010******************************************************************
000020* QUOTERES.CPY
000030* Salida del motor de cotizacion (QUOTE-ENGINE) - una linea por
000040* cada QUOTE-REQUEST leido, en el mismo orden de llegada.
000050******************************************************************
000060*  MAINT LOG
000070*  10/02/1983  R.HOLLOWAY   ORIGINAL LAYOUT FOR QUOTE ENGINE PILOT
000080 01  WS-SAL-QUOTE-RES.
000090     05  QTR-PRICE                   PIC 9(04)V99.
000100     05  QTR-ETA-MIN                 PIC 9(04).
000110     05  QTR-MILES                   PIC 9(04)V99.
000120     05  QTR-TIER                    PIC X(10).
000130     05  FILLER                      PIC X(04).
