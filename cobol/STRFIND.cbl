000010******************************************************************
000020* Author:        T. ABARA
000030* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
000040* Date-Written:  03/11/1986
000050* Date-Compiled:
000060* Security:      COMPANY CONFIDENTIAL
000070******************************************************************
000080*                                                                *
000090*     PROGRAM:  STRFIND                                         *
000100*     PURPOSE:  Tells the caller whether a short pattern occurs  *
000110*               anywhere inside a longer text field - used by    *
000120*               the simple order pricer to classify an item's    *
000130*               service tier from keywords in the free-text item *
000140*               description, and anywhere else in the suite that *
000150*               needs a plain substring test.  Comparison is     *
000160*               done byte by byte with reference modification;   *
000170*               this shop's compiler has no library SEARCH-TEXT  *
000180*               verb.                                            *
000190*                                                                *
000200******************************************************************
000210*  CHANGE LOG
000220*  03/11/1986  T.ABARA     ORIGINAL
000230*  09/14/1992  T.ABARA     FIX - PATTERN-LONG OF ZERO WAS RETURNING
000240*                          A FALSE MATCH INSTEAD OF "NOT FOUND"
000250*  17/07/1997  D.OKAFOR    FIX - LOOP DID NOT STOP AT THE LAST
000260*                          POSSIBLE STARTING POSITION, READ ONE
000270*                          BYTE PAST THE PATTERN ON SHORT TEXT
000280*  30/09/1998  T.ABARA     Y2K REVIEW - NO DATE FIELDS HERE, OK
000290*  19/05/2002  R.NGUYEN    FIX - A CALLER-SUPPLIED LK-TEXTO-LONG
000300*                          OVER 40 READ PAST LK-TEXTO-BUSQUEDA; NOW
000310*                          CAPPED AND A WARNING DISPLAYED (CR-0388)
000320******************************************************************
000330       IDENTIFICATION DIVISION.
000340       PROGRAM-ID. STRFIND.
000350       AUTHOR.        T. ABARA.
000360       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
000370       DATE-WRITTEN.  03/11/1986.
000380       DATE-COMPILED.
000390       SECURITY.      COMPANY CONFIDENTIAL.
000400*----------------------------------------------------------------*
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450
000460       DATA DIVISION.
000470
000480       WORKING-STORAGE SECTION.
000490       77  WS-POS-INICIO                PIC 9(02) COMP VALUE ZERO.
000500       77  WS-POS-FINAL                 PIC 9(02) COMP VALUE ZERO.
000510
000520*  par de contadores de control del barrido, combinados en una
000530*  sola vista para el renglon de rastreo
000540       01  WS-CONTADOR-GRP.
000550           05  WS-CONTADOR-TEXTO        PIC 9(02) COMP.
000560           05  WS-CONTADOR-PATRON       PIC 9(02) COMP.
000570       01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP
000580                                       PIC 9(04) COMP.
000590
000600*  buffer de rastreo para el DISPLAY de auditoria al no hallar
000610       01  WS-TRAZA-PATRON.
000620           05  WS-TRAZA-PATRON-TXT      PIC X(12).
000630       01  WS-TRAZA-PATRON-NUM REDEFINES WS-TRAZA-PATRON
000640                                       PIC 9(12).
000650
000660*  posicion de arranque y longitud de patron combinadas en una
000670*  sola vista, para el renglon de rastreo cuando SI se halla
000680       01  WS-HALLAZGO-GRP.
000690           05  WS-HALLAZGO-POS          PIC 9(02) COMP.
000700           05  WS-HALLAZGO-LONG         PIC 9(02) COMP.
000710       01  WS-HALLAZGO-ALT REDEFINES WS-HALLAZGO-GRP
000720                                       PIC 9(04) COMP.
000730
000740       LINKAGE SECTION.
000750       01  LK-STRFIND-ENTRADA.
000760           05  LK-TEXTO-BUSQUEDA        PIC X(40).
000770           05  LK-TEXTO-LONG            PIC 9(02) COMP.
000780           05  LK-PATRON                PIC X(12).
000790           05  LK-PATRON-LONG           PIC 9(02) COMP.
000800       01  LK-STRFIND-SALIDA.
000810           05  LK-ENCONTRADO-SW         PIC X(01).
000820               88  LK-PATRON-ENCONTRADO     VALUE 'S'.
000830               88  LK-PATRON-NO-ENCONTRADO  VALUE 'N'.
000840
000850*----------------------------------------------------------------*
000860       PROCEDURE DIVISION USING LK-STRFIND-ENTRADA,
000870                                 LK-STRFIND-SALIDA.
000880*----------------------------------------------------------------*
000890
000900           SET LK-PATRON-NO-ENCONTRADO TO TRUE.
000910
000920           IF LK-TEXTO-LONG > 40
000930              DISPLAY 'STRFIND - TEXTO-LONG OVER 40, TRUNCATED: '
000940                      LK-TEXTO-LONG
000950              MOVE 40 TO LK-TEXTO-LONG
000960           END-IF.
000970
000980           IF LK-PATRON-LONG = ZERO OR
000990              LK-TEXTO-LONG  = ZERO OR
001000              LK-PATRON-LONG > LK-TEXTO-LONG
001010              GO TO 9000-SALIR-STRFIND
001020           END-IF.
001030
001040           COMPUTE WS-POS-FINAL = LK-TEXTO-LONG - LK-PATRON-LONG + 1.
001050
001060           PERFORM 1000-COMPARAR-EN-POSICION
001070              THRU 1000-COMPARAR-EN-POSICION-FIN
001080              VARYING WS-POS-INICIO FROM 1 BY 1
001090                UNTIL WS-POS-INICIO > WS-POS-FINAL
001100                   OR LK-PATRON-ENCONTRADO.
001110
001120       9000-SALIR-STRFIND.
001130           IF LK-PATRON-NO-ENCONTRADO
001140              MOVE LK-PATRON      TO WS-TRAZA-PATRON-TXT
001150              MOVE LK-TEXTO-LONG  TO WS-CONTADOR-TEXTO
001160              MOVE LK-PATRON-LONG TO WS-CONTADOR-PATRON
001170              DISPLAY 'STRFIND - PATTERN NOT FOUND: '
001180                      WS-TRAZA-PATRON-TXT ' TXT/PAT LEN: '
001190                      WS-CONTADOR-ALT
001200           ELSE
001210              DISPLAY 'STRFIND - PATTERN FOUND, POS/LEN: '
001220                      WS-HALLAZGO-ALT
001230           END-IF.
001240           EXIT PROGRAM.
001250
001260*----------------------------------------------------------------*
001270       1000-COMPARAR-EN-POSICION.
001280
001290           IF LK-TEXTO-BUSQUEDA (WS-POS-INICIO : LK-PATRON-LONG) =
001300              LK-PATRON (1 : LK-PATRON-LONG)
001310              SET LK-PATRON-ENCONTRADO TO TRUE
001320              MOVE WS-POS-INICIO  TO WS-HALLAZGO-POS
001330              MOVE LK-PATRON-LONG TO WS-HALLAZGO-LONG
001340           END-IF.
001350
001360       1000-COMPARAR-EN-POSICION-FIN.
001370           EXIT.
001380
001390       END PROGRAM STRFIND.
