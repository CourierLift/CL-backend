000010******************************************************************
000020* Author:        R. HOLLOWAY
000030* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
000040* Date-Written:  02/14/1984
000050* Date-Compiled:
000060* Security:      COMPANY CONFIDENTIAL
000070******************************************************************
000080*                                                                *
000090*     PROGRAM:  GEOMATH                                         *
000100*     PURPOSE:  Great-circle (haversine) distance between two    *
000110*               lat/lng points, in statute miles, for the        *
000120*               advanced QUOTE-ENGINE pricing model.  This shop  *
000130*               has no scientific subroutine library on the      *
000140*               batch LPAR, so SINE, COSINE and ARCTAN are       *
000150*               worked out here from the CRC handbook series     *
000160*               and rational approximations rather than CALLed   *
000170*               from a vendor math package.                      *
000180*                                                                *
000190******************************************************************
000200*  CHANGE LOG
000210*  02/14/1984  R.HOLLOWAY   ORIGINAL - SINE/COSINE BY TAYLOR
000220*                          SERIES, ARCSIN VIA CRC ARCTAN APPROX
000230*  06/09/1989  R.HOLLOWAY   FIX - COSINE SERIES ONLY CARRIED 3
000240*                          TERMS, ROUGH PAST 90 DEGREES; ADDED 4TH
000250*  22/06/1991  T.ABARA      ADDED 7TH-ORDER TERM TO SINE SERIES
000260*  18/02/1994  T.ABARA      FIX - ARCTAN APPROXIMATION DIVERGED
000270*                          PAST T=1, NOW RANGE-REDUCED FIRST
000280*  30/09/1998  T.ABARA      Y2K REVIEW - NO DATE FIELDS HERE, OK
000290*  11/03/2004  R.NGUYEN     FIX - WS-KM-RESULT-COMP WAS PACKED,
000300*                          DROPPED THE HALF-MERIDIAN TRACE ON THE
000310*                          9-TRACK BUILD; REDEFINED UNPACKED (CR-0452)
000320******************************************************************
000330       IDENTIFICATION DIVISION.
000340       PROGRAM-ID. GEOMATH.
000350       AUTHOR.        R. HOLLOWAY.
000360       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
000370       DATE-WRITTEN.  02/14/1984.
000380       DATE-COMPILED.
000390       SECURITY.      COMPANY CONFIDENTIAL.
000400*----------------------------------------------------------------*
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450
000460       DATA DIVISION.
000470
000480       WORKING-STORAGE SECTION.
000490       77  WS-PI                         PIC 9(1)V9(7)
000500                                          VALUE 3.1415927.
000510       77  WS-PI-MEDIOS                  PIC 9(1)V9(7)
000520                                          VALUE 1.5707963.
000530       77  WS-GRADOS-A-RAD               PIC 9(1)V9(7)
000540                                          VALUE 0.0174533.
000550       77  WS-RADIO-TIERRA-KM            PIC 9(4)V9(1)
000560                                          VALUE 6371.0.
000570       77  WS-MI-POR-KM                  PIC 9(1)V9(6)
000580                                          VALUE 0.621371.
000590       77  WS-FUDGE-MILLAS               PIC 9(1)V99
000600                                          VALUE 1.15.
000610
000620*  vista alternativa de las coordenadas de entrada, para el
000630*  trazado de auditoria cuando el resultado da fuera de rango
000640       01  WS-COORD-ENTRADA-GRP.
000650           05  WS-COORD-LAT1            PIC S9(03)V9(04).
000660           05  WS-COORD-LNG1            PIC S9(03)V9(04).
000670           05  WS-COORD-LAT2            PIC S9(03)V9(04).
000680           05  WS-COORD-LNG2            PIC S9(03)V9(04).
000690       01  WS-COORD-ENTRADA-ALFA REDEFINES WS-COORD-ENTRADA-GRP
000700                                         PIC X(20).
000710
000720*  trabajo interno del calculo de distancia gran-circulo
000730       01  WS-AREA-TRABAJO.
000740           05  WS-LAT1-RAD              PIC S9(02)V9(07).
000750           05  WS-LAT2-RAD              PIC S9(02)V9(07).
000760           05  WS-DLAT-RAD              PIC S9(02)V9(07).
000770           05  WS-DLNG-RAD              PIC S9(02)V9(07).
000780           05  WS-SENO-DLAT-2           PIC S9(01)V9(07).
000790           05  WS-SENO-DLNG-2           PIC S9(01)V9(07).
000800           05  WS-COS-LAT1              PIC S9(01)V9(07).
000810           05  WS-COS-LAT2              PIC S9(01)V9(07).
000820           05  WS-VALOR-A               PIC S9(01)V9(07).
000830           05  WS-VALOR-C               PIC S9(01)V9(07).
000840
000850*  rutinas seno/coseno por serie de Taylor y arcoseno por la
000860*  aproximacion racional del CRC - comparten este solo argumento
000870       01  WS-ARG-SERIE                 PIC S9(02)V9(07).
000880       01  WS-RESULT-SERIE              PIC S9(01)V9(07).
000890
000900*  vista alfa del valor A del haversine, para el renglon de
000910*  auditoria cuando 4000-CALC-DISTANCIA-MILLAS da fuera de rango
000920       01  WS-VALOR-A-GRP.
000930           05  WS-VALOR-A-DISP           PIC S9(01)V9(07).
000940       01  WS-VALOR-A-ALFA REDEFINES WS-VALOR-A-GRP
000950                                         PIC X(09).
000960
000970       01  WS-ASIN-X                    PIC S9(01)V9(07).
000980       01  WS-ASIN-RESULT               PIC S9(01)V9(07).
000990       01  WS-ATAN-T                    PIC S9(03)V9(07).
001000       01  WS-ATAN-RESULT               PIC S9(01)V9(07).
001010       01  WS-ATAN-INV                  PIC S9(03)V9(07).
001020
001030*  vista entera del resultado en Km, para comparar contra el
001040*  limite de 12,000 Km (medio meridiano) en el DISPLAY de rastreo
001050       01  WS-KM-RESULT-GRP.
001060           05  WS-KM-RESULT-DISP         PIC 9(05)V9(02).
001070       01  WS-KM-RESULT-COMP REDEFINES WS-KM-RESULT-GRP
001080                                         PIC 9(07).
001090
001100       LINKAGE SECTION.
001110       01  LK-GEO-ENTRADA.
001120           05  LK-GEO-LAT1              PIC S9(03)V9(04).
001130           05  LK-GEO-LNG1              PIC S9(03)V9(04).
001140           05  LK-GEO-LAT2              PIC S9(03)V9(04).
001150           05  LK-GEO-LNG2              PIC S9(03)V9(04).
001160       01  LK-GEO-SALIDA.
001170           05  LK-GEO-MILLAS            PIC 9(04)V99.
001180
001190*----------------------------------------------------------------*
001200       PROCEDURE DIVISION USING LK-GEO-ENTRADA, LK-GEO-SALIDA.
001210*----------------------------------------------------------------*
001220
001230           PERFORM 1000-PREPARAR-ANGULOS
001240              THRU 1000-PREPARAR-ANGULOS-FIN.
001250
001260           PERFORM 2000-CALC-HAVERSINE-A
001270              THRU 2000-CALC-HAVERSINE-A-FIN.
001280
001290           PERFORM 3000-CALC-ARCSENO
001300              THRU 3000-CALC-ARCSENO-FIN.
001310
001320           PERFORM 4000-CALC-DISTANCIA-MILLAS
001330              THRU 4000-CALC-DISTANCIA-MILLAS-FIN.
001340
001350           EXIT PROGRAM.
001360
001370*----------------------------------------------------------------*
001380       1000-PREPARAR-ANGULOS.
001390
001400           MOVE LK-GEO-LAT1 TO WS-COORD-LAT1.
001410           MOVE LK-GEO-LNG1 TO WS-COORD-LNG1.
001420           MOVE LK-GEO-LAT2 TO WS-COORD-LAT2.
001430           MOVE LK-GEO-LNG2 TO WS-COORD-LNG2.
001440
001450           COMPUTE WS-LAT1-RAD = LK-GEO-LAT1 * WS-GRADOS-A-RAD.
001460           COMPUTE WS-LAT2-RAD = LK-GEO-LAT2 * WS-GRADOS-A-RAD.
001470           COMPUTE WS-DLAT-RAD = (LK-GEO-LAT2 - LK-GEO-LAT1)
001480                                    * WS-GRADOS-A-RAD.
001490           COMPUTE WS-DLNG-RAD = (LK-GEO-LNG2 - LK-GEO-LNG1)
001500                                    * WS-GRADOS-A-RAD.
001510
001520       1000-PREPARAR-ANGULOS-FIN.
001530           EXIT.
001540
001550*----------------------------------------------------------------*
001560       2000-CALC-HAVERSINE-A.
001570
001580           COMPUTE WS-ARG-SERIE = WS-DLAT-RAD / 2.
001590           PERFORM 2100-CALC-SENO-SERIE
001600              THRU 2100-CALC-SENO-SERIE-FIN.
001610           MOVE WS-RESULT-SERIE TO WS-SENO-DLAT-2.
001620
001630           COMPUTE WS-ARG-SERIE = WS-DLNG-RAD / 2.
001640           PERFORM 2100-CALC-SENO-SERIE
001650              THRU 2100-CALC-SENO-SERIE-FIN.
001660           MOVE WS-RESULT-SERIE TO WS-SENO-DLNG-2.
001670
001680           MOVE WS-LAT1-RAD TO WS-ARG-SERIE.
001690           PERFORM 2200-CALC-COSENO-SERIE
001700              THRU 2200-CALC-COSENO-SERIE-FIN.
001710           MOVE WS-RESULT-SERIE TO WS-COS-LAT1.
001720
001730           MOVE WS-LAT2-RAD TO WS-ARG-SERIE.
001740           PERFORM 2200-CALC-COSENO-SERIE
001750              THRU 2200-CALC-COSENO-SERIE-FIN.
001760           MOVE WS-RESULT-SERIE TO WS-COS-LAT2.
001770
001780           COMPUTE WS-VALOR-A = (WS-SENO-DLAT-2 ** 2) +
001790               (WS-COS-LAT1 * WS-COS-LAT2 * (WS-SENO-DLNG-2 ** 2)).
001800
001810           IF WS-VALOR-A < 0 OR WS-VALOR-A > 1
001820              MOVE WS-VALOR-A TO WS-VALOR-A-DISP
001830              DISPLAY 'GEOMATH - HAVERSINE A OUT OF RANGE, RAW: '
001840                      WS-VALOR-A-ALFA
001850           END-IF.
001860           IF WS-VALOR-A < 0
001870              MOVE 0 TO WS-VALOR-A
001880           END-IF.
001890           IF WS-VALOR-A > 1
001900              MOVE 1 TO WS-VALOR-A
001910           END-IF.
001920
001930       2000-CALC-HAVERSINE-A-FIN.
001940           EXIT.
001950
001960*----------------------------------------------------------------*
001970*    seno por serie de Taylor - 4 terminos: x - x3/6 + x5/120
001980*    - x7/5040  (agregado 1991, ver CHANGE LOG)
001990       2100-CALC-SENO-SERIE.
002000
002010           COMPUTE WS-RESULT-SERIE =
002020               WS-ARG-SERIE
002030               - (WS-ARG-SERIE ** 3) / 6
002040               + (WS-ARG-SERIE ** 5) / 120
002050               - (WS-ARG-SERIE ** 7) / 5040.
002060
002070       2100-CALC-SENO-SERIE-FIN.
002080           EXIT.
002090
002100*----------------------------------------------------------------*
002110*    coseno por serie de Taylor - 4 terminos: 1 - x2/2 + x4/24
002120*    - x6/720  (4to termino agregado 1989, ver CHANGE LOG)
002130       2200-CALC-COSENO-SERIE.
002140
002150           COMPUTE WS-RESULT-SERIE =
002160               1
002170               - (WS-ARG-SERIE ** 2) / 2
002180               + (WS-ARG-SERIE ** 4) / 24
002190               - (WS-ARG-SERIE ** 6) / 720.
002200
002210       2200-CALC-COSENO-SERIE-FIN.
002220           EXIT.
002230
002240*----------------------------------------------------------------*
002250*    arcoseno(x) = arctan( x / raiz(1-x*x) ), x entre 0 y 1
002260       3000-CALC-ARCSENO.
002270
002280           COMPUTE WS-ASIN-X = WS-VALOR-A ** 0.5.
002290
002300           IF WS-ASIN-X >= 1
002310              MOVE WS-PI-MEDIOS TO WS-ASIN-RESULT
002320           ELSE
002330              COMPUTE WS-ATAN-T =
002340                  WS-ASIN-X / ((1 - (WS-ASIN-X ** 2)) ** 0.5)
002350              PERFORM 3100-CALC-ARCTAN
002360                 THRU 3100-CALC-ARCTAN-FIN
002370              MOVE WS-ATAN-RESULT TO WS-ASIN-RESULT
002380           END-IF.
002390
002400           COMPUTE WS-VALOR-C = 2 * WS-ASIN-RESULT.
002410
002420       3000-CALC-ARCSENO-FIN.
002430           EXIT.
002440
002450*----------------------------------------------------------------*
002460*    arctan(t), t >= 0 - aproximacion racional del CRC HANDBOOK
002470*    (formula 4.4.49): arctan(t) = t / (1 + 0.28*t*t) para t<=1;
002480*    para t>1 se usa arctan(t) = pi/2 - arctan(1/t)
002490       3100-CALC-ARCTAN.
002500
002510           IF WS-ATAN-T <= 1
002520              COMPUTE WS-ATAN-RESULT =
002530                  WS-ATAN-T / (1 + (0.28 * (WS-ATAN-T ** 2)))
002540           ELSE
002550              COMPUTE WS-ATAN-INV = 1 / WS-ATAN-T
002560              COMPUTE WS-ATAN-RESULT =
002570                  WS-PI-MEDIOS -
002580                  (WS-ATAN-INV / (1 + (0.28 * (WS-ATAN-INV ** 2))))
002590           END-IF.
002600
002610       3100-CALC-ARCTAN-FIN.
002620           EXIT.
002630
002640*----------------------------------------------------------------*
002650       4000-CALC-DISTANCIA-MILLAS.
002660
002670           COMPUTE WS-KM-RESULT-DISP ROUNDED =
002680               WS-RADIO-TIERRA-KM * WS-VALOR-C.
002690
002700           IF WS-KM-RESULT-COMP > 12000
002710              DISPLAY 'GEOMATH - KM RESULT EXCEEDS HALF MERIDIAN: '
002720                      WS-KM-RESULT-COMP
002730           END-IF.
002740
002750           COMPUTE LK-GEO-MILLAS ROUNDED =
002760               WS-KM-RESULT-DISP * WS-MI-POR-KM * WS-FUDGE-MILLAS.
002770
002780       4000-CALC-DISTANCIA-MILLAS-FIN.
002790           EXIT.
002800
002810       END PROGRAM GEOMATH.
