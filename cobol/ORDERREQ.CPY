000010******************************************************************
000020* ORDERREQ.CPY
000030* Entrada del tasador simple de pedidos (ORDER-PRICER) y del armador
000040* de pedidos (ORDER-POSTER).  El origen y destino llegan como texto
000050* de domicilio O como coordenadas; cuando el domicilio viene en
000060* blanco se usan las coordenadas que acompanan al registro.
000070* ~170 bytes, LINE SEQUENTIAL, orden de llegada (no requiere clave).
000080******************************************************************
000090*  MAINT LOG
000100*  14/03/1986  R.HOLLOWAY   ORIGINAL LAYOUT
000110*  09/11/1994  D.OKAFOR     ADDED ORQ-COMPAT-SW / ORQ-WEIGHT-KG
000120*                           REDEFINES FOR THE LEGACY KILOGRAM FEED
000130 01  WS-ENT-ORDER-REQ.
000140     05  ORQ-USER-ID                 PIC 9(06).
000150     05  ORQ-PICKUP-ADDR             PIC X(40).
000160     05  ORQ-DROPOFF-ADDR            PIC X(40).
000170     05  ORQ-PICKUP-LAT              PIC S9(3)V9(4).
000180     05  ORQ-PICKUP-LNG              PIC S9(3)V9(4).
000190     05  ORQ-DROPOFF-LAT             PIC S9(3)V9(4).
000200     05  ORQ-DROPOFF-LNG             PIC S9(3)V9(4).
000210     05  ORQ-VEHICLE                 PIC X(12).
000220     05  ORQ-ITEM-TYPE               PIC X(20).
000230     05  ORQ-QUANTITY                PIC 9(03).
000240     05  ORQ-COMPAT-SW               PIC X(01).
000250         88  ORQ-COMPAT-FEED             VALUE 'Y'.
000260         88  ORQ-NATIVE-FEED             VALUE 'N' SPACE.
000270     05  ORQ-WEIGHT-LB               PIC 9(04)V99.
000280     05  ORQ-WEIGHT-KG REDEFINES
000290         ORQ-WEIGHT-LB               PIC 9(04)V99.
000300     05  ORQ-LENGTH-IN                PIC 9(03)V9.
000310     05  ORQ-WIDTH-IN                 PIC 9(03)V9.
000320     05  ORQ-HEIGHT-IN                PIC 9(03)V9.
000330     05  FILLER                       PIC X(02).
