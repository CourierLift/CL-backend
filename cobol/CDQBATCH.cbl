000010******************************************************************
000020* Author:        R. HOLLOWAY
000030* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
000040* Date-Written:  10/02/1983
000050* Date-Compiled:
000060* Security:      COMPANY CONFIDENTIAL
000070******************************************************************
000080*                                                                *
000090*     PROGRAM:  CDQBATCH                                        *
000100*     PURPOSE:  Nightly courier-delivery batch.  Prices quote    *
000110*               requests with the advanced engine, prices and    *
000120*               posts order requests with the simple engine,     *
000130*               applies requested order status changes against   *
000140*               the lifecycle/role rules, and rolls up the       *
000150*               rewards-point ledger by customer.  Writes one    *
000160*               132-column run report with a section for each    *
000170*               of the four jobs, plus the new order-master       *
000180*               extract.                                          *
000190*                                                                *
000200******************************************************************
000210*  CHANGE LOG
000220*  10/02/1983  R.HOLLOWAY   ORIGINAL - QUOTE ENGINE PILOT ONLY
000230*  14/03/1986  R.HOLLOWAY   ADDED ORDER PRICER/POSTER (CR-0098)
000240*  17/07/1994  D.OKAFOR     ADDED STATUS-VALIDATOR PHASE, ORDER
000250*                          MASTER EXTRACT (CR-0231)
000260*  11/21/1997  D.OKAFOR     FIX - ORDER MASTER WAS WRITTEN BEFORE
000270*                          STATUS CHANGES WERE APPLIED; MOVED THE
000280*                          EXTRACT TO AFTER PHASE 4000
000290*  05/05/1999  D.OKAFOR     ADDED REWARDS LEDGER PHASE (CR-0309)
000300*  08/30/1999  D.OKAFOR     Y2K REVIEW - ALL DATE FIELDS ARE
000310*                          4-DIGIT YEAR, NO CHANGE REQUIRED
000320*  02/14/2003  R.NGUYEN     FIX - UNKNOWN VEHICLE CODE ON A QUOTE
000330*                          FELL THROUGH TO ZERO RATE; NOW DEFAULTS
000340*                          TO THE CAR ROW (CR-0415)
000350*  09/02/2004  R.NGUYEN     ADDED COMPAT-FEED WEIGHT CONVERSION
000360*                          TO THE ORDER PRICER (CR-0452)
000370******************************************************************
000380       IDENTIFICATION DIVISION.
000390       PROGRAM-ID. CDQBATCH.
000400       AUTHOR.        R. HOLLOWAY.
000410       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
000420       DATE-WRITTEN.  10/02/1983.
000430       DATE-COMPILED.
000440       SECURITY.      COMPANY CONFIDENTIAL.
000450*----------------------------------------------------------------*
000460       ENVIRONMENT DIVISION.
000470       CONFIGURATION SECTION.
000480       SPECIAL-NAMES.
000490           C01 IS TOP-OF-FORM.
000500
000510       INPUT-OUTPUT SECTION.
000520       FILE-CONTROL.
000530
000540           SELECT ENT-QUOTE-REQ
000550               ASSIGN TO 'QUOTEREQ'
000560               ORGANIZATION IS LINE SEQUENTIAL
000570               FILE STATUS IS FS-QUOTE-REQ.
000580
000590           SELECT SAL-QUOTE-RES
000600               ASSIGN TO 'QUOTERES'
000610               ORGANIZATION IS LINE SEQUENTIAL
000620               FILE STATUS IS FS-QUOTE-RES.
000630
000640           SELECT ENT-ORDER-REQ
000650               ASSIGN TO 'ORDERREQ'
000660               ORGANIZATION IS LINE SEQUENTIAL
000670               FILE STATUS IS FS-ORDER-REQ.
000680
000690           SELECT SAL-ORDER-MST
000700               ASSIGN TO 'ORDERMST'
000710               ORGANIZATION IS LINE SEQUENTIAL
000720               FILE STATUS IS FS-ORDER-MST.
000730
000740           SELECT ENT-STATUS-CHG
000750               ASSIGN TO 'STATCHG'
000760               ORGANIZATION IS LINE SEQUENTIAL
000770               FILE STATUS IS FS-STATUS-CHG.
000780
000790           SELECT ENT-REWARD-EVT
000800               ASSIGN TO 'RWDEVENT'
000810               ORGANIZATION IS LINE SEQUENTIAL
000820               FILE STATUS IS FS-REWARD-EVT.
000830
000840           SELECT SAL-REPORT
000850               ASSIGN TO 'CDQRPT'
000860               ORGANIZATION IS LINE SEQUENTIAL
000870               FILE STATUS IS FS-REPORT.
000880
000890*----------------------------------------------------------------*
000900       DATA DIVISION.
000910
000920       FILE SECTION.
000930
000940       FD  ENT-QUOTE-REQ.
000950           COPY QUOTEREQ.
000960
000970       FD  SAL-QUOTE-RES.
000980           COPY QUOTERES.
000990
001000       FD  ENT-ORDER-REQ.
001010           COPY ORDERREQ.
001020
001030       FD  SAL-ORDER-MST.
001040           COPY ORDERMST.
001050
001060       FD  ENT-STATUS-CHG.
001070           COPY STATCHG.
001080
001090       FD  ENT-REWARD-EVT.
001100           COPY RWDEVENT.
001110
001120       FD  SAL-REPORT.
001130       01  WS-SAL-REPORT                PIC X(132).
001140
001150*----------------------------------------------------------------*
001160       WORKING-STORAGE SECTION.
001170
001180       01  FS-AREA.
001190           05  FS-QUOTE-REQ             PIC X(02).
001200               88  FS-QUOTE-REQ-OK          VALUE '00'.
001210               88  FS-QUOTE-REQ-EOF         VALUE '10'.
001220           05  FS-QUOTE-RES             PIC X(02).
001230               88  FS-QUOTE-RES-OK          VALUE '00'.
001240           05  FS-ORDER-REQ             PIC X(02).
001250               88  FS-ORDER-REQ-OK          VALUE '00'.
001260               88  FS-ORDER-REQ-EOF         VALUE '10'.
001270           05  FS-ORDER-MST             PIC X(02).
001280               88  FS-ORDER-MST-OK          VALUE '00'.
001290           05  FS-STATUS-CHG            PIC X(02).
001300               88  FS-STATUS-CHG-OK         VALUE '00'.
001310               88  FS-STATUS-CHG-EOF        VALUE '10'.
001320           05  FS-REWARD-EVT            PIC X(02).
001330               88  FS-REWARD-EVT-OK         VALUE '00'.
001340               88  FS-REWARD-EVT-EOF        VALUE '10'.
001350           05  FS-REPORT                PIC X(02).
001360               88  FS-REPORT-OK              VALUE '00'.
001370           05  FILLER                   PIC X(02).
001380
001390           COPY VEHRATES.
001400           COPY RPTLINES.
001410
001420*  tabla de pedidos en memoria - reemplaza el maestro indexado;
001430*  se carga en la fase 3000 y se actualiza en la fase 4000 antes
001440*  de volcarse al archivo de salida en la fase 5000
001450       01  WS-TABLA-PEDIDOS.
001460           05  WS-CANT-PEDIDOS          PIC 9(05) COMP VALUE ZERO.
001470           05  FILLER                   PIC X(03) VALUE SPACES.
001480*  NOTA: los campos de esta tabla llevan el prefijo PED- en vez de
001490*  ORDT- porque ORDT- ya esta tomado por el registro de salida de
001500*  ORDERMST.CPY dentro de este mismo programa - dos grupos con el
001510*  mismo nombre de campo en el mismo programa darian referencia
001520*  ambigua en el COMPUTE/MOVE de la fase 5000
001530           05  WS-PEDIDO-ENTRY OCCURS 1 TO 5000 TIMES
001540                       DEPENDING ON WS-CANT-PEDIDOS
001550                       INDEXED BY WS-PED-IDX.
001560               10  PED-ORDER-ID             PIC 9(06).
001570               10  PED-USER-ID              PIC 9(06).
001580               10  PED-PICKUP-LAT           PIC S9(03)V9(04).
001590               10  PED-PICKUP-LNG           PIC S9(03)V9(04).
001600               10  PED-DROPOFF-LAT          PIC S9(03)V9(04).
001610               10  PED-DROPOFF-LNG          PIC S9(03)V9(04).
001620               10  PED-VEHICLE              PIC X(12).
001630               10  PED-ITEM-TYPE            PIC X(20).
001640               10  PED-QUANTITY             PIC 9(03).
001650               10  PED-WEIGHT-LB            PIC 9(04)V99.
001660               10  PED-LENGTH-IN            PIC 9(03)V9.
001670               10  PED-WIDTH-IN             PIC 9(03)V9.
001680               10  PED-HEIGHT-IN            PIC 9(03)V9.
001690               10  PED-PRICE                PIC 9(04)V99.
001700               10  PED-ETA-MIN              PIC 9(04).
001710               10  PED-STATUS               PIC X(10).
001720               10  FILLER                   PIC X(03).
001730
001740*  tabla simple de multiplicador de vehiculo del tasador basico -
001750*  distinta de la tabla VEHRATES del motor de cotizacion avanzado,
001760*  que trae velocidad y ajuste ambiental ademas del multiplicador
001770       01  WS-TARIFA-SIMPLE-DATOS.
001780           05  FILLER  PIC X(14) VALUE 'BIKE        10'.
001790           05  FILLER  PIC X(14) VALUE 'CAR         12'.
001800           05  FILLER  PIC X(14) VALUE 'VAN         15'.
001810           05  FILLER  PIC X(14) VALUE 'TRUCK       20'.
001820       01  WS-TARIFA-SIMPLE REDEFINES WS-TARIFA-SIMPLE-DATOS.
001830           05  TSP-ENTRY OCCURS 4 TIMES
001840                   INDEXED BY TSP-IDX.
001850               10  TSP-CODE                 PIC X(12).
001860               10  TSP-MULT                 PIC 9(01)V9.
001870
001880*  contadores y acumuladores - todos COMP por norma del area
001890       77  WS-COT-SEQ                   PIC 9(06) COMP VALUE ZERO.
001900       77  WS-COT-CANT-TOTAL            PIC 9(06) COMP VALUE ZERO.
001910       77  WS-COT-MONTO-TOTAL           PIC 9(07)V99 COMP
001920                                        VALUE ZERO.
001930       77  WS-ORD-SIG-ID                PIC 9(06) COMP VALUE ZERO.
001940       77  WS-ORD-TOTAL-POST            PIC 9(06) COMP VALUE ZERO.
001950       77  WS-ORD-TOTAL-REJ             PIC 9(06) COMP VALUE ZERO.
001960       77  WS-ORD-MONTO-TOTAL           PIC 9(07)V99 COMP
001970                                        VALUE ZERO.
001980       77  WS-EST-TOTAL-APL             PIC 9(06) COMP VALUE ZERO.
001990       77  WS-EST-TOTAL-REJ             PIC 9(06) COMP VALUE ZERO.
002000       77  WS-RWD-TOTAL-EVT             PIC 9(06) COMP VALUE ZERO.
002010       77  WS-RWD-TOTAL-REJ             PIC 9(06) COMP VALUE ZERO.
002020       77  WS-RWD-TOTAL-USR             PIC 9(06) COMP VALUE ZERO.
002030       77  WS-RWD-NET-PTOS              PIC S9(09) COMP VALUE ZERO.
002040       77  WS-RWD-USR-EVENTOS           PIC 9(06) COMP VALUE ZERO.
002050       77  WS-RWD-USR-BALANCE           PIC S9(09) COMP VALUE ZERO.
002060       77  WS-RWD-USR-ACTUAL            PIC 9(06) VALUE ZERO.
002070       77  WS-RWD-PRIMERA-VEZ           PIC X(01) VALUE 'S'.
002080           88  WS-RWD-ES-PRIMERA            VALUE 'S'.
002090
002100*  trabajo del motor de cotizacion (QUOTE-ENGINE)
002110       01  WS-COT-TRABAJO.
002120           05  WS-COT-MILLAS            PIC S9(04)V99.
002130           05  WS-COT-BASE              PIC S9(04)V9999.
002140           05  WS-COT-VOLUMEN           PIC S9(05)V9999.
002150           05  WS-COT-SIZE-FACTOR       PIC S9(01)V9999.
002160           05  WS-COT-WEIGHT-FEE        PIC S9(03)V9999.
002170           05  WS-COT-ITEM-MULT         PIC S9(01)V99.
002180           05  WS-COT-WEATHER-MULT      PIC S9(01)V99.
002190           05  WS-COT-TRAFFIC-MULT      PIC S9(01)V99.
002200           05  WS-COT-WX                PIC S9(01)V9999.
002210           05  WS-COT-SUBTOTAL          PIC S9(05)V9999.
002220           05  WS-COT-PRICE             PIC S9(04)V99.
002230           05  WS-COT-EFF-SPEED         PIC S9(03)V9999.
002240           05  WS-COT-EFF-CLAMP         PIC S9(03)V9999.
002250           05  WS-COT-ETA-TEMP          PIC S9(05)V9999.
002260           05  WS-COT-ETA-INT           PIC S9(05).
002270           05  WS-COT-ETA-FRAC          PIC S9(05)V9999.
002280           05  FILLER                   PIC X(04).
002290
002300       01  WS-GEO-ENTRADA-COT.
002310           05  WS-GEO-LAT1-COT          PIC S9(03)V9(04).
002320           05  WS-GEO-LNG1-COT          PIC S9(03)V9(04).
002330           05  WS-GEO-LAT2-COT          PIC S9(03)V9(04).
002340           05  WS-GEO-LNG2-COT          PIC S9(03)V9(04).
002350       01  WS-GEO-SALIDA-COT.
002360           05  WS-GEO-MILLAS-COT        PIC 9(04)V99.
002370
002380*  trabajo del tasador simple (ORDER-PRICER) y del conversor de
002390*  unidades (UNIT-CONVERSION)
002400       01  WS-ORD-TRABAJO.
002410           05  WS-ORD-PICKUP-LAT        PIC S9(03)V9999.
002420           05  WS-ORD-PICKUP-LNG        PIC S9(03)V9999.
002430           05  WS-ORD-DROPOFF-LAT       PIC S9(03)V9999.
002440           05  WS-ORD-DROPOFF-LNG       PIC S9(03)V9999.
002450           05  WS-ORD-RECHAZAR-SW       PIC X(01).
002460               88  WS-ORD-RECHAZAR           VALUE 'S'.
002470           05  WS-ORD-DLAT              PIC S9(04)V9999.
002480           05  WS-ORD-DLNG              PIC S9(04)V9999.
002490           05  WS-ORD-DIST-RAIZ         PIC S9(06)V9999.
002500           05  WS-ORD-MILLAS-CRUDO      PIC S9(05)V9999.
002510           05  WS-ORD-MILLAS            PIC 9(04)V99.
002520           05  WS-ORD-VEH-MULT          PIC S9(01)V9.
002530           05  WS-ORD-PER-MILLA         PIC S9(03)V9999.
002540           05  WS-ORD-QTY-FACTOR        PIC S9(02)V9999.
002550           05  WS-ORD-WEIGHT-FACTOR     PIC S9(01)V9999.
002560           05  WS-ORD-SIZE-FACTOR       PIC S9(01)V9999.
002570           05  WS-ORD-PRICE             PIC S9(05)V99.
002580           05  WS-ORD-ETA-TRUNC         PIC S9(05).
002590           05  WS-ORD-ETA-INT           PIC 9(04).
002600           05  WS-ORD-TIER-WORK         PIC X(12).
002610           05  FILLER                   PIC X(04).
002620
002630*  suma de codigos de caracter del domicilio (pseudo-geocodificado)
002640*  via overlay COMP-X de 1 byte - este shop no tiene funcion ASCII
002650       01  WS-DIR-PICKUP                PIC X(40).
002660       01  WS-DIR-PICKUP-BYTES REDEFINES WS-DIR-PICKUP.
002670           05  WS-DIR-BYTE-P OCCURS 40 TIMES PIC 9(03) COMP-X.
002680       01  WS-DIR-DROPOFF               PIC X(40).
002690       01  WS-DIR-DROPOFF-BYTES REDEFINES WS-DIR-DROPOFF.
002700           05  WS-DIR-BYTE-D OCCURS 40 TIMES PIC 9(03) COMP-X.
002710
002720       77  WS-DIR-IDX                   PIC 9(02) COMP VALUE ZERO.
002730       77  WS-DIR-SUMA                  PIC 9(07) COMP VALUE ZERO.
002740       77  WS-DIR-CUOCIENTE             PIC 9(04) COMP VALUE ZERO.
002750       77  WS-DIR-MOD                   PIC 9(05) COMP VALUE ZERO.
002760
002770*  area de llamada al STRFIND para clasificar el TIER por palabra
002780*  clave del ITEM-TYPE en minuscula
002790       01  WS-STRFIND-ENTRADA.
002800           05  WS-SF-TEXTO              PIC X(40).
002810           05  WS-SF-TEXTO-LONG         PIC 9(02) COMP VALUE 20.
002820           05  WS-SF-PATRON             PIC X(12).
002830           05  WS-SF-PATRON-LONG        PIC 9(02) COMP.
002840       01  WS-STRFIND-SALIDA.
002850           05  WS-SF-ENCONTRADO-SW      PIC X(01).
002860               88  WS-SF-ENCONTRADO         VALUE 'S'.
002870
002880*  area de llamada al ORDLOOK / STVALID de la fase de estados
002890       01  WS-ORDLOOK-ENTRADA.
002900           05  WS-OL-ORDEN-ID-BUSCADA   PIC 9(06).
002910       01  WS-ORDLOOK-SALIDA.
002920           05  WS-OL-FOUND-SW           PIC X(01).
002930               88  WS-OL-ORDEN-ENCONTRADA   VALUE 'S'.
002940           05  WS-OL-PEDIDO-HALLADO.
002950               10  WS-OL-HAL-USER-ID        PIC 9(06).
002960               10  WS-OL-HAL-STATUS         PIC X(10).
002970               10  WS-OL-HAL-INDICE         PIC 9(05) COMP.
002980
002990       01  WS-STVALID-AREA.
003000           05  WS-SV-ENTRADA.
003010               10  WS-SV-STATUS-ACTUAL      PIC X(10).
003020               10  WS-SV-ORD-USER-ID        PIC 9(06).
003030               10  WS-SV-TXN-USER-ID        PIC 9(06).
003040               10  WS-SV-TXN-USER-ROLE      PIC X(10).
003050               10  WS-SV-TXN-NEW-STATUS     PIC X(10).
003060           05  WS-SV-SALIDA.
003070               10  WS-SV-VALIDACION-O       PIC X(01).
003080                   88  WS-SV-APLICAR             VALUE 'S'.
003090               10  WS-SV-MOTIVO-ERROR-O.
003100                   15  WS-SV-COD-ERROR-O        PIC X(20).
003110                   15  WS-SV-DES-ERROR-O        PIC X(50).
003120
003130       01  WS-DATE-RUN.
003140           05  WS-FECHA-CORRIDA.
003150               10  WS-FC-ANIO               PIC 9(04).
003160               10  WS-FC-MES                PIC 9(02).
003170               10  WS-FC-DIA                PIC 9(02).
003180           05  WS-HORA-CORRIDA              PIC 9(08).
003190           05  FILLER                       PIC X(04).
003200
003210*----------------------------------------------------------------*
003220       PROCEDURE DIVISION.
003230*----------------------------------------------------------------*
003240
003250           PERFORM 1000-INICIAR
003260              THRU 1000-INICIAR-FIN.
003270
003280           PERFORM 2000-PROCESS-QUOTES
003290              THRU 2000-PROCESS-QUOTES-FIN.
003300
003310           PERFORM 3000-PROCESS-ORDERS
003320              THRU 3000-PROCESS-ORDERS-FIN.
003330
003340           PERFORM 4000-PROCESS-STATUS-CHANGES
003350              THRU 4000-PROCESS-STATUS-CHANGES-FIN.
003360
003370           PERFORM 5000-WRITE-ORDER-MASTER
003380              THRU 5000-WRITE-ORDER-MASTER-FIN.
003390
003400           PERFORM 6000-PROCESS-REWARDS
003410              THRU 6000-PROCESS-REWARDS-FIN.
003420
003430           PERFORM 9000-FINALIZAR
003440              THRU 9000-FINALIZAR-FIN.
003450
003460           STOP RUN.
003470
003480*----------------------------------------------------------------*
003490       1000-INICIAR.
003500
003510           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
003520           ACCEPT WS-HORA-CORRIDA  FROM TIME.
003530           DISPLAY 'CDQBATCH - RUN DATE (YYMMDD) ' WS-FECHA-CORRIDA.
003540
003550           PERFORM 1100-ABRIR-ARCHIVOS
003560              THRU 1100-ABRIR-ARCHIVOS-FIN.
003570
003580       1000-INICIAR-FIN.
003590           EXIT.
003600
003610*----------------------------------------------------------------*
003620       1100-ABRIR-ARCHIVOS.
003630
003640           OPEN INPUT  ENT-QUOTE-REQ
003650                       ENT-ORDER-REQ
003660                       ENT-STATUS-CHG
003670                       ENT-REWARD-EVT.
003680           OPEN OUTPUT SAL-QUOTE-RES
003690                       SAL-ORDER-MST
003700                       SAL-REPORT.
003710
003720           IF NOT FS-QUOTE-REQ-OK
003730              DISPLAY 'ERROR OPENING QUOTE-REQUEST FILE: '
003740                                                       FS-QUOTE-REQ
003750              STOP RUN
003760           END-IF.
003770           IF NOT FS-ORDER-REQ-OK
003780              DISPLAY 'ERROR OPENING ORDER-REQUEST FILE: '
003790                                                       FS-ORDER-REQ
003800              STOP RUN
003810           END-IF.
003820           IF NOT FS-STATUS-CHG-OK
003830              DISPLAY 'ERROR OPENING STATUS-CHANGE FILE: '
003840                                                      FS-STATUS-CHG
003850              STOP RUN
003860           END-IF.
003870           IF NOT FS-REWARD-EVT-OK
003880              DISPLAY 'ERROR OPENING REWARD-EVENT FILE: '
003890                                                      FS-REWARD-EVT
003900              STOP RUN
003910           END-IF.
003920           IF NOT FS-QUOTE-RES-OK
003930              DISPLAY 'ERROR OPENING QUOTE-RESULT FILE: '
003940                                                       FS-QUOTE-RES
003950              STOP RUN
003960           END-IF.
003970           IF NOT FS-ORDER-MST-OK
003980              DISPLAY 'ERROR OPENING ORDER-MASTER FILE: '
003990                                                       FS-ORDER-MST
004000              STOP RUN
004010           END-IF.
004020           IF NOT FS-REPORT-OK
004030              DISPLAY 'ERROR OPENING REPORT FILE: ' FS-REPORT
004040              STOP RUN
004050           END-IF.
004060
004070       1100-ABRIR-ARCHIVOS-FIN.
004080           EXIT.
004090
004100******************************************************************
004110*                   FASE 2000 - QUOTE-ENGINE                     *
004120******************************************************************
004130       2000-PROCESS-QUOTES.
004140
004150           MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORT.
004160           WRITE WS-SAL-REPORT.
004170           MOVE SPACES TO WS-RPT-TITULO.
004180           MOVE 'SECTION 1 - QUOTES' TO RPT-TITULO-TEXTO.
004190           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
004200           WRITE WS-SAL-REPORT.
004210           MOVE WS-RPT-ENCAB-COTIZACIONES TO WS-SAL-REPORT.
004220           WRITE WS-SAL-REPORT.
004230
004240           READ ENT-QUOTE-REQ
004250               AT END
004260                   SET FS-QUOTE-REQ-EOF TO TRUE
004270           END-READ.
004280           IF NOT FS-QUOTE-REQ-EOF
004290              PERFORM 2105-NORMALIZAR-COTIZACION
004300                 THRU 2105-NORMALIZAR-COTIZACION-FIN
004310           END-IF.
004320
004330           PERFORM 2100-UNA-COTIZACION
004340              THRU 2100-UNA-COTIZACION-FIN
004350             UNTIL FS-QUOTE-REQ-EOF.
004360
004370           MOVE WS-COT-CANT-TOTAL  TO RPT-COT-TOTAL-CANT.
004380           MOVE WS-COT-MONTO-TOTAL TO RPT-COT-TOTAL-MONTO.
004390           MOVE WS-RPT-FIN-COTIZACIONES TO WS-SAL-REPORT.
004400           WRITE WS-SAL-REPORT.
004410
004420       2000-PROCESS-QUOTES-FIN.
004430           EXIT.
004440
004450*----------------------------------------------------------------*
004460*    CR-0493 - normaliza a mayuscula las claves categoricas del
004470*    QUOTE-REQUEST antes de las busquedas en tabla de 2110/2130 -
004480*    la mesa de origen puede mandarlas en cualquier caja
004490       2105-NORMALIZAR-COTIZACION.
004500
004510           INSPECT QTQ-VEHICLE CONVERTING
004520               'abcdefghijklmnopqrstuvwxyz' TO
004530               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004540           INSPECT QTQ-ITEM-TYPE CONVERTING
004550               'abcdefghijklmnopqrstuvwxyz' TO
004560               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004570           INSPECT QTQ-WEATHER CONVERTING
004580               'abcdefghijklmnopqrstuvwxyz' TO
004590               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004600           INSPECT QTQ-TRAFFIC CONVERTING
004610               'abcdefghijklmnopqrstuvwxyz' TO
004620               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004630
004640       2105-NORMALIZAR-COTIZACION-FIN.
004650           EXIT.
004660
004670*----------------------------------------------------------------*
004680       2100-UNA-COTIZACION.
004690
004700           ADD 1 TO WS-COT-SEQ.
004710
004720           PERFORM 2110-BUSCAR-TARIFA-VEHICULO
004730              THRU 2110-BUSCAR-TARIFA-VEHICULO-FIN.
004740
004750           PERFORM 2120-CALC-DISTANCIA-COT
004760              THRU 2120-CALC-DISTANCIA-COT-FIN.
004770
004780           PERFORM 2130-CALC-PRECIO-COT
004790              THRU 2130-CALC-PRECIO-COT-FIN.
004800
004810           PERFORM 2140-CALC-ETA-COT
004820              THRU 2140-CALC-ETA-COT-FIN.
004830
004840           PERFORM 2150-CALC-TIER-COT
004850              THRU 2150-CALC-TIER-COT-FIN.
004860
004870           PERFORM 2160-GRABAR-QUOTE-RESULT
004880              THRU 2160-GRABAR-QUOTE-RESULT-FIN.
004890
004900           READ ENT-QUOTE-REQ
004910               AT END
004920                   SET FS-QUOTE-REQ-EOF TO TRUE
004930           END-READ.
004940           IF NOT FS-QUOTE-REQ-EOF
004950              PERFORM 2105-NORMALIZAR-COTIZACION
004960                 THRU 2105-NORMALIZAR-COTIZACION-FIN
004970           END-IF.
004980
004990       2100-UNA-COTIZACION-FIN.
005000           EXIT.
005010
005020*----------------------------------------------------------------*
005030*    tarifa de vehiculo desconocido cae en la fila CAR (fila 6) -
005040*    ver MAINT LOG de VEHRATES.CPY
005050       2110-BUSCAR-TARIFA-VEHICULO.
005060
005070           SET VEH-IDX TO 1.
005080           SEARCH VEH-RATE-ENTRY
005090               AT END
005100                   SET VEH-IDX TO 6
005110               WHEN VEH-CODE (VEH-IDX) = QTQ-VEHICLE
005120                   CONTINUE
005130           END-SEARCH.
005140
005150       2110-BUSCAR-TARIFA-VEHICULO-FIN.
005160           EXIT.
005170
005180*----------------------------------------------------------------*
005190       2120-CALC-DISTANCIA-COT.
005200
005210           MOVE QTQ-PICKUP-LAT  TO WS-GEO-LAT1-COT.
005220           MOVE QTQ-PICKUP-LNG  TO WS-GEO-LNG1-COT.
005230           MOVE QTQ-DROPOFF-LAT TO WS-GEO-LAT2-COT.
005240           MOVE QTQ-DROPOFF-LNG TO WS-GEO-LNG2-COT.
005250
005260           CALL 'GEOMATH' USING WS-GEO-ENTRADA-COT,
005270                                 WS-GEO-SALIDA-COT.
005280
005290           MOVE WS-GEO-MILLAS-COT TO WS-COT-MILLAS.
005300
005310       2120-CALC-DISTANCIA-COT-FIN.
005320           EXIT.
005330
005340*----------------------------------------------------------------*
005350       2130-CALC-PRECIO-COT.
005360
005370           COMPUTE WS-COT-BASE =
005380               3.50 + (WS-COT-MILLAS * 1.45 * VEH-PRICE-MULT
005390                                               (VEH-IDX)).
005400
005410           COMPUTE WS-COT-VOLUMEN =
005420               (QTQ-LENGTH-IN * QTQ-WIDTH-IN * QTQ-HEIGHT-IN) / 576.
005430           IF WS-COT-VOLUMEN < 1
005440              MOVE 1 TO WS-COT-VOLUMEN
005450           END-IF.
005460           COMPUTE WS-COT-SIZE-FACTOR = WS-COT-VOLUMEN ** 0.35.
005470           IF WS-COT-SIZE-FACTOR < 0.75
005480              MOVE 0.75 TO WS-COT-SIZE-FACTOR
005490           END-IF.
005500           IF WS-COT-SIZE-FACTOR > 2.00
005510              MOVE 2.00 TO WS-COT-SIZE-FACTOR
005520           END-IF.
005530
005540           COMPUTE WS-COT-WEIGHT-FEE =
005550               (QTQ-WEIGHT-LB - 5.0) * 0.15.
005560           IF WS-COT-WEIGHT-FEE < 0
005570              MOVE 0 TO WS-COT-WEIGHT-FEE
005580           END-IF.
005590
005600           EVALUATE QTQ-ITEM-TYPE
005610               WHEN 'ELECTRONICS'  MOVE 1.20 TO WS-COT-ITEM-MULT
005620               WHEN 'FRAGILE'      MOVE 1.25 TO WS-COT-ITEM-MULT
005630               WHEN 'PERISHABLE'   MOVE 1.15 TO WS-COT-ITEM-MULT
005640               WHEN 'OVERSIZE'     MOVE 1.40 TO WS-COT-ITEM-MULT
005650               WHEN OTHER          MOVE 1.00 TO WS-COT-ITEM-MULT
005660           END-EVALUATE.
005670
005680           EVALUATE QTQ-WEATHER
005690               WHEN 'RAIN'         MOVE 1.08 TO WS-COT-WEATHER-MULT
005700               WHEN 'SNOW'         MOVE 1.18 TO WS-COT-WEATHER-MULT
005710               WHEN 'EXTREME'      MOVE 1.35 TO WS-COT-WEATHER-MULT
005720               WHEN OTHER          MOVE 1.00 TO WS-COT-WEATHER-MULT
005730           END-EVALUATE.
005740
005750           EVALUATE QTQ-TRAFFIC
005760               WHEN 'MED'          MOVE 1.15 TO WS-COT-TRAFFIC-MULT
005770               WHEN 'HIGH'         MOVE 1.35 TO WS-COT-TRAFFIC-MULT
005780               WHEN 'LOW'          MOVE 1.00 TO WS-COT-TRAFFIC-MULT
005790               WHEN OTHER          MOVE 1.15 TO WS-COT-TRAFFIC-MULT
005800           END-EVALUATE.
005810
005820           COMPUTE WS-COT-WX =
005830               WS-COT-WEATHER-MULT * WS-COT-TRAFFIC-MULT.
005840
005850           COMPUTE WS-COT-SUBTOTAL =
005860               (WS-COT-BASE * WS-COT-SIZE-FACTOR * WS-COT-ITEM-MULT
005870                            * WS-COT-WX * 1.075)
005880               + WS-COT-WEIGHT-FEE + 1.25 + VEH-ENV-ADJ (VEH-IDX).
005890
005900           COMPUTE WS-COT-PRICE ROUNDED = WS-COT-SUBTOTAL.
005910           IF WS-COT-PRICE < 4.50
005920              MOVE 4.50 TO WS-COT-PRICE
005930           END-IF.
005940           IF WS-COT-PRICE > 999.00
005950              MOVE 999.00 TO WS-COT-PRICE
005960           END-IF.
005970
005980       2130-CALC-PRECIO-COT-FIN.
005990           EXIT.
006000
006010*----------------------------------------------------------------*
006020       2140-CALC-ETA-COT.
006030
006040           COMPUTE WS-COT-EFF-SPEED =
006050               (VEH-SPEED-MPH (VEH-IDX) / WS-COT-WX) * 0.9.
006060
006070           MOVE WS-COT-EFF-SPEED TO WS-COT-EFF-CLAMP.
006080           IF WS-COT-EFF-CLAMP < 3
006090              MOVE 3 TO WS-COT-EFF-CLAMP
006100           END-IF.
006110
006120           COMPUTE WS-COT-ETA-TEMP =
006130               (WS-COT-MILLAS / WS-COT-EFF-CLAMP * 60) + 5.
006140
006150           MOVE WS-COT-ETA-TEMP TO WS-COT-ETA-INT.
006160           COMPUTE WS-COT-ETA-FRAC =
006170               WS-COT-ETA-TEMP - WS-COT-ETA-INT.
006180           IF WS-COT-ETA-FRAC > 0
006190              ADD 1 TO WS-COT-ETA-INT
006200           END-IF.
006210           IF WS-COT-ETA-INT < 5
006220              MOVE 5 TO WS-COT-ETA-INT
006230           END-IF.
006240
006250       2140-CALC-ETA-COT-FIN.
006260           EXIT.
006270
006280*----------------------------------------------------------------*
006290       2150-CALC-TIER-COT.
006300
006310           EVALUATE TRUE
006320               WHEN WS-COT-PRICE < 12
006330                    MOVE 'SAVER'      TO QTR-TIER
006340               WHEN WS-COT-PRICE < 30
006350                    MOVE 'STANDARD'   TO QTR-TIER
006360               WHEN WS-COT-PRICE < 80
006370                    MOVE 'PRIORITY'   TO QTR-TIER
006380               WHEN OTHER
006390                    MOVE 'PRO LOAD'   TO QTR-TIER
006400           END-EVALUATE.
006410
006420       2150-CALC-TIER-COT-FIN.
006430           EXIT.
006440
006450*----------------------------------------------------------------*
006460       2160-GRABAR-QUOTE-RESULT.
006470
006480           MOVE WS-COT-PRICE    TO QTR-PRICE.
006490           MOVE WS-COT-ETA-INT  TO QTR-ETA-MIN.
006500           MOVE WS-COT-MILLAS   TO QTR-MILES.
006510
006520           WRITE WS-SAL-QUOTE-RES.
006530
006540           ADD 1 TO WS-COT-CANT-TOTAL.
006550           ADD WS-COT-PRICE TO WS-COT-MONTO-TOTAL.
006560
006570           MOVE WS-COT-SEQ      TO RPT-COT-SEQ.
006580           MOVE QTQ-VEHICLE     TO RPT-COT-VEHICLE.
006590           MOVE WS-COT-MILLAS   TO RPT-COT-MILES.
006600           MOVE WS-COT-PRICE    TO RPT-COT-PRICE.
006610           MOVE WS-COT-ETA-INT  TO RPT-COT-ETA-MIN.
006620           MOVE QTR-TIER        TO RPT-COT-TIER.
006630           MOVE WS-RPT-DET-COTIZACION TO WS-SAL-REPORT.
006640           WRITE WS-SAL-REPORT.
006650
006660       2160-GRABAR-QUOTE-RESULT-FIN.
006670           EXIT.
006680
006690******************************************************************
006700*          FASE 3000 - ORDER-PRICER / ORDER-POSTER                *
006710******************************************************************
006720       3000-PROCESS-ORDERS.
006730
006740           MOVE SPACES TO WS-RPT-TITULO.
006750           MOVE 'SECTION 2 - ORDERS' TO RPT-TITULO-TEXTO.
006760           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
006770           WRITE WS-SAL-REPORT.
006780           MOVE WS-RPT-ENCAB-PEDIDOS TO WS-SAL-REPORT.
006790           WRITE WS-SAL-REPORT.
006800
006810           READ ENT-ORDER-REQ
006820               AT END
006830                   SET FS-ORDER-REQ-EOF TO TRUE
006840           END-READ.
006850
006860           PERFORM 3100-UN-PEDIDO
006870              THRU 3100-UN-PEDIDO-FIN
006880             UNTIL FS-ORDER-REQ-EOF.
006890
006900           MOVE WS-ORD-TOTAL-POST  TO RPT-PED-TOTAL-POST.
006910           MOVE WS-ORD-TOTAL-REJ   TO RPT-PED-TOTAL-REJ.
006920           MOVE WS-ORD-MONTO-TOTAL TO RPT-PED-TOTAL-MONTO.
006930           MOVE WS-RPT-FIN-PEDIDOS TO WS-SAL-REPORT.
006940           WRITE WS-SAL-REPORT.
006950
006960       3000-PROCESS-ORDERS-FIN.
006970           EXIT.
006980
006990*----------------------------------------------------------------*
007000       3100-UN-PEDIDO.
007010
007020           MOVE SPACE TO WS-ORD-RECHAZAR-SW.
007030
007040           PERFORM 3200-APLICAR-COMPAT
007050              THRU 3200-APLICAR-COMPAT-FIN.
007060
007070           PERFORM 3300-RESOLVER-COORDENADAS
007080              THRU 3300-RESOLVER-COORDENADAS-FIN.
007090
007100           IF WS-ORD-RECHAZAR
007110              PERFORM 3900-RECHAZAR-PEDIDO
007120                 THRU 3900-RECHAZAR-PEDIDO-FIN
007130           ELSE
007140              PERFORM 3400-CALC-PRECIO-PEDIDO
007150                 THRU 3400-CALC-PRECIO-PEDIDO-FIN
007160              PERFORM 3500-POSTEAR-PEDIDO
007170                 THRU 3500-POSTEAR-PEDIDO-FIN
007180           END-IF.
007190
007200           READ ENT-ORDER-REQ
007210               AT END
007220                   SET FS-ORDER-REQ-EOF TO TRUE
007230           END-READ.
007240
007250       3100-UN-PEDIDO-FIN.
007260           EXIT.
007270
007280*----------------------------------------------------------------*
007290*    conversion de kilos a libras y defaults del feed compat -
007300*    ver UNIT-CONVERSION en el MAINT LOG de ORDERREQ.CPY
007310       3200-APLICAR-COMPAT.
007320
007330           IF ORQ-COMPAT-FEED
007340              COMPUTE ORQ-WEIGHT-LB = ORQ-WEIGHT-KG * 2.20462
007350           END-IF.
007360
007370           IF ORQ-VEHICLE = SPACES
007380              MOVE 'CAR' TO ORQ-VEHICLE
007390           END-IF.
007400           IF ORQ-ITEM-TYPE = SPACES
007410              MOVE 'STANDARD' TO ORQ-ITEM-TYPE
007420           END-IF.
007430           IF ORQ-QUANTITY = ZERO
007440              MOVE 1 TO ORQ-QUANTITY
007450           END-IF.
007460           IF ORQ-LENGTH-IN = ZERO
007470              MOVE 12.0 TO ORQ-LENGTH-IN
007480           END-IF.
007490           IF ORQ-WIDTH-IN = ZERO
007500              MOVE 8.0 TO ORQ-WIDTH-IN
007510           END-IF.
007520           IF ORQ-HEIGHT-IN = ZERO
007530              MOVE 6.0 TO ORQ-HEIGHT-IN
007540           END-IF.
007550
007560*    CR-0493 - ORQ-VEHICLE y ORQ-ITEM-TYPE se suben a mayuscula aqui,
007570*    igual que toda otra clave categorica del area (ver WS-TARIFA-
007580*    SIMPLE-DATOS mas arriba); el feed de entrada puede traerlas en
007590*    cualquier combinacion de caja y la busqueda en tabla de 3400 es
007600*    sensible a mayusculas
007610           INSPECT ORQ-VEHICLE CONVERTING
007620               'abcdefghijklmnopqrstuvwxyz' TO
007630               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007640           INSPECT ORQ-ITEM-TYPE CONVERTING
007650               'abcdefghijklmnopqrstuvwxyz' TO
007660               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007670
007680       3200-APLICAR-COMPAT-FIN.
007690           EXIT.
007700
007710*----------------------------------------------------------------*
007720*    si hay texto de domicilio se pseudo-geocodifica; si no, se
007730*    toman las coordenadas que trae el registro; si no hay ni lo
007740*    uno ni lo otro, se rechaza el pedido completo
007750       3300-RESOLVER-COORDENADAS.
007760
007770           IF ORQ-PICKUP-ADDR NOT = SPACES
007780              MOVE ORQ-PICKUP-ADDR TO WS-DIR-PICKUP
007790              PERFORM 3310-GEOCODIFICAR
007800                 THRU 3310-GEOCODIFICAR-FIN
007810           ELSE
007820              IF ORQ-PICKUP-LAT = ZERO AND ORQ-PICKUP-LNG = ZERO
007830                 SET WS-ORD-RECHAZAR TO TRUE
007840              ELSE
007850                 MOVE ORQ-PICKUP-LAT TO WS-ORD-PICKUP-LAT
007860                 MOVE ORQ-PICKUP-LNG TO WS-ORD-PICKUP-LNG
007870              END-IF
007880           END-IF.
007890
007900           IF NOT WS-ORD-RECHAZAR
007910              IF ORQ-DROPOFF-ADDR NOT = SPACES
007920                 MOVE ORQ-DROPOFF-ADDR TO WS-DIR-DROPOFF
007930                 PERFORM 3320-GEOCODIFICAR-DROPOFF
007940                    THRU 3320-GEOCODIFICAR-DROPOFF-FIN
007950              ELSE
007960                 IF ORQ-DROPOFF-LAT = ZERO AND ORQ-DROPOFF-LNG = ZERO
007970                    SET WS-ORD-RECHAZAR TO TRUE
007980                 ELSE
007990                    MOVE ORQ-DROPOFF-LAT TO WS-ORD-DROPOFF-LAT
008000                    MOVE ORQ-DROPOFF-LNG TO WS-ORD-DROPOFF-LNG
008010                 END-IF
008020              END-IF
008030           END-IF.
008040
008050       3300-RESOLVER-COORDENADAS-FIN.
008060           EXIT.
008070
008080*----------------------------------------------------------------*
008090*    T = suma de codigos de caracter del domicilio; M = T mod 5000
008100*    LAT = 30.0 + M/100 ; LNG = -100.0 - M/100
008110       3310-GEOCODIFICAR.
008120
008130           MOVE ZERO TO WS-DIR-SUMA.
008140           PERFORM 3311-SUMAR-BYTE-PICKUP
008150              THRU 3311-SUMAR-BYTE-PICKUP-FIN
008160              VARYING WS-DIR-IDX FROM 1 BY 1
008170                UNTIL WS-DIR-IDX > 40.
008180
008190           DIVIDE WS-DIR-SUMA BY 5000
008200                           GIVING WS-DIR-CUOCIENTE
008210                           REMAINDER WS-DIR-MOD.
008220
008230           COMPUTE WS-ORD-PICKUP-LAT = 30.0 + (WS-DIR-MOD / 100).
008240           COMPUTE WS-ORD-PICKUP-LNG = -100.0 - (WS-DIR-MOD / 100).
008250
008260       3310-GEOCODIFICAR-FIN.
008270           EXIT.
008280
008290       3311-SUMAR-BYTE-PICKUP.
008300
008310           ADD WS-DIR-BYTE-P (WS-DIR-IDX) TO WS-DIR-SUMA.
008320
008330       3311-SUMAR-BYTE-PICKUP-FIN.
008340           EXIT.
008350
008360*----------------------------------------------------------------*
008370       3320-GEOCODIFICAR-DROPOFF.
008380
008390           MOVE ZERO TO WS-DIR-SUMA.
008400           PERFORM 3321-SUMAR-BYTE-DROPOFF
008410              THRU 3321-SUMAR-BYTE-DROPOFF-FIN
008420              VARYING WS-DIR-IDX FROM 1 BY 1
008430                UNTIL WS-DIR-IDX > 40.
008440
008450           DIVIDE WS-DIR-SUMA BY 5000
008460                           GIVING WS-DIR-CUOCIENTE
008470                           REMAINDER WS-DIR-MOD.
008480
008490           COMPUTE WS-ORD-DROPOFF-LAT = 30.0 + (WS-DIR-MOD / 100).
008500           COMPUTE WS-ORD-DROPOFF-LNG =
008510                                  -100.0 - (WS-DIR-MOD / 100).
008520
008530       3320-GEOCODIFICAR-DROPOFF-FIN.
008540           EXIT.
008550
008560       3321-SUMAR-BYTE-DROPOFF.
008570
008580           ADD WS-DIR-BYTE-D (WS-DIR-IDX) TO WS-DIR-SUMA.
008590
008600       3321-SUMAR-BYTE-DROPOFF-FIN.
008610           EXIT.
008620
008630*----------------------------------------------------------------*
008640*    distancia planar (no gran-circulo) para el tasador simple,
008650*    ver ORDER-PRICER regla 2
008660       3400-CALC-PRECIO-PEDIDO.
008670
008680           COMPUTE WS-ORD-DLAT =
008690               WS-ORD-PICKUP-LAT - WS-ORD-DROPOFF-LAT.
008700           COMPUTE WS-ORD-DLNG =
008710               WS-ORD-PICKUP-LNG - WS-ORD-DROPOFF-LNG.
008720           COMPUTE WS-ORD-DIST-RAIZ =
008730               ((WS-ORD-DLAT ** 2) + (WS-ORD-DLNG ** 2)) ** 0.5.
008740           COMPUTE WS-ORD-MILLAS-CRUDO = WS-ORD-DIST-RAIZ * 69.0.
008750           IF WS-ORD-MILLAS-CRUDO < 0.5
008760              MOVE 0.5 TO WS-ORD-MILLAS-CRUDO
008770           END-IF.
008780           COMPUTE WS-ORD-MILLAS ROUNDED = WS-ORD-MILLAS-CRUDO.
008790
008800           SET TSP-IDX TO 1.
008810           SEARCH TSP-ENTRY
008820               AT END
008830                   MOVE 1.2 TO WS-ORD-VEH-MULT
008840               WHEN TSP-CODE (TSP-IDX) = ORQ-VEHICLE
008850                   MOVE TSP-MULT (TSP-IDX) TO WS-ORD-VEH-MULT
008860           END-SEARCH.
008870
008880           COMPUTE WS-ORD-PER-MILLA = 1.75 * WS-ORD-VEH-MULT.
008890
008900           COMPUTE WS-ORD-QTY-FACTOR = ORQ-QUANTITY * 0.9.
008910           IF WS-ORD-QTY-FACTOR < 1.0
008920              MOVE 1.0 TO WS-ORD-QTY-FACTOR
008930           END-IF.
008940
008950           COMPUTE WS-ORD-WEIGHT-FACTOR =
008960               1.0 + (ORQ-WEIGHT-LB / 100).
008970           IF WS-ORD-WEIGHT-FACTOR > 1.8
008980              MOVE 1.8 TO WS-ORD-WEIGHT-FACTOR
008990           END-IF.
009000
009010           COMPUTE WS-ORD-SIZE-FACTOR =
009020               1.0 + (((ORQ-LENGTH-IN * ORQ-WIDTH-IN *
009030                         ORQ-HEIGHT-IN) / 1728) * 0.2).
009040           IF WS-ORD-SIZE-FACTOR > 1.6
009050              MOVE 1.6 TO WS-ORD-SIZE-FACTOR
009060           END-IF.
009070
009080           COMPUTE WS-ORD-PRICE ROUNDED =
009090               (3.50 + (WS-ORD-MILLAS-CRUDO * WS-ORD-PER-MILLA))
009100               * WS-ORD-QTY-FACTOR * WS-ORD-WEIGHT-FACTOR
009110               * WS-ORD-SIZE-FACTOR.
009120
009130           COMPUTE WS-ORD-ETA-TRUNC = WS-ORD-MILLAS-CRUDO * 3.
009140           MOVE WS-ORD-ETA-TRUNC TO WS-ORD-ETA-INT.
009150           IF WS-ORD-ETA-INT < 10
009160              MOVE 10 TO WS-ORD-ETA-INT
009170           END-IF.
009180
009190           PERFORM 3410-CALC-TIER-PEDIDO
009200              THRU 3410-CALC-TIER-PEDIDO-FIN.
009210
009220       3400-CALC-PRECIO-PEDIDO-FIN.
009230           EXIT.
009240
009250*----------------------------------------------------------------*
009260*    TIER por palabra clave en el ITEM-TYPE - el texto se baja a
009270*    minuscula en esta copia de trabajo nada mas (ORQ-ITEM-TYPE
009280*    queda en mayuscula para el maestro y el reporte); el orden de
009290*    precedencia importa, ver ORDER-PRICER regla 10
009300       3410-CALC-TIER-PEDIDO.
009310
009320           MOVE ORQ-ITEM-TYPE TO WS-SF-TEXTO.
009330           INSPECT WS-SF-TEXTO CONVERTING
009340               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
009350               'abcdefghijklmnopqrstuvwxyz'.
009360
009370           MOVE 'fragile'  TO WS-SF-PATRON.
009380           MOVE 7 TO WS-SF-PATRON-LONG.
009390           PERFORM 3420-LLAMAR-STRFIND
009400              THRU 3420-LLAMAR-STRFIND-FIN.
009410           IF NOT WS-SF-ENCONTRADO
009420              MOVE 'glass'    TO WS-SF-PATRON
009430              MOVE 5 TO WS-SF-PATRON-LONG
009440              PERFORM 3420-LLAMAR-STRFIND
009450                 THRU 3420-LLAMAR-STRFIND-FIN
009460           END-IF.
009470           IF NOT WS-SF-ENCONTRADO
009480              MOVE 'art'      TO WS-SF-PATRON
009490              MOVE 3 TO WS-SF-PATRON-LONG
009500              PERFORM 3420-LLAMAR-STRFIND
009510                 THRU 3420-LLAMAR-STRFIND-FIN
009520           END-IF.
009530           IF WS-SF-ENCONTRADO
009540              MOVE 'FRAGILE' TO WS-ORD-TIER-WORK
009550              GO TO 3410-CALC-TIER-PEDIDO-FIN
009560           END-IF.
009570
009580           MOVE 'food'     TO WS-SF-PATRON.
009590           MOVE 4 TO WS-SF-PATRON-LONG.
009600           PERFORM 3420-LLAMAR-STRFIND
009610              THRU 3420-LLAMAR-STRFIND-FIN.
009620           IF NOT WS-SF-ENCONTRADO
009630              MOVE 'meal'     TO WS-SF-PATRON
009640              MOVE 4 TO WS-SF-PATRON-LONG
009650              PERFORM 3420-LLAMAR-STRFIND
009660                 THRU 3420-LLAMAR-STRFIND-FIN
009670           END-IF.
009680           IF NOT WS-SF-ENCONTRADO
009690              MOVE 'grocery'  TO WS-SF-PATRON
009700              MOVE 7 TO WS-SF-PATRON-LONG
009710              PERFORM 3420-LLAMAR-STRFIND
009720                 THRU 3420-LLAMAR-STRFIND-FIN
009730           END-IF.
009740           IF WS-SF-ENCONTRADO
009750              MOVE 'PERISHABLE' TO WS-ORD-TIER-WORK
009760              GO TO 3410-CALC-TIER-PEDIDO-FIN
009770           END-IF.
009780
009790           MOVE 'electronics' TO WS-SF-PATRON.
009800           MOVE 11 TO WS-SF-PATRON-LONG.
009810           PERFORM 3420-LLAMAR-STRFIND
009820              THRU 3420-LLAMAR-STRFIND-FIN.
009830           IF NOT WS-SF-ENCONTRADO
009840              MOVE 'laptop'    TO WS-SF-PATRON
009850              MOVE 6 TO WS-SF-PATRON-LONG
009860              PERFORM 3420-LLAMAR-STRFIND
009870                 THRU 3420-LLAMAR-STRFIND-FIN
009880           END-IF.
009890           IF NOT WS-SF-ENCONTRADO
009900              MOVE 'tv'        TO WS-SF-PATRON
009910              MOVE 2 TO WS-SF-PATRON-LONG
009920              PERFORM 3420-LLAMAR-STRFIND
009930                 THRU 3420-LLAMAR-STRFIND-FIN
009940           END-IF.
009950           IF WS-SF-ENCONTRADO
009960              MOVE 'ELECTRONICS' TO WS-ORD-TIER-WORK
009970           ELSE
009980              MOVE 'STANDARD' TO WS-ORD-TIER-WORK
009990           END-IF.
010000
010010       3410-CALC-TIER-PEDIDO-FIN.
010020           EXIT.
010030
010040*----------------------------------------------------------------*
010050       3420-LLAMAR-STRFIND.
010060
010070           CALL 'STRFIND' USING WS-STRFIND-ENTRADA,
010080                                 WS-STRFIND-SALIDA.
010090
010100       3420-LLAMAR-STRFIND-FIN.
010110           EXIT.
010120
010130*----------------------------------------------------------------*
010140       3500-POSTEAR-PEDIDO.
010150
010160           ADD 1 TO WS-ORD-SIG-ID.
010170           ADD 1 TO WS-CANT-PEDIDOS.
010180
010190           MOVE WS-ORD-SIG-ID       TO PED-ORDER-ID (WS-CANT-PEDIDOS).
010200           MOVE ORQ-USER-ID         TO PED-USER-ID (WS-CANT-PEDIDOS).
010210           MOVE WS-ORD-PICKUP-LAT   TO
010220                                 PED-PICKUP-LAT (WS-CANT-PEDIDOS).
010230           MOVE WS-ORD-PICKUP-LNG   TO
010240                                 PED-PICKUP-LNG (WS-CANT-PEDIDOS).
010250           MOVE WS-ORD-DROPOFF-LAT  TO
010260                                 PED-DROPOFF-LAT (WS-CANT-PEDIDOS).
010270           MOVE WS-ORD-DROPOFF-LNG  TO
010280                                 PED-DROPOFF-LNG (WS-CANT-PEDIDOS).
010290           MOVE ORQ-VEHICLE         TO
010300                                 PED-VEHICLE (WS-CANT-PEDIDOS).
010310           MOVE ORQ-ITEM-TYPE       TO
010320                                 PED-ITEM-TYPE (WS-CANT-PEDIDOS).
010330           MOVE ORQ-QUANTITY        TO
010340                                 PED-QUANTITY (WS-CANT-PEDIDOS).
010350           MOVE ORQ-WEIGHT-LB       TO
010360                                 PED-WEIGHT-LB (WS-CANT-PEDIDOS).
010370           MOVE ORQ-LENGTH-IN       TO
010380                                 PED-LENGTH-IN (WS-CANT-PEDIDOS).
010390           MOVE ORQ-WIDTH-IN        TO
010400                                 PED-WIDTH-IN (WS-CANT-PEDIDOS).
010410           MOVE ORQ-HEIGHT-IN       TO
010420                                 PED-HEIGHT-IN (WS-CANT-PEDIDOS).
010430           MOVE WS-ORD-PRICE        TO
010440                                 PED-PRICE (WS-CANT-PEDIDOS).
010450           MOVE WS-ORD-ETA-INT      TO
010460                                 PED-ETA-MIN (WS-CANT-PEDIDOS).
010470           MOVE 'PENDING'           TO
010480                                 PED-STATUS (WS-CANT-PEDIDOS).
010490
010500           ADD 1 TO WS-ORD-TOTAL-POST.
010510           ADD WS-ORD-PRICE TO WS-ORD-MONTO-TOTAL.
010520
010530           DISPLAY 'CDQBATCH - ORDER ' WS-ORD-SIG-ID
010540                   ' TIER CLASSIFIED AS ' WS-ORD-TIER-WORK.
010550
010560           MOVE WS-ORD-SIG-ID TO RPT-PED-ORDER-ID.
010570           MOVE ORQ-USER-ID   TO RPT-PED-USER-ID.
010580           MOVE WS-ORD-PRICE  TO RPT-PED-PRICE.
010590           MOVE WS-ORD-ETA-INT TO RPT-PED-ETA-MIN.
010600           MOVE 'PENDING'     TO RPT-PED-STATUS.
010610           MOVE WS-RPT-DET-PEDIDO TO WS-SAL-REPORT.
010620           WRITE WS-SAL-REPORT.
010630
010640       3500-POSTEAR-PEDIDO-FIN.
010650           EXIT.
010660
010670*----------------------------------------------------------------*
010680*    CR-0493 - el feed compat reporta domicilio/coordenadas en
010690*    blanco con un motivo propio; el feed nativo conserva el viejo
010700*    motivo generico de geocodificacion
010710       3900-RECHAZAR-PEDIDO.
010720
010730           ADD 1 TO WS-ORD-TOTAL-REJ.
010740
010750           MOVE ORQ-USER-ID TO RPT-REC-ORDER-USER.
010760           IF ORQ-COMPAT-FEED
010770              MOVE 'origin and destination are required'
010780                                           TO RPT-REC-MOTIVO
010790           ELSE
010800              MOVE 'Could not geocode addresses' TO RPT-REC-MOTIVO
010810           END-IF.
010820           MOVE WS-RPT-RECHAZO-PEDIDO TO WS-SAL-REPORT.
010830           WRITE WS-SAL-REPORT.
010840
010850       3900-RECHAZAR-PEDIDO-FIN.
010860           EXIT.
010870
010880******************************************************************
010890*               FASE 4000 - STATUS-VALIDATOR                      *
010900******************************************************************
010910       4000-PROCESS-STATUS-CHANGES.
010920
010930           MOVE SPACES TO WS-RPT-TITULO.
010940           MOVE 'SECTION 3 - STATUS CHANGES' TO RPT-TITULO-TEXTO.
010950           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
010960           WRITE WS-SAL-REPORT.
010970           MOVE WS-RPT-ENCAB-ESTADOS TO WS-SAL-REPORT.
010980           WRITE WS-SAL-REPORT.
010990
011000           READ ENT-STATUS-CHG
011010               AT END
011020                   SET FS-STATUS-CHG-EOF TO TRUE
011030           END-READ.
011040           IF NOT FS-STATUS-CHG-EOF
011050              PERFORM 4105-NORMALIZAR-CAMBIO-ESTADO
011060                 THRU 4105-NORMALIZAR-CAMBIO-ESTADO-FIN
011070           END-IF.
011080
011090           PERFORM 4100-UN-CAMBIO-ESTADO
011100              THRU 4100-UN-CAMBIO-ESTADO-FIN
011110             UNTIL FS-STATUS-CHG-EOF.
011120
011130           MOVE WS-EST-TOTAL-APL TO RPT-EST-TOTAL-APL.
011140           MOVE WS-EST-TOTAL-REJ TO RPT-EST-TOTAL-REJ.
011150           MOVE WS-RPT-FIN-ESTADOS TO WS-SAL-REPORT.
011160           WRITE WS-SAL-REPORT.
011170
011180       4000-PROCESS-STATUS-CHANGES-FIN.
011190           EXIT.
011200
011210*----------------------------------------------------------------*
011220*    CR-0493 - sube a mayuscula el rol y el estado nuevo del feed
011230*    de cambios antes de pasarlos a STVALID, que guarda sus tablas
011240*    de transicion y 88-niveles en mayuscula (ver STATCHG.CPY)
011250       4105-NORMALIZAR-CAMBIO-ESTADO.
011260
011270           INSPECT TXN-USER-ROLE CONVERTING
011280               'abcdefghijklmnopqrstuvwxyz' TO
011290               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011300           INSPECT TXN-NEW-STATUS CONVERTING
011310               'abcdefghijklmnopqrstuvwxyz' TO
011320               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011330
011340       4105-NORMALIZAR-CAMBIO-ESTADO-FIN.
011350           EXIT.
011360
011370*----------------------------------------------------------------*
011380       4100-UN-CAMBIO-ESTADO.
011390
011400           MOVE TXN-ORDER-ID TO WS-OL-ORDEN-ID-BUSCADA.
011410           CALL 'ORDLOOK' USING WS-ORDLOOK-ENTRADA,
011420                                 WS-TABLA-PEDIDOS,
011430                                 WS-ORDLOOK-SALIDA.
011440
011450           IF WS-OL-ORDEN-ENCONTRADA
011460              PERFORM 4200-VALIDAR-CAMBIO
011470                 THRU 4200-VALIDAR-CAMBIO-FIN
011480           ELSE
011490              ADD 1 TO WS-EST-TOTAL-REJ
011500              MOVE TXN-ORDER-ID   TO RPT-EST-ORDER-ID
011510              MOVE TXN-NEW-STATUS TO RPT-EST-NEW-STATUS
011520              MOVE 'REJECTED'     TO RPT-EST-RESULTADO
011530              MOVE 'not found'    TO RPT-EST-MOTIVO
011540              MOVE WS-RPT-DET-ESTADO TO WS-SAL-REPORT
011550              WRITE WS-SAL-REPORT
011560           END-IF.
011570
011580           READ ENT-STATUS-CHG
011590               AT END
011600                   SET FS-STATUS-CHG-EOF TO TRUE
011610           END-READ.
011620           IF NOT FS-STATUS-CHG-EOF
011630              PERFORM 4105-NORMALIZAR-CAMBIO-ESTADO
011640                 THRU 4105-NORMALIZAR-CAMBIO-ESTADO-FIN
011650           END-IF.
011660
011670       4100-UN-CAMBIO-ESTADO-FIN.
011680           EXIT.
011690
011700*----------------------------------------------------------------*
011710       4200-VALIDAR-CAMBIO.
011720
011730           MOVE WS-OL-HAL-STATUS    TO WS-SV-STATUS-ACTUAL.
011740           MOVE WS-OL-HAL-USER-ID   TO WS-SV-ORD-USER-ID.
011750           MOVE TXN-USER-ID         TO WS-SV-TXN-USER-ID.
011760           MOVE TXN-USER-ROLE       TO WS-SV-TXN-USER-ROLE.
011770           MOVE TXN-NEW-STATUS      TO WS-SV-TXN-NEW-STATUS.
011780
011790           CALL 'STVALID' USING WS-STVALID-AREA.
011800
011810           MOVE TXN-ORDER-ID   TO RPT-EST-ORDER-ID.
011820           MOVE TXN-NEW-STATUS TO RPT-EST-NEW-STATUS.
011830
011840           IF WS-SV-APLICAR
011850              MOVE TXN-NEW-STATUS TO
011860                         PED-STATUS (WS-OL-HAL-INDICE)
011870              ADD 1 TO WS-EST-TOTAL-APL
011880              MOVE 'APPLIED'  TO RPT-EST-RESULTADO
011890              MOVE SPACES     TO RPT-EST-MOTIVO
011900           ELSE
011910              ADD 1 TO WS-EST-TOTAL-REJ
011920              MOVE 'REJECTED' TO RPT-EST-RESULTADO
011930              MOVE WS-SV-DES-ERROR-O TO RPT-EST-MOTIVO
011940           END-IF.
011950
011960           MOVE WS-RPT-DET-ESTADO TO WS-SAL-REPORT.
011970           WRITE WS-SAL-REPORT.
011980
011990       4200-VALIDAR-CAMBIO-FIN.
012000           EXIT.
012010
012020******************************************************************
012030*           FASE 5000 - VOLCADO DEL MAESTRO DE PEDIDOS            *
012040******************************************************************
012050       5000-WRITE-ORDER-MASTER.
012060
012070           IF WS-CANT-PEDIDOS = ZERO
012080              GO TO 5000-WRITE-ORDER-MASTER-FIN
012090           END-IF.
012100
012110           PERFORM 5100-GRABAR-UN-PEDIDO
012120              THRU 5100-GRABAR-UN-PEDIDO-FIN
012130              VARYING WS-PED-IDX FROM 1 BY 1
012140                UNTIL WS-PED-IDX > WS-CANT-PEDIDOS.
012150
012160       5000-WRITE-ORDER-MASTER-FIN.
012170           EXIT.
012180
012190*----------------------------------------------------------------*
012200       5100-GRABAR-UN-PEDIDO.
012210
012220           MOVE PED-ORDER-ID    (WS-PED-IDX) TO ORDT-ORDER-ID.
012230           MOVE PED-USER-ID     (WS-PED-IDX) TO ORDT-USER-ID.
012240           MOVE PED-PICKUP-LAT  (WS-PED-IDX) TO ORDT-PICKUP-LAT.
012250           MOVE PED-PICKUP-LNG  (WS-PED-IDX) TO ORDT-PICKUP-LNG.
012260           MOVE PED-DROPOFF-LAT (WS-PED-IDX) TO ORDT-DROPOFF-LAT.
012270           MOVE PED-DROPOFF-LNG (WS-PED-IDX) TO ORDT-DROPOFF-LNG.
012280           MOVE PED-VEHICLE     (WS-PED-IDX) TO ORDT-VEHICLE.
012290           MOVE PED-ITEM-TYPE   (WS-PED-IDX) TO ORDT-ITEM-TYPE.
012300           MOVE PED-QUANTITY    (WS-PED-IDX) TO ORDT-QUANTITY.
012310           MOVE PED-WEIGHT-LB   (WS-PED-IDX) TO ORDT-WEIGHT-LB.
012320           MOVE PED-LENGTH-IN   (WS-PED-IDX) TO ORDT-LENGTH-IN.
012330           MOVE PED-WIDTH-IN    (WS-PED-IDX) TO ORDT-WIDTH-IN.
012340           MOVE PED-HEIGHT-IN   (WS-PED-IDX) TO ORDT-HEIGHT-IN.
012350           MOVE PED-PRICE       (WS-PED-IDX) TO ORDT-PRICE.
012360           MOVE PED-ETA-MIN     (WS-PED-IDX) TO ORDT-ETA-MIN.
012370           MOVE PED-STATUS      (WS-PED-IDX) TO ORDT-STATUS.
012380
012390           WRITE WS-SAL-ORDER-MST.
012400
012410       5100-GRABAR-UN-PEDIDO-FIN.
012420           EXIT.
012430
012440******************************************************************
012450*               FASE 6000 - REWARDS-LEDGER                        *
012460******************************************************************
012470       6000-PROCESS-REWARDS.
012480
012490           MOVE SPACES TO WS-RPT-TITULO.
012500           MOVE 'SECTION 4 - REWARDS LEDGER' TO RPT-TITULO-TEXTO.
012510           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
012520           WRITE WS-SAL-REPORT.
012530           MOVE WS-RPT-ENCAB-REWARDS TO WS-SAL-REPORT.
012540           WRITE WS-SAL-REPORT.
012550
012560           SET WS-RWD-ES-PRIMERA TO TRUE.
012570           MOVE ZERO TO WS-RWD-USR-ACTUAL.
012580
012590           READ ENT-REWARD-EVT
012600               AT END
012610                   SET FS-REWARD-EVT-EOF TO TRUE
012620           END-READ.
012630           IF NOT FS-REWARD-EVT-EOF
012640              PERFORM 6105-NORMALIZAR-EVENTO-REWARD
012650                 THRU 6105-NORMALIZAR-EVENTO-REWARD-FIN
012660           END-IF.
012670
012680           PERFORM 6100-UN-EVENTO-REWARD
012690              THRU 6100-UN-EVENTO-REWARD-FIN
012700             UNTIL FS-REWARD-EVT-EOF.
012710
012720           IF NOT WS-RWD-ES-PRIMERA
012730              PERFORM 6300-IMPRIMIR-QUIEBRE
012740                 THRU 6300-IMPRIMIR-QUIEBRE-FIN
012750           END-IF.
012760
012770           MOVE WS-RWD-TOTAL-EVT TO RPT-RWD-TOTAL-EVT.
012780           MOVE WS-RWD-TOTAL-REJ TO RPT-RWD-TOTAL-REJ.
012790           MOVE WS-RWD-TOTAL-USR TO RPT-RWD-TOTAL-USR.
012800           MOVE WS-RWD-NET-PTOS  TO RPT-RWD-NET-PTOS.
012810           MOVE WS-RPT-FIN-REWARDS TO WS-SAL-REPORT.
012820           WRITE WS-SAL-REPORT.
012830
012840       6000-PROCESS-REWARDS-FIN.
012850           EXIT.
012860
012870*----------------------------------------------------------------*
012880*    CR-0493 - sube a mayuscula el tipo de evento antes de probarlo
012890*    contra los 88-niveles RWD-TYPE-EARN/REDEEM/ADJUST de RWDEVENT.CPY
012900       6105-NORMALIZAR-EVENTO-REWARD.
012910
012920           INSPECT RWD-TYPE CONVERTING
012930               'abcdefghijklmnopqrstuvwxyz' TO
012940               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012950
012960       6105-NORMALIZAR-EVENTO-REWARD-FIN.
012970           EXIT.
012980
012990*----------------------------------------------------------------*
013000*    CR-0467 - un RWD-TYPE que no sea EARN/REDEEM/ADJUST se rechaza
013010*    y se deja rastro, igual que 3900-RECHAZAR-PEDIDO y el camino
013020*    de rechazo del STATUS-VALIDATOR - antes se perdia en silencio
013030       6100-UN-EVENTO-REWARD.
013040
013050           EVALUATE TRUE
013060               WHEN RWD-TYPE-EARN
013070               WHEN RWD-TYPE-REDEEM
013080               WHEN RWD-TYPE-ADJUST
013090                    PERFORM 6200-ACUMULAR-EVENTO
013100                       THRU 6200-ACUMULAR-EVENTO-FIN
013110               WHEN OTHER
013120                    PERFORM 6150-RECHAZAR-EVENTO-REWARD
013130                       THRU 6150-RECHAZAR-EVENTO-REWARD-FIN
013140           END-EVALUATE.
013150
013160           READ ENT-REWARD-EVT
013170               AT END
013180                   SET FS-REWARD-EVT-EOF TO TRUE
013190           END-READ.
013200           IF NOT FS-REWARD-EVT-EOF
013210              PERFORM 6105-NORMALIZAR-EVENTO-REWARD
013220                 THRU 6105-NORMALIZAR-EVENTO-REWARD-FIN
013230           END-IF.
013240
013250       6100-UN-EVENTO-REWARD-FIN.
013260           EXIT.
013270
013280*----------------------------------------------------------------*
013290       6150-RECHAZAR-EVENTO-REWARD.
013300
013310           ADD 1 TO WS-RWD-TOTAL-REJ.
013320
013330           MOVE RWD-USER-ID TO RPT-RWD-REC-USER.
013340           MOVE 'invalid reward type' TO RPT-RWD-REC-MOTIVO.
013350           MOVE WS-RPT-RECHAZO-REWARD TO WS-SAL-REPORT.
013360           WRITE WS-SAL-REPORT.
013370
013380       6150-RECHAZAR-EVENTO-REWARD-FIN.
013390           EXIT.
013400
013410*----------------------------------------------------------------*
013420       6200-ACUMULAR-EVENTO.
013430
013440           IF WS-RWD-ES-PRIMERA
013450              MOVE RWD-USER-ID TO WS-RWD-USR-ACTUAL
013460              SET WS-RWD-ES-PRIMERA TO FALSE
013470           ELSE
013480              IF RWD-USER-ID NOT = WS-RWD-USR-ACTUAL
013490                 PERFORM 6300-IMPRIMIR-QUIEBRE
013500                    THRU 6300-IMPRIMIR-QUIEBRE-FIN
013510                 MOVE RWD-USER-ID TO WS-RWD-USR-ACTUAL
013520              END-IF
013530           END-IF.
013540
013550           ADD 1 TO WS-RWD-USR-EVENTOS.
013560           ADD RWD-POINTS TO WS-RWD-USR-BALANCE.
013570           ADD 1 TO WS-RWD-TOTAL-EVT.
013580
013590       6200-ACUMULAR-EVENTO-FIN.
013600           EXIT.
013610
013620*----------------------------------------------------------------*
013630       6300-IMPRIMIR-QUIEBRE.
013640
013650           MOVE WS-RWD-USR-ACTUAL   TO RPT-RWD-USER-ID.
013660           MOVE WS-RWD-USR-EVENTOS  TO RPT-RWD-EVENTOS.
013670           MOVE WS-RWD-USR-BALANCE  TO RPT-RWD-BALANCE.
013680           MOVE WS-RPT-DET-REWARDS TO WS-SAL-REPORT.
013690           WRITE WS-SAL-REPORT.
013700
013710           ADD 1 TO WS-RWD-TOTAL-USR.
013720           ADD WS-RWD-USR-BALANCE TO WS-RWD-NET-PTOS.
013730
013740           MOVE ZERO TO WS-RWD-USR-EVENTOS.
013750           MOVE ZERO TO WS-RWD-USR-BALANCE.
013760
013770       6300-IMPRIMIR-QUIEBRE-FIN.
013780           EXIT.
013790
013800*----------------------------------------------------------------*
013810       9000-FINALIZAR.
013820
013830           PERFORM 9100-CERRAR-ARCHIVOS
013840              THRU 9100-CERRAR-ARCHIVOS-FIN.
013850
013860           DISPLAY 'CDQBATCH - QUOTES PROCESSED : ' WS-COT-CANT-TOTAL.
013870           DISPLAY 'CDQBATCH - ORDERS POSTED    : ' WS-ORD-TOTAL-POST.
013880           DISPLAY 'CDQBATCH - ORDERS REJECTED  : ' WS-ORD-TOTAL-REJ.
013890           DISPLAY 'CDQBATCH - STATUS APPLIED   : ' WS-EST-TOTAL-APL.
013900           DISPLAY 'CDQBATCH - STATUS REJECTED  : ' WS-EST-TOTAL-REJ.
013910           DISPLAY 'CDQBATCH - REWARD EVENTS    : ' WS-RWD-TOTAL-EVT.
013920           DISPLAY 'CDQBATCH - REWARDS REJECTED : ' WS-RWD-TOTAL-REJ.
013930
013940       9000-FINALIZAR-FIN.
013950           EXIT.
013960
013970*----------------------------------------------------------------*
013980       9100-CERRAR-ARCHIVOS.
013990
014000           CLOSE ENT-QUOTE-REQ
014010                 SAL-QUOTE-RES
014020                 ENT-ORDER-REQ
014030                 SAL-ORDER-MST
014040                 ENT-STATUS-CHG
014050                 ENT-REWARD-EVT
014060                 SAL-REPORT.
014070
014080       9100-CERRAR-ARCHIVOS-FIN.
014090           EXIT.
014100
014110       END PROGRAM CDQBATCH.
