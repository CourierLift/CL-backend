000010******************************************************************
000020* Author:        D. OKAFOR
000030* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
000040* Date-Written:  07/17/1994
000050* Date-Compiled:
000060* Security:      COMPANY CONFIDENTIAL
000070******************************************************************
000080*                                                                *
000090*     PROGRAM:  STVALID                                         *
000100*     PURPOSE:  Decides whether a requested order status change *
000110*               is applied or rejected.  CALLed once per         *
000120*               transaction from CDQBATCH's STATUS-VALIDATOR     *
000130*               phase after the order has already been found     *
000140*               by ORDLOOK; this module never touches a file,    *
000150*               it only judges the rule set below and hands back *
000160*               the verdict and a printable reason.               *
000170*                                                                *
000180******************************************************************
000190*  CHANGE LOG
000200*  07/17/1994  D.OKAFOR    ORIGINAL - LIFECYCLE + ROLE RULES
000210*                          (CR-0231, REPLACES OLD DATE-CHECK STUB)
000220*  11/21/1997  D.OKAFOR    FIX - CUSTOMER COULD CANCEL A DELIVERED
000230*                          ORDER; NOW CHECKED AGAINST CURRENT STATUS
000240*  03/04/1998  T.ABARA     FIX - COURIER CANCEL FROM CANCELED/
000250*                          DELIVERED NOW ALSO REJECTED
000260*  08/30/1999  D.OKAFOR    Y2K REVIEW - NO 2-DIGIT YEARS IN THIS
000270*                          MODULE, NO CHANGE REQUIRED
000280*  02/14/2003  R.NGUYEN    FIX - MERCHANT ROLE FELL THROUGH TO THE
000290*                          COURIER RULES; NOW EXPLICITLY REJECTED
000300*                          (CR-0415)
000310******************************************************************
000320       IDENTIFICATION DIVISION.
000330       PROGRAM-ID. STVALID.
000340       AUTHOR.        D. OKAFOR.
000350       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
000360       DATE-WRITTEN.  07/17/1994.
000370       DATE-COMPILED.
000380       SECURITY.      COMPANY CONFIDENTIAL.
000390*----------------------------------------------------------------*
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440
000450       DATA DIVISION.
000460
000470       WORKING-STORAGE SECTION.
000480       01  WS-VAR-AUX.
000490           05  WS-TRANSICION-OK        PIC X(01) VALUE SPACE.
000500               88  TRANSICION-PERMITIDA    VALUE 'S'.
000510
000520*  tabla de transiciones validas para courier/admin, cargada por
000530*  VALUE/REDEFINES igual que la tabla de tarifas de vehiculo
000540       01  WS-TABLA-TRANSICIONES-DATOS.
000550           05  FILLER  PIC X(22) VALUE 'PENDING   ASSIGNED   '.
000560           05  FILLER  PIC X(22) VALUE 'PENDING   CANCELED   '.
000570           05  FILLER  PIC X(22) VALUE 'ASSIGNED  PICKED_UP  '.
000580           05  FILLER  PIC X(22) VALUE 'ASSIGNED  CANCELED   '.
000590           05  FILLER  PIC X(22) VALUE 'PICKED_UP DELIVERED  '.
000600       01  WS-TABLA-TRANSICIONES REDEFINES
000610                   WS-TABLA-TRANSICIONES-DATOS.
000620           05  TR-ENTRY OCCURS 5 TIMES
000630                   INDEXED BY TR-IDX.
000640               10  TR-DESDE             PIC X(10).
000650               10  TR-HASTA             PIC X(10).
000660               10  FILLER               PIC X(02).
000670
000680       77  WS-STATUS-COUNT              PIC 9(02) COMP VALUE 5.
000690
000700*  tabla de codigos de rol - cuatro filas fijas, no justifican un
000710*  archivo propio; solo sirve para el codigo numerico que va en el
000720*  mensaje de auditoria cuando el rol es rechazado en 5000
000730       01  WS-TABLA-ROLES-DATOS.
000740           05  FILLER  PIC X(10) VALUE 'CUSTOMER 1'.
000750           05  FILLER  PIC X(10) VALUE 'COURIER  2'.
000760           05  FILLER  PIC X(10) VALUE 'MERCHANT 3'.
000770           05  FILLER  PIC X(10) VALUE 'ADMIN    4'.
000780       01  WS-TABLA-ROLES REDEFINES WS-TABLA-ROLES-DATOS.
000790           05  ROL-ENTRY OCCURS 4 TIMES
000800                   INDEXED BY ROL-IDX.
000810               10  ROL-NOMBRE           PIC X(09).
000820               10  ROL-CODIGO           PIC 9(01).
000830
000840       77  WS-ROL-CODIGO-AUD            PIC 9(01) COMP VALUE ZERO.
000850
000860       LINKAGE SECTION.
000870       01  LK-VAL-ESTADO.
000880           05  LK-ENTRADA.
000890               10  LK-ORD-STATUS-ACTUAL    PIC X(10).
000900               10  LK-ORD-USER-ID          PIC 9(06).
000910               10  LK-TXN-USER-ID          PIC 9(06).
000920               10  LK-TXN-USER-ROLE        PIC X(10).
000930                   88  TXN-ROLE-CUSTOMER        VALUE 'CUSTOMER'.
000940                   88  TXN-ROLE-COURIER         VALUE 'COURIER'.
000950                   88  TXN-ROLE-MERCHANT        VALUE 'MERCHANT'.
000960                   88  TXN-ROLE-ADMIN           VALUE 'ADMIN'.
000970               10  LK-TXN-NEW-STATUS       PIC X(10).
000980           05  LK-SALIDA.
000990               10  LK-VALIDACION-O         PIC X(01).
001000                   88  LK-APLICAR-CAMBIO       VALUE 'S'.
001010                   88  LK-RECHAZAR-CAMBIO      VALUE 'N'.
001020               10  LK-MOTIVO-ERROR-O.
001030                   15  LK-COD-ERROR-O          PIC X(20).
001040                   15  LK-DES-ERROR-O          PIC X(50).
001050           05  LK-MOTIVO-ERROR-ALT REDEFINES LK-MOTIVO-ERROR-O
001060                                           PIC X(70).
001070
001080*----------------------------------------------------------------*
001090       PROCEDURE DIVISION USING LK-VAL-ESTADO.
001100*----------------------------------------------------------------*
001110
001120           PERFORM 1000-INICIAR-VALIDACION
001130              THRU 1000-INICIAR-VALIDACION-FIN.
001140
001150           PERFORM 2000-VALIDAR-ESTADO-NUEVO
001160              THRU 2000-VALIDAR-ESTADO-NUEVO-FIN.
001170
001180           IF LK-VALIDACION-O = SPACE
001190              EVALUATE TRUE
001200                  WHEN TXN-ROLE-CUSTOMER
001210                       PERFORM 3000-VALIDAR-ROL-CUSTOMER
001220                          THRU 3000-VALIDAR-ROL-CUSTOMER-FIN
001230                  WHEN TXN-ROLE-COURIER OR TXN-ROLE-ADMIN
001240                       PERFORM 4000-VALIDAR-ROL-COURIER-ADMIN
001250                          THRU 4000-VALIDAR-ROL-COURIER-ADMIN-FIN
001260                  WHEN OTHER
001270                       PERFORM 5000-RECHAZAR-ROL-INVALIDO
001280                          THRU 5000-RECHAZAR-ROL-INVALIDO-FIN
001290              END-EVALUATE
001300           END-IF.
001310
001320           IF LK-VALIDACION-O = SPACE
001330              SET LK-APLICAR-CAMBIO TO TRUE
001340           END-IF.
001350
001360           EXIT PROGRAM.
001370
001380*----------------------------------------------------------------*
001390       1000-INICIAR-VALIDACION.
001400
001410           MOVE SPACE TO LK-VALIDACION-O.
001420           MOVE SPACES TO LK-COD-ERROR-O.
001430           MOVE SPACES TO LK-DES-ERROR-O.
001440
001450       1000-INICIAR-VALIDACION-FIN.
001460           EXIT.
001470
001480*----------------------------------------------------------------*
001490*    rule 1/2 - el pedido existe (controlado antes del CALL por
001500*    ORDLOOK) y el estado pedido es uno de los cinco validos
001510       2000-VALIDAR-ESTADO-NUEVO.
001520
001530           EVALUATE LK-TXN-NEW-STATUS
001540               WHEN 'PENDING'
001550               WHEN 'ASSIGNED'
001560               WHEN 'PICKED_UP'
001570               WHEN 'DELIVERED'
001580               WHEN 'CANCELED'
001590                    CONTINUE
001600               WHEN OTHER
001610                    SET LK-RECHAZAR-CAMBIO TO TRUE
001620                    MOVE 'INVALID-STATUS'     TO LK-COD-ERROR-O
001630                    MOVE 'invalid status'     TO LK-DES-ERROR-O
001640           END-EVALUATE.
001650
001660       2000-VALIDAR-ESTADO-NUEVO-FIN.
001670           EXIT.
001680
001690*----------------------------------------------------------------*
001700*    rule 3 - un customer solo puede cancelar lo suyo, y solo
001710*    mientras este pending o assigned
001720       3000-VALIDAR-ROL-CUSTOMER.
001730
001740           IF LK-ORD-USER-ID NOT = LK-TXN-USER-ID
001750              SET LK-RECHAZAR-CAMBIO TO TRUE
001760              MOVE 'NOT-YOUR-ORDER'       TO LK-COD-ERROR-O
001770              MOVE 'not your order'       TO LK-DES-ERROR-O
001780           ELSE
001790              IF LK-TXN-NEW-STATUS NOT = 'CANCELED'
001800                 SET LK-RECHAZAR-CAMBIO TO TRUE
001810                 MOVE 'CUSTOMER-CANCEL-ONLY' TO LK-COD-ERROR-O
001820                 MOVE 'customers may only cancel'
001830                                             TO LK-DES-ERROR-O
001840              ELSE
001850                 IF LK-ORD-STATUS-ACTUAL NOT = 'PENDING' AND
001860                    LK-ORD-STATUS-ACTUAL NOT = 'ASSIGNED'
001870                    SET LK-RECHAZAR-CAMBIO TO TRUE
001880                    MOVE 'CANNOT-CANCEL'       TO LK-COD-ERROR-O
001890                    STRING 'cannot cancel from '
001900                           LK-ORD-STATUS-ACTUAL DELIMITED BY SIZE
001910                           INTO LK-DES-ERROR-O
001920                 END-IF
001930              END-IF
001940           END-IF.
001950
001960       3000-VALIDAR-ROL-CUSTOMER-FIN.
001970           EXIT.
001980
001990*----------------------------------------------------------------*
002000*    rule 4 - courier/admin: cancel siempre permitido; cualquier
002010*    otro destino debe figurar en la tabla de transiciones
002020       4000-VALIDAR-ROL-COURIER-ADMIN.
002030
002040           IF LK-TXN-NEW-STATUS = 'CANCELED'
002050              CONTINUE
002060           ELSE
002070              PERFORM 4100-BUSCAR-TRANSICION
002080                 THRU 4100-BUSCAR-TRANSICION-FIN
002090              IF NOT TRANSICION-PERMITIDA
002100                 SET LK-RECHAZAR-CAMBIO TO TRUE
002110                 MOVE 'ILLEGAL-TRANSITION' TO LK-COD-ERROR-O
002120                 STRING 'illegal transition '
002130                        LK-ORD-STATUS-ACTUAL DELIMITED BY SIZE
002140                        ' -> '                DELIMITED BY SIZE
002150                        LK-TXN-NEW-STATUS     DELIMITED BY SIZE
002160                        INTO LK-DES-ERROR-O
002170              END-IF
002180           END-IF.
002190
002200       4000-VALIDAR-ROL-COURIER-ADMIN-FIN.
002210           EXIT.
002220
002230*----------------------------------------------------------------*
002240       4100-BUSCAR-TRANSICION.
002250
002260           MOVE SPACE TO WS-TRANSICION-OK.
002270           SET TR-IDX TO 1.
002280           SEARCH TR-ENTRY
002290               AT END
002300                   CONTINUE
002310               WHEN TR-DESDE (TR-IDX) = LK-ORD-STATUS-ACTUAL AND
002320                    TR-HASTA (TR-IDX) = LK-TXN-NEW-STATUS
002330                   SET TRANSICION-PERMITIDA TO TRUE
002340           END-SEARCH.
002350
002360       4100-BUSCAR-TRANSICION-FIN.
002370           EXIT.
002380
002390*----------------------------------------------------------------*
002400*    rule 5 - merchant (o cualquier otro rol) no tiene permiso
002410       5000-RECHAZAR-ROL-INVALIDO.
002420
002430           MOVE ZERO TO WS-ROL-CODIGO-AUD.
002440           SET ROL-IDX TO 1.
002450           SEARCH ROL-ENTRY
002460               AT END
002470                   CONTINUE
002480               WHEN ROL-NOMBRE (ROL-IDX) = LK-TXN-USER-ROLE
002490                   MOVE ROL-CODIGO (ROL-IDX) TO WS-ROL-CODIGO-AUD
002500           END-SEARCH.
002510
002520           SET LK-RECHAZAR-CAMBIO TO TRUE
002530           MOVE 'INSUFFICIENT-ROLE' TO LK-COD-ERROR-O
002540           MOVE 'insufficient role' TO LK-DES-ERROR-O.
002550
002560       5000-RECHAZAR-ROL-INVALIDO-FIN.
002570           EXIT.
002580
002590       END PROGRAM STVALID.
