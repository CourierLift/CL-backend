000010******************************************************************
000020* Author:        D. OKAFOR
000030* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
000040* Date-Written:  07/17/1994
000050* Date-Compiled:
000060* Security:      COMPANY CONFIDENTIAL
000070******************************************************************
000080*                                                                *
000090*     PROGRAM:  ORDLOOK                                         *
000100*     PURPOSE:  Finds one order in the in-memory order table     *
000110*               built by CDQBATCH from ORDER-REQUEST traffic     *
000120*               earlier in the run, by ORDT-ORDER-ID.  There is  *
000130*               no keyed master file for orders in this system - *
000140*               the whole day's worth of orders fits in the      *
000150*               table, so a SEARCH replaces what used to be a    *
000160*               random READ against an indexed file.              *
000170*                                                                *
000180******************************************************************
000190*  CHANGE LOG
000200*  07/17/1994  D.OKAFOR    ORIGINAL (CR-0231) - REPLACES THE
000210*                          INDEXED MASTER READ OF THE OLD PILOT
000220*                          WITH A TABLE SEARCH; ORDER VOLUME DOES
000230*                          NOT JUSTIFY A VSAM FILE
000240*  11/21/1997  D.OKAFOR    FIX - SEARCH WAS NOT RESETTING LK-FOUND-SW
000250*                          BEFORE THE SEARCH, FALSE-POSITIVE ON RETRY
000260*  08/30/1999  D.OKAFOR    Y2K REVIEW - NO DATE FIELDS IN THIS
000270*                          MODULE, NO CHANGE REQUIRED
000280*  14/01/2001  R.NGUYEN    FIX - A STATUS CHANGE ON THE FIRST ORDER
000290*                          OF THE RUN SEARCHED THE TABLE WHILE
000300*                          LK-CANT-PEDIDOS WAS STILL ZERO, SUBSCRIPT
000310*                          OUT OF RANGE; NOW SHORT-CIRCUITED (CR-0351)
000320******************************************************************
000330       IDENTIFICATION DIVISION.
000340       PROGRAM-ID. ORDLOOK.
000350       AUTHOR.        D. OKAFOR.
000360       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
000370       DATE-WRITTEN.  07/17/1994.
000380       DATE-COMPILED.
000390       SECURITY.      COMPANY CONFIDENTIAL.
000400*----------------------------------------------------------------*
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450
000460       DATA DIVISION.
000470
000480       WORKING-STORAGE SECTION.
000490       77  WS-TABLA-ALTA                PIC 9(01) COMP VALUE ZERO.
000500
000510*  vista alternativa del codigo de pedido, por si el llamador
000520*  pasa el numero como texto en vez de numerico empaquetado
000530       01  WS-ORDEN-BUSCADA.
000540           05  WS-ORDEN-BUSCADA-NUM     PIC 9(06).
000550       01  WS-ORDEN-BUSCADA-ALFA REDEFINES WS-ORDEN-BUSCADA
000560                                       PIC X(06).
000570
000580*  buffer de rastreo para cuando el pedido no aparece en la tabla -
000590*  se arma numerico y alfa para que el DISPLAY de auditoria salga
000600*  legible cualquiera sea el origen del dato
000610       01  WS-TRAZA-AREA.
000620           05  WS-TRAZA-ORDEN-TXT       PIC X(06).
000630       01  WS-TRAZA-AREA-NUM REDEFINES WS-TRAZA-AREA
000640                                      PIC 9(06).
000650
000660*  par de coordenadas del pedido hallado, para el renglon de
000670*  auditoria que se emite cuando la busqueda tiene exito
000680       01  WS-COORD-AUDIT.
000690           05  WS-COORD-PICKUP-LAT      PIC S9(03)V9(04).
000700           05  WS-COORD-PICKUP-LNG      PIC S9(03)V9(04).
000710       01  WS-COORD-AUDIT-ALFA REDEFINES WS-COORD-AUDIT
000720                                        PIC X(14).
000730
000740       LINKAGE SECTION.
000750       01  LK-ENTRADA.
000760           05  LK-ORDEN-ID-BUSCADA      PIC 9(06).
000770
000780*  la tabla de pedidos es compartida con el programa que llama -
000790*  se pasa por referencia, igual que MAESTARJ recibia el registro
000800*  de salida por LINKAGE, solo que aqui es toda la tabla
000810       01  LK-TABLA-PEDIDOS.
000820           05  LK-CANT-PEDIDOS          PIC 9(05) COMP.
000830           05  LK-PEDIDO-ENTRY OCCURS 1 TO 5000 TIMES
000840                       DEPENDING ON LK-CANT-PEDIDOS
000850                       INDEXED BY LK-PED-IDX.
000860               10  LK-ORDT-ORDER-ID         PIC 9(06).
000870               10  LK-ORDT-USER-ID          PIC 9(06).
000880               10  LK-ORDT-PICKUP-LAT       PIC S9(03)V9(04).
000890               10  LK-ORDT-PICKUP-LNG       PIC S9(03)V9(04).
000900               10  LK-ORDT-DROPOFF-LAT      PIC S9(03)V9(04).
000910               10  LK-ORDT-DROPOFF-LNG      PIC S9(03)V9(04).
000920               10  LK-ORDT-VEHICLE          PIC X(12).
000930               10  LK-ORDT-ITEM-TYPE        PIC X(20).
000940               10  LK-ORDT-QUANTITY         PIC 9(03).
000950               10  LK-ORDT-WEIGHT-LB        PIC 9(04)V99.
000960               10  LK-ORDT-LENGTH-IN        PIC 9(03)V9.
000970               10  LK-ORDT-WIDTH-IN         PIC 9(03)V9.
000980               10  LK-ORDT-HEIGHT-IN        PIC 9(03)V9.
000990               10  LK-ORDT-PRICE            PIC 9(04)V99.
001000               10  LK-ORDT-ETA-MIN          PIC 9(04).
001010               10  LK-ORDT-STATUS           PIC X(10).
001020               10  FILLER                   PIC X(03).
001030
001040       01  LK-SALIDA.
001050           05  LK-FOUND-SW              PIC X(01).
001060               88  LK-ORDEN-ENCONTRADA      VALUE 'S'.
001070               88  LK-ORDEN-NO-ENCONTRADA   VALUE 'N'.
001080           05  LK-PEDIDO-HALLADO.
001090               10  LK-HAL-USER-ID           PIC 9(06).
001100               10  LK-HAL-STATUS            PIC X(10).
001110               10  LK-HAL-INDICE            PIC 9(05) COMP.
001120
001130*----------------------------------------------------------------*
001140       PROCEDURE DIVISION USING LK-ENTRADA, LK-TABLA-PEDIDOS,
001150                                 LK-SALIDA.
001160*----------------------------------------------------------------*
001170
001180           PERFORM 1000-INICIAR-BUSQUEDA
001190              THRU 1000-INICIAR-BUSQUEDA-FIN.
001200
001210           PERFORM 2000-BUSCAR-ORDEN
001220              THRU 2000-BUSCAR-ORDEN-FIN.
001230
001240           EXIT PROGRAM.
001250
001260*----------------------------------------------------------------*
001270       1000-INICIAR-BUSQUEDA.
001280
001290           SET LK-ORDEN-NO-ENCONTRADA TO TRUE.
001300           MOVE ZERO  TO LK-HAL-USER-ID.
001310           MOVE SPACES TO LK-HAL-STATUS.
001320           MOVE ZERO  TO LK-HAL-INDICE.
001330           MOVE LK-ORDEN-ID-BUSCADA TO WS-ORDEN-BUSCADA-NUM.
001340
001350       1000-INICIAR-BUSQUEDA-FIN.
001360           EXIT.
001370
001380*----------------------------------------------------------------*
001390       2000-BUSCAR-ORDEN.
001400
001410           IF LK-CANT-PEDIDOS = ZERO
001420              GO TO 2000-BUSCAR-ORDEN-FIN
001430           END-IF.
001440
001450           SET LK-PED-IDX TO 1.
001460           SEARCH LK-PEDIDO-ENTRY
001470               AT END
001480                   MOVE WS-ORDEN-BUSCADA-NUM TO WS-TRAZA-AREA-NUM
001490                   SET LK-ORDEN-NO-ENCONTRADA TO TRUE
001500                   DISPLAY 'ORDLOOK - ORDER NOT ON FILE: ' WS-TRAZA-AREA
001510               WHEN LK-ORDT-ORDER-ID (LK-PED-IDX) =
001520                              WS-ORDEN-BUSCADA-NUM
001530                   PERFORM 2100-DEVOLVER-ORDEN
001540                      THRU 2100-DEVOLVER-ORDEN-FIN
001550           END-SEARCH.
001560
001570       2000-BUSCAR-ORDEN-FIN.
001580           EXIT.
001590
001600*----------------------------------------------------------------*
001610       2100-DEVOLVER-ORDEN.
001620
001630           SET LK-ORDEN-ENCONTRADA TO TRUE.
001640           MOVE LK-ORDT-USER-ID (LK-PED-IDX) TO LK-HAL-USER-ID.
001650           MOVE LK-ORDT-STATUS  (LK-PED-IDX) TO LK-HAL-STATUS.
001660           SET  LK-HAL-INDICE TO LK-PED-IDX.
001670
001680           MOVE LK-ORDT-PICKUP-LAT (LK-PED-IDX)
001690                                      TO WS-COORD-PICKUP-LAT.
001700           MOVE LK-ORDT-PICKUP-LNG (LK-PED-IDX)
001710                                      TO WS-COORD-PICKUP-LNG.
001720           DISPLAY 'ORDLOOK - ORDER FOUND, PICKUP COORD: '
001730                   WS-COORD-AUDIT-ALFA.
001740
001750       2100-DEVOLVER-ORDEN-FIN.
001760           EXIT.
001770
001780       END PROGRAM ORDLOOK.
