000010******************************************************************
000020* RPTLINES.CPY
000030* Formato de las cuatro secciones del listado de corrida (132 col):
000040* cotizaciones, pedidos, cambios de estado y mayor de puntos.
000050* Igual que el viejo formato de RESUMEN de tarjetas: un grupo por
000060* tipo de renglon, movido a WS-SAL-REPORT antes de cada WRITE.
000070******************************************************************
000080*  MAINT LOG
000090*  10/02/1983  R.HOLLOWAY   ORIGINAL QUOTE/ORDER SECTIONS
000100*  17/07/1994  D.OKAFOR     ADDED STATUS-CHANGE SECTION (CR-0231)
000110*  05/05/1999  D.OKAFOR     ADDED REWARDS SECTION (CR-0309)
000120*  18/09/2006  R.NGUYEN     REWARDS SECTION HAD NO REJECT LINE OR
000130*                           REJECT COUNT, UNLIKE THE ORDER AND
000140*                           STATUS SECTIONS; ADDED BOTH (CR-0467)
000150 01  WS-RPT-SEPARADOR                PIC X(132) VALUE ALL '-'.
000160
000170 01  WS-RPT-TITULO.
000180     05  FILLER                      PIC X(40) VALUE SPACES.
000190     05  RPT-TITULO-TEXTO            PIC X(52).
000200     05  FILLER                      PIC X(40) VALUE SPACES.
000210
000220 01  WS-RPT-ENCAB-COTIZACIONES.
000230     05  FILLER                      PIC X(12) VALUE 'SEQ'.
000240     05  FILLER                      PIC X(14) VALUE 'VEHICLE'.
000250     05  FILLER                      PIC X(10) VALUE 'MILES'.
000260     05  FILLER                      PIC X(10) VALUE 'PRICE'.
000270     05  FILLER                      PIC X(10) VALUE 'ETA-MIN'.
000280     05  FILLER                      PIC X(12) VALUE 'TIER'.
000290     05  FILLER                      PIC X(64) VALUE SPACES.
000300
000310 01  WS-RPT-DET-COTIZACION.
000320     05  RPT-COT-SEQ                 PIC ZZZZZ9.
000330     05  FILLER                      PIC X(06) VALUE SPACES.
000340     05  RPT-COT-VEHICLE             PIC X(12).
000350     05  FILLER                      PIC X(02) VALUE SPACES.
000360     05  RPT-COT-MILES               PIC ZZZ9.99.
000370     05  FILLER                      PIC X(02) VALUE SPACES.
000380     05  RPT-COT-PRICE               PIC $ZZZ9.99.
000390     05  FILLER                      PIC X(02) VALUE SPACES.
000400     05  RPT-COT-ETA-MIN             PIC ZZZ9.
000410     05  FILLER                      PIC X(03) VALUE SPACES.
000420     05  RPT-COT-TIER                PIC X(10).
000430     05  FILLER                      PIC X(70) VALUE SPACES.
000440
000450 01  WS-RPT-FIN-COTIZACIONES.
000460     05  FILLER                      PIC X(18) VALUE 'QUOTES PROCESSED:'.
000470     05  RPT-COT-TOTAL-CANT          PIC ZZZ,ZZ9.
000480     05  FILLER                      PIC X(04) VALUE SPACES.
000490     05  FILLER                      PIC X(16) VALUE 'TOTAL QUOTED $:'.
000500     05  RPT-COT-TOTAL-MONTO         PIC $,$$$,$$9.99.
000510     05  FILLER                      PIC X(75) VALUE SPACES.
000520
000530 01  WS-RPT-ENCAB-PEDIDOS.
000540     05  FILLER                      PIC X(12) VALUE 'ORDER-ID'.
000550     05  FILLER                      PIC X(12) VALUE 'USER-ID'.
000560     05  FILLER                      PIC X(12) VALUE 'PRICE'.
000570     05  FILLER                      PIC X(10) VALUE 'ETA-MIN'.
000580     05  FILLER                      PIC X(12) VALUE 'STATUS'.
000590     05  FILLER                      PIC X(74) VALUE SPACES.
000600
000610 01  WS-RPT-DET-PEDIDO.
000620     05  RPT-PED-ORDER-ID            PIC ZZZZZ9.
000630     05  FILLER                      PIC X(06) VALUE SPACES.
000640     05  RPT-PED-USER-ID             PIC ZZZZZ9.
000650     05  FILLER                      PIC X(06) VALUE SPACES.
000660     05  RPT-PED-PRICE               PIC $ZZZ9.99.
000670     05  FILLER                      PIC X(03) VALUE SPACES.
000680     05  RPT-PED-ETA-MIN             PIC ZZZ9.
000690     05  FILLER                      PIC X(04) VALUE SPACES.
000700     05  RPT-PED-STATUS              PIC X(10).
000710     05  FILLER                      PIC X(79) VALUE SPACES.
000720
000730 01  WS-RPT-RECHAZO-PEDIDO.
000740     05  FILLER                      PIC X(08) VALUE 'REJECT:'.
000750     05  RPT-REC-ORDER-USER          PIC ZZZZZ9.
000760     05  FILLER                      PIC X(02) VALUE SPACES.
000770     05  FILLER                      PIC X(10) VALUE 'REASON -'.
000780     05  RPT-REC-MOTIVO              PIC X(40).
000790     05  FILLER                      PIC X(66) VALUE SPACES.
000800
000810 01  WS-RPT-FIN-PEDIDOS.
000820     05  FILLER                      PIC X(10) VALUE 'POSTED:'.
000830     05  RPT-PED-TOTAL-POST          PIC ZZZ,ZZ9.
000840     05  FILLER                      PIC X(04) VALUE SPACES.
000850     05  FILLER                      PIC X(11) VALUE 'REJECTED:'.
000860     05  RPT-PED-TOTAL-REJ           PIC ZZZ,ZZ9.
000870     05  FILLER                      PIC X(04) VALUE SPACES.
000880     05  FILLER                      PIC X(16) VALUE 'TOTAL ORDER $:'.
000890     05  RPT-PED-TOTAL-MONTO         PIC $,$$$,$$9.99.
000900     05  FILLER                      PIC X(61) VALUE SPACES.
000910
000920 01  WS-RPT-ENCAB-ESTADOS.
000930     05  FILLER                      PIC X(12) VALUE 'ORDER-ID'.
000940     05  FILLER                      PIC X(14) VALUE 'NEW-STATUS'.
000950     05  FILLER                      PIC X(12) VALUE 'RESULT'.
000960     05  FILLER                      PIC X(50) VALUE 'REASON'.
000970     05  FILLER                      PIC X(44) VALUE SPACES.
000980
000990 01  WS-RPT-DET-ESTADO.
001000     05  RPT-EST-ORDER-ID            PIC ZZZZZ9.
001010     05  FILLER                      PIC X(06) VALUE SPACES.
001020     05  RPT-EST-NEW-STATUS          PIC X(10).
001030     05  FILLER                      PIC X(04) VALUE SPACES.
001040     05  RPT-EST-RESULTADO           PIC X(08).
001050     05  FILLER                      PIC X(04) VALUE SPACES.
001060     05  RPT-EST-MOTIVO              PIC X(50).
001070     05  FILLER                      PIC X(44) VALUE SPACES.
001080
001090 01  WS-RPT-FIN-ESTADOS.
001100     05  FILLER                      PIC X(10) VALUE 'APPLIED:'.
001110     05  RPT-EST-TOTAL-APL           PIC ZZZ,ZZ9.
001120     05  FILLER                      PIC X(04) VALUE SPACES.
001130     05  FILLER                      PIC X(11) VALUE 'REJECTED:'.
001140     05  RPT-EST-TOTAL-REJ           PIC ZZZ,ZZ9.
001150     05  FILLER                      PIC X(93) VALUE SPACES.
001160
001170 01  WS-RPT-ENCAB-REWARDS.
001180     05  FILLER                      PIC X(12) VALUE 'USER-ID'.
001190     05  FILLER                      PIC X(12) VALUE 'EVENTS'.
001200     05  FILLER                      PIC X(16) VALUE 'BALANCE'.
001210     05  FILLER                      PIC X(92) VALUE SPACES.
001220
001230 01  WS-RPT-DET-REWARDS.
001240     05  FILLER                      PIC X(08) VALUE 'USER  '.
001250     05  RPT-RWD-USER-ID             PIC ZZZZZ9.
001260     05  FILLER                      PIC X(06) VALUE SPACES.
001270     05  RPT-RWD-EVENTOS             PIC ZZZ,ZZ9.
001280     05  FILLER                      PIC X(06) VALUE SPACES.
001290     05  RPT-RWD-BALANCE             PIC -Z,ZZZ,ZZ9.
001300     05  FILLER                      PIC X(89) VALUE SPACES.
001310
001320 01  WS-RPT-RECHAZO-REWARD.
001330     05  FILLER                      PIC X(08) VALUE 'REJECT:'.
001340     05  RPT-RWD-REC-USER            PIC ZZZZZ9.
001350     05  FILLER                      PIC X(02) VALUE SPACES.
001360     05  FILLER                      PIC X(10) VALUE 'REASON -'.
001370     05  RPT-RWD-REC-MOTIVO          PIC X(40).
001380     05  FILLER                      PIC X(66) VALUE SPACES.
001390
001400 01  WS-RPT-FIN-REWARDS.
001410     05  FILLER                      PIC X(16) VALUE 'TOTAL EVENTS:'.
001420     05  RPT-RWD-TOTAL-EVT           PIC ZZZ,ZZ9.
001430     05  FILLER                      PIC X(04) VALUE SPACES.
001440     05  FILLER                      PIC X(11) VALUE 'REJECTED:'.
001450     05  RPT-RWD-TOTAL-REJ           PIC ZZZ,ZZ9.
001460     05  FILLER                      PIC X(04) VALUE SPACES.
001470     05  FILLER                      PIC X(15) VALUE 'TOTAL USERS:'.
001480     05  RPT-RWD-TOTAL-USR           PIC ZZZ,ZZ9.
001490     05  FILLER                      PIC X(04) VALUE SPACES.
001500     05  FILLER                      PIC X(15) VALUE 'NET POINTS:'.
001510     05  RPT-RWD-NET-PTOS            PIC -ZZZ,ZZ9.
001520     05  FILLER                      PIC X(34) VALUE SPACES.
