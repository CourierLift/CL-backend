000010******************************************************************
000020* STATCHG.CPY
000030* Entrada del validador de estados (STATUS-VALIDATOR) - un pedido
000040* de cambio de estado contra un pedido ya asentado en ORDER-MASTER.
000050******************************************************************
000060*  MAINT LOG
000070*  17/07/1994  D.OKAFOR     ORIGINAL LAYOUT (REQ CR-0231)
000080 01  WS-ENT-STATUS-CHG.
000090     05  TXN-ORDER-ID                 PIC 9(06).
000100     05  TXN-USER-ID                  PIC 9(06).
000110     05  TXN-USER-ROLE                PIC X(10).
000120         88  TXN-ROLE-CUSTOMER            VALUE 'CUSTOMER'.
000130         88  TXN-ROLE-COURIER             VALUE 'COURIER'.
000140         88  TXN-ROLE-MERCHANT            VALUE 'MERCHANT'.
000150         88  TXN-ROLE-ADMIN                VALUE 'ADMIN'.
000160     05  TXN-NEW-STATUS                PIC X(10).
000170     05  FILLER                        PIC X(08).
