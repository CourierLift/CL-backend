000010******************************************************************
000020* VEHRATES.CPY
000030* Tabla de tarifas por tipo de vehiculo para el motor de cotizacion
000040* (QUOTE-ENGINE) - velocidad crucero, multiplicador de tarifa y
000050* ajuste ambiental.  Catorce filas fijas no justifican un archivo
000060* propio ni una carga en tiempo de ejecucion, asi que se cargan por
000070* VALUE/REDEFINES y se buscan por SEARCH en 2120-BUSCAR-TARIFA-
000080* VEHICULO.  El codigo 'CAR' (fila 6) es la fila de reserva para
000090* vehiculo desconocido.
000100******************************************************************
000110*  MAINT LOG
000120*  10/02/1983  R.HOLLOWAY   ORIGINAL 14-ROW RATE TABLE
000130*  30/09/1998  T.ABARA      ADDED EV_* ROWS FOR THE ELECTRIC FLEET
000140 01  WS-VEH-RATE-DATA.
000150     05  FILLER  PIC X(21) VALUE 'BIKE        12090-035'.
000160     05  FILLER  PIC X(21) VALUE 'CARGO_BIKE  11100-030'.
000170     05  FILLER  PIC X(21) VALUE 'E_BIKE      14095-030'.
000180     05  FILLER  PIC X(21) VALUE 'SCOOTER     18095+000'.
000190     05  FILLER  PIC X(21) VALUE 'MOTORCYCLE  28105+000'.
000200     05  FILLER  PIC X(21) VALUE 'CAR         24100+000'.
000210     05  FILLER  PIC X(21) VALUE 'EV_COMPACT  24098-010'.
000220     05  FILLER  PIC X(21) VALUE 'EV_SEDAN    24102-010'.
000230     05  FILLER  PIC X(21) VALUE 'SUV         22115+000'.
000240     05  FILLER  PIC X(21) VALUE 'EV_SUV      22112-008'.
000250     05  FILLER  PIC X(21) VALUE 'VAN         21122+000'.
000260     05  FILLER  PIC X(21) VALUE 'EV_VAN      21120-006'.
000270     05  FILLER  PIC X(21) VALUE 'TRUCK_LIGHT 20135+000'.
000280     05  FILLER  PIC X(21) VALUE 'TRUCK_BOX   19150+000'.
000290 01  WS-VEH-RATE-TABLE REDEFINES WS-VEH-RATE-DATA.
000300     05  VEH-RATE-ENTRY OCCURS 14 TIMES
000310             INDEXED BY VEH-IDX.
000320         10  VEH-CODE                 PIC X(12).
000330         10  VEH-SPEED-MPH            PIC 9(02).
000340         10  VEH-PRICE-MULT           PIC 9(01)V99.
000350         10  VEH-ENV-ADJ              PIC S9(01)V99
000360                                       SIGN LEADING SEPARATE.
