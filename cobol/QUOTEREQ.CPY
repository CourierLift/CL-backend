000010******************************************************************
000020* QUOTEREQ.CPY
000030* Entrada del motor de cotizacion (QUOTE-ENGINE) - un pedido de
000040* cotizacion por coordenadas, sin numero de pedido asociado todavia.
000050* 94 bytes, LINE SEQUENTIAL, orden de llegada (no requiere clave).
000060******************************************************************
000070*  MAINT LOG
000080*  10/02/1983  R.HOLLOWAY   ORIGINAL LAYOUT FOR QUOTE ENGINE PILOT
000090*  22/06/1991  T.ABARA      ADDED QTQ-FILLER PAD TO 94-BYTE RECORD
000100 01  WS-ENT-QUOTE-REQ.
000110     05  QTQ-PICKUP-LAT              PIC S9(3)V9(4).
000120     05  QTQ-PICKUP-LNG              PIC S9(3)V9(4).
000130     05  QTQ-DROPOFF-LAT             PIC S9(3)V9(4).
000140     05  QTQ-DROPOFF-LNG             PIC S9(3)V9(4).
000150     05  QTQ-VEHICLE                 PIC X(12).
000160     05  QTQ-ITEM-TYPE               PIC X(12).
000170     05  QTQ-QUANTITY                PIC 9(03).
000180     05  QTQ-WEIGHT-LB               PIC 9(04)V99.
000190     05  QTQ-LENGTH-IN               PIC 9(03)V9.
000200     05  QTQ-WIDTH-IN                PIC 9(03)V9.
000210     05  QTQ-HEIGHT-IN               PIC 9(03)V9.
000220     05  QTQ-WEATHER                 PIC X(08).
000230     05  QTQ-TRAFFIC                 PIC X(04).
000240     05  FILLER                      PIC X(09).
