000010******************************************************************
000020* RWDEVENT.CPY
000030* Entrada del mayor de puntos de fidelidad (REWARDS-LEDGER).
000040* Archivo ordenado por RWD-USER-ID - lo usa el quiebre de control
000050* por usuario en 6000-PROCESS-REWARDS.
000060******************************************************************
000070*  MAINT LOG
000080*  05/05/1999  D.OKAFOR     ORIGINAL LAYOUT (REQ CR-0309, Y2K PASS)
000090 01  WS-ENT-REWARD-EVT.
000100     05  RWD-USER-ID                  PIC 9(06).
000110     05  RWD-ORDER-ID                 PIC 9(06).
000120     05  RWD-TYPE                     PIC X(08).
000130         88  RWD-TYPE-EARN                VALUE 'EARN'.
000140         88  RWD-TYPE-REDEEM              VALUE 'REDEEM'.
000150         88  RWD-TYPE-ADJUST              VALUE 'ADJUST'.
000160     05  RWD-POINTS                   PIC S9(07).
000170     05  RWD-REASON                   PIC X(30).
000180     05  FILLER                       PIC X(03).
