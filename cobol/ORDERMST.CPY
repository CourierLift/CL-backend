000010******************************************************************
000020* ORDERMST.CPY
000030* Registro maestro de pedidos - salida del armador de pedidos
000040* (ORDER-POSTER), actualizado por el validador de estados
000050* (STATUS-VALIDATOR) antes de volcarse a ORDER-MASTER al final
000060* de la corrida.
000070******************************************************************
000080*  MAINT LOG
000090*  14/03/1986  R.HOLLOWAY   ORIGINAL LAYOUT
000100*  17/07/1994  D.OKAFOR     ADDED ORDT-STATUS FOR THE LIFECYCLE
000110*                           STATE MACHINE (REQ CR-0231)
000120 01  WS-SAL-ORDER-MST.
000130     05  ORDT-ORDER-ID                PIC 9(06).
000140     05  ORDT-USER-ID                 PIC 9(06).
000150     05  ORDT-PICKUP-LAT              PIC S9(3)V9(4).
000160     05  ORDT-PICKUP-LNG              PIC S9(3)V9(4).
000170     05  ORDT-DROPOFF-LAT             PIC S9(3)V9(4).
000180     05  ORDT-DROPOFF-LNG             PIC S9(3)V9(4).
000190     05  ORDT-VEHICLE                 PIC X(12).
000200     05  ORDT-ITEM-TYPE               PIC X(20).
000210     05  ORDT-QUANTITY                PIC 9(03).
000220     05  ORDT-WEIGHT-LB               PIC 9(04)V99.
000230     05  ORDT-LENGTH-IN               PIC 9(03)V9.
000240     05  ORDT-WIDTH-IN                PIC 9(03)V9.
000250     05  ORDT-HEIGHT-IN               PIC 9(03)V9.
000260     05  ORDT-PRICE                   PIC 9(04)V99.
000270     05  ORDT-ETA-MIN                 PIC 9(04).
000280     05  ORDT-STATUS                  PIC X(10).
000290         88  ORDT-ST-PENDING              VALUE 'PENDING'.
000300         88  ORDT-ST-ASSIGNED             VALUE 'ASSIGNED'.
000310         88  ORDT-ST-PICKED-UP            VALUE 'PICKED_UP'.
000320         88  ORDT-ST-DELIVERED            VALUE 'DELIVERED'.
000330         88  ORDT-ST-CANCELED             VALUE 'CANCELED'.
000340     05  FILLER                        PIC X(07).
