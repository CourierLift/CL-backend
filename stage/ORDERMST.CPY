******************************************************************
* ORDERMST.CPY
* Registro maestro de pedidos - salida del armador de pedidos
* (ORDER-POSTER), actualizado por el validador de estados
* (STATUS-VALIDATOR) antes de volcarse a ORDER-MASTER al final
* de la corrida.
******************************************************************
*  MAINT LOG
*  14/03/1986  R.HOLLOWAY   ORIGINAL LAYOUT
*  17/07/1994  D.OKAFOR     ADDED ORDT-STATUS FOR THE LIFECYCLE
*                           STATE MACHINE (REQ CR-0231)
 01  WS-SAL-ORDER-MST.
     05  ORDT-ORDER-ID                PIC 9(06).
     05  ORDT-USER-ID                 PIC 9(06).
     05  ORDT-PICKUP-LAT              PIC S9(3)V9(4).
     05  ORDT-PICKUP-LNG              PIC S9(3)V9(4).
     05  ORDT-DROPOFF-LAT             PIC S9(3)V9(4).
     05  ORDT-DROPOFF-LNG             PIC S9(3)V9(4).
     05  ORDT-VEHICLE                 PIC X(12).
     05  ORDT-ITEM-TYPE               PIC X(20).
     05  ORDT-QUANTITY                PIC 9(03).
     05  ORDT-WEIGHT-LB               PIC 9(04)V99.
     05  ORDT-LENGTH-IN               PIC 9(03)V9.
     05  ORDT-WIDTH-IN                PIC 9(03)V9.
     05  ORDT-HEIGHT-IN               PIC 9(03)V9.
     05  ORDT-PRICE                   PIC 9(04)V99.
     05  ORDT-ETA-MIN                 PIC 9(04).
     05  ORDT-STATUS                  PIC X(10).
         88  ORDT-ST-PENDING              VALUE 'PENDING'.
         88  ORDT-ST-ASSIGNED             VALUE 'ASSIGNED'.
         88  ORDT-ST-PICKED-UP            VALUE 'PICKED_UP'.
         88  ORDT-ST-DELIVERED            VALUE 'DELIVERED'.
         88  ORDT-ST-CANCELED             VALUE 'CANCELED'.
     05  FILLER                        PIC X(07).
