******************************************************************
* RPTLINES.CPY
* Formato de las cuatro secciones del listado de corrida (132 col):
* cotizaciones, pedidos, cambios de estado y mayor de puntos.
* Igual que el viejo formato de RESUMEN de tarjetas: un grupo por
* tipo de renglon, movido a WS-SAL-REPORT antes de cada WRITE.
******************************************************************
*  MAINT LOG
*  10/02/1983  R.HOLLOWAY   ORIGINAL QUOTE/ORDER SECTIONS
*  17/07/1994  D.OKAFOR     ADDED STATUS-CHANGE SECTION (CR-0231)
*  05/05/1999  D.OKAFOR     ADDED REWARDS SECTION (CR-0309)
*  18/09/2006  R.NGUYEN     REWARDS SECTION HAD NO REJECT LINE OR
*                           REJECT COUNT, UNLIKE THE ORDER AND
*                           STATUS SECTIONS; ADDED BOTH (CR-0467)
 01  WS-RPT-SEPARADOR                PIC X(132) VALUE ALL '-'.

 01  WS-RPT-TITULO.
     05  FILLER                      PIC X(40) VALUE SPACES.
     05  RPT-TITULO-TEXTO            PIC X(52).
     05  FILLER                      PIC X(40) VALUE SPACES.

 01  WS-RPT-ENCAB-COTIZACIONES.
     05  FILLER                      PIC X(12) VALUE 'SEQ'.
     05  FILLER                      PIC X(14) VALUE 'VEHICLE'.
     05  FILLER                      PIC X(10) VALUE 'MILES'.
     05  FILLER                      PIC X(10) VALUE 'PRICE'.
     05  FILLER                      PIC X(10) VALUE 'ETA-MIN'.
     05  FILLER                      PIC X(12) VALUE 'TIER'.
     05  FILLER                      PIC X(64) VALUE SPACES.

 01  WS-RPT-DET-COTIZACION.
     05  RPT-COT-SEQ                 PIC ZZZZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
     05  RPT-COT-VEHICLE             PIC X(12).
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  RPT-COT-MILES               PIC ZZZ9.99.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  RPT-COT-PRICE               PIC $ZZZ9.99.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  RPT-COT-ETA-MIN             PIC ZZZ9.
     05  FILLER                      PIC X(03) VALUE SPACES.
     05  RPT-COT-TIER                PIC X(10).
     05  FILLER                      PIC X(70) VALUE SPACES.

 01  WS-RPT-FIN-COTIZACIONES.
     05  FILLER                      PIC X(18) VALUE 'QUOTES PROCESSED:'.
     05  RPT-COT-TOTAL-CANT          PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(16) VALUE 'TOTAL QUOTED $:'.
     05  RPT-COT-TOTAL-MONTO         PIC $,$$$,$$9.99.
     05  FILLER                      PIC X(75) VALUE SPACES.

 01  WS-RPT-ENCAB-PEDIDOS.
     05  FILLER                      PIC X(12) VALUE 'ORDER-ID'.
     05  FILLER                      PIC X(12) VALUE 'USER-ID'.
     05  FILLER                      PIC X(12) VALUE 'PRICE'.
     05  FILLER                      PIC X(10) VALUE 'ETA-MIN'.
     05  FILLER                      PIC X(12) VALUE 'STATUS'.
     05  FILLER                      PIC X(74) VALUE SPACES.

 01  WS-RPT-DET-PEDIDO.
     05  RPT-PED-ORDER-ID            PIC ZZZZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
     05  RPT-PED-USER-ID             PIC ZZZZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
     05  RPT-PED-PRICE               PIC $ZZZ9.99.
     05  FILLER                      PIC X(03) VALUE SPACES.
     05  RPT-PED-ETA-MIN             PIC ZZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  RPT-PED-STATUS              PIC X(10).
     05  FILLER                      PIC X(79) VALUE SPACES.

 01  WS-RPT-RECHAZO-PEDIDO.
     05  FILLER                      PIC X(08) VALUE 'REJECT:'.
     05  RPT-REC-ORDER-USER          PIC ZZZZZ9.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  FILLER                      PIC X(10) VALUE 'REASON -'.
     05  RPT-REC-MOTIVO              PIC X(40).
     05  FILLER                      PIC X(66) VALUE SPACES.

 01  WS-RPT-FIN-PEDIDOS.
     05  FILLER                      PIC X(10) VALUE 'POSTED:'.
     05  RPT-PED-TOTAL-POST          PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(11) VALUE 'REJECTED:'.
     05  RPT-PED-TOTAL-REJ           PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(16) VALUE 'TOTAL ORDER $:'.
     05  RPT-PED-TOTAL-MONTO         PIC $,$$$,$$9.99.
     05  FILLER                      PIC X(61) VALUE SPACES.

 01  WS-RPT-ENCAB-ESTADOS.
     05  FILLER                      PIC X(12) VALUE 'ORDER-ID'.
     05  FILLER                      PIC X(14) VALUE 'NEW-STATUS'.
     05  FILLER                      PIC X(12) VALUE 'RESULT'.
     05  FILLER                      PIC X(50) VALUE 'REASON'.
     05  FILLER                      PIC X(44) VALUE SPACES.

 01  WS-RPT-DET-ESTADO.
     05  RPT-EST-ORDER-ID            PIC ZZZZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
     05  RPT-EST-NEW-STATUS          PIC X(10).
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  RPT-EST-RESULTADO           PIC X(08).
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  RPT-EST-MOTIVO              PIC X(50).
     05  FILLER                      PIC X(44) VALUE SPACES.

 01  WS-RPT-FIN-ESTADOS.
     05  FILLER                      PIC X(10) VALUE 'APPLIED:'.
     05  RPT-EST-TOTAL-APL           PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(11) VALUE 'REJECTED:'.
     05  RPT-EST-TOTAL-REJ           PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(93) VALUE SPACES.

 01  WS-RPT-ENCAB-REWARDS.
     05  FILLER                      PIC X(12) VALUE 'USER-ID'.
     05  FILLER                      PIC X(12) VALUE 'EVENTS'.
     05  FILLER                      PIC X(16) VALUE 'BALANCE'.
     05  FILLER                      PIC X(92) VALUE SPACES.

 01  WS-RPT-DET-REWARDS.
     05  FILLER                      PIC X(08) VALUE 'USER  '.
     05  RPT-RWD-USER-ID             PIC ZZZZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
     05  RPT-RWD-EVENTOS             PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
     05  RPT-RWD-BALANCE             PIC -Z,ZZZ,ZZ9.
     05  FILLER                      PIC X(89) VALUE SPACES.

 01  WS-RPT-RECHAZO-REWARD.
     05  FILLER                      PIC X(08) VALUE 'REJECT:'.
     05  RPT-RWD-REC-USER            PIC ZZZZZ9.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  FILLER                      PIC X(10) VALUE 'REASON -'.
     05  RPT-RWD-REC-MOTIVO          PIC X(40).
     05  FILLER                      PIC X(66) VALUE SPACES.

 01  WS-RPT-FIN-REWARDS.
     05  FILLER                      PIC X(16) VALUE 'TOTAL EVENTS:'.
     05  RPT-RWD-TOTAL-EVT           PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(11) VALUE 'REJECTED:'.
     05  RPT-RWD-TOTAL-REJ           PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(15) VALUE 'TOTAL USERS:'.
     05  RPT-RWD-TOTAL-USR           PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  FILLER                      PIC X(15) VALUE 'NET POINTS:'.
     05  RPT-RWD-NET-PTOS            PIC -ZZZ,ZZ9.
     05  FILLER                      PIC X(34) VALUE SPACES.
