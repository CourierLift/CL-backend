******************************************************************
* QUOTERES.CPY
* Salida del motor de cotizacion (QUOTE-ENGINE) - una linea por
* cada QUOTE-REQUEST leido, en el mismo orden de llegada.
******************************************************************
*  MAINT LOG
*  10/02/1983  R.HOLLOWAY   ORIGINAL LAYOUT FOR QUOTE ENGINE PILOT
 01  WS-SAL-QUOTE-RES.
     05  QTR-PRICE                   PIC 9(04)V99.
     05  QTR-ETA-MIN                 PIC 9(04).
     05  QTR-MILES                   PIC 9(04)V99.
     05  QTR-TIER                    PIC X(10).
     05  FILLER                      PIC X(04).
