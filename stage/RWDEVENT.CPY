******************************************************************
* RWDEVENT.CPY
* Entrada del mayor de puntos de fidelidad (REWARDS-LEDGER).
* Archivo ordenado por RWD-USER-ID - lo usa el quiebre de control
* por usuario en 6000-PROCESS-REWARDS.
******************************************************************
*  MAINT LOG
*  05/05/1999  D.OKAFOR     ORIGINAL LAYOUT (REQ CR-0309, Y2K PASS)
 01  WS-ENT-REWARD-EVT.
     05  RWD-USER-ID                  PIC 9(06).
     05  RWD-ORDER-ID                 PIC 9(06).
     05  RWD-TYPE                     PIC X(08).
         88  RWD-TYPE-EARN                VALUE 'EARN'.
         88  RWD-TYPE-REDEEM              VALUE 'REDEEM'.
         88  RWD-TYPE-ADJUST              VALUE 'ADJUST'.
     05  RWD-POINTS                   PIC S9(07).
     05  RWD-REASON                   PIC X(30).
     05  FILLER                       PIC X(03).
