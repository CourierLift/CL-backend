******************************************************************
* Author:        R. HOLLOWAY
* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
* Date-Written:  10/02/1983
* Date-Compiled:
* Security:      COMPANY CONFIDENTIAL
******************************************************************
*                                                                *
*     PROGRAM:  CDQBATCH                                        *
*     PURPOSE:  Nightly courier-delivery batch.  Prices quote    *
*               requests with the advanced engine, prices and    *
*               posts order requests with the simple engine,     *
*               applies requested order status changes against   *
*               the lifecycle/role rules, and rolls up the       *
*               rewards-point ledger by customer.  Writes one    *
*               132-column run report with a section for each    *
*               of the four jobs, plus the new order-master       *
*               extract.                                          *
*                                                                *
******************************************************************
*  CHANGE LOG
*  10/02/1983  R.HOLLOWAY   ORIGINAL - QUOTE ENGINE PILOT ONLY
*  14/03/1986  R.HOLLOWAY   ADDED ORDER PRICER/POSTER (CR-0098)
*  17/07/1994  D.OKAFOR     ADDED STATUS-VALIDATOR PHASE, ORDER
*                          MASTER EXTRACT (CR-0231)
*  11/21/1997  D.OKAFOR     FIX - ORDER MASTER WAS WRITTEN BEFORE
*                          STATUS CHANGES WERE APPLIED; MOVED THE
*                          EXTRACT TO AFTER PHASE 4000
*  05/05/1999  D.OKAFOR     ADDED REWARDS LEDGER PHASE (CR-0309)
*  08/30/1999  D.OKAFOR     Y2K REVIEW - ALL DATE FIELDS ARE
*                          4-DIGIT YEAR, NO CHANGE REQUIRED
*  02/14/2003  R.NGUYEN     FIX - UNKNOWN VEHICLE CODE ON A QUOTE
*                          FELL THROUGH TO ZERO RATE; NOW DEFAULTS
*                          TO THE CAR ROW (CR-0415)
*  09/02/2004  R.NGUYEN     ADDED COMPAT-FEED WEIGHT CONVERSION
*                          TO THE ORDER PRICER (CR-0452)
******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CDQBATCH.
       AUTHOR.        R. HOLLOWAY.
       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
       DATE-WRITTEN.  10/02/1983.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT ENT-QUOTE-REQ
               ASSIGN TO 'QUOTEREQ'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-QUOTE-REQ.

           SELECT SAL-QUOTE-RES
               ASSIGN TO 'QUOTERES'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-QUOTE-RES.

           SELECT ENT-ORDER-REQ
               ASSIGN TO 'ORDERREQ'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-ORDER-REQ.

           SELECT SAL-ORDER-MST
               ASSIGN TO 'ORDERMST'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-ORDER-MST.

           SELECT ENT-STATUS-CHG
               ASSIGN TO 'STATCHG'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STATUS-CHG.

           SELECT ENT-REWARD-EVT
               ASSIGN TO 'RWDEVENT'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-REWARD-EVT.

           SELECT SAL-REPORT
               ASSIGN TO 'CDQRPT'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-REPORT.

*----------------------------------------------------------------*
       DATA DIVISION.

       FILE SECTION.

       FD  ENT-QUOTE-REQ.
           COPY QUOTEREQ.

       FD  SAL-QUOTE-RES.
           COPY QUOTERES.

       FD  ENT-ORDER-REQ.
           COPY ORDERREQ.

       FD  SAL-ORDER-MST.
           COPY ORDERMST.

       FD  ENT-STATUS-CHG.
           COPY STATCHG.

       FD  ENT-REWARD-EVT.
           COPY RWDEVENT.

       FD  SAL-REPORT.
       01  WS-SAL-REPORT                PIC X(132).

*----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       01  FS-AREA.
           05  FS-QUOTE-REQ             PIC X(02).
               88  FS-QUOTE-REQ-OK          VALUE '00'.
               88  FS-QUOTE-REQ-EOF         VALUE '10'.
           05  FS-QUOTE-RES             PIC X(02).
               88  FS-QUOTE-RES-OK          VALUE '00'.
           05  FS-ORDER-REQ             PIC X(02).
               88  FS-ORDER-REQ-OK          VALUE '00'.
               88  FS-ORDER-REQ-EOF         VALUE '10'.
           05  FS-ORDER-MST             PIC X(02).
               88  FS-ORDER-MST-OK          VALUE '00'.
           05  FS-STATUS-CHG            PIC X(02).
               88  FS-STATUS-CHG-OK         VALUE '00'.
               88  FS-STATUS-CHG-EOF        VALUE '10'.
           05  FS-REWARD-EVT            PIC X(02).
               88  FS-REWARD-EVT-OK         VALUE '00'.
               88  FS-REWARD-EVT-EOF        VALUE '10'.
           05  FS-REPORT                PIC X(02).
               88  FS-REPORT-OK              VALUE '00'.
           05  FILLER                   PIC X(02).

           COPY VEHRATES.
           COPY RPTLINES.

*  tabla de pedidos en memoria - reemplaza el maestro indexado;
*  se carga en la fase 3000 y se actualiza en la fase 4000 antes
*  de volcarse al archivo de salida en la fase 5000
       01  WS-TABLA-PEDIDOS.
           05  WS-CANT-PEDIDOS          PIC 9(05) COMP VALUE ZERO.
           05  FILLER                   PIC X(03) VALUE SPACES.
*  NOTA: los campos de esta tabla llevan el prefijo PED- en vez de
*  ORDT- porque ORDT- ya esta tomado por el registro de salida de
*  ORDERMST.CPY dentro de este mismo programa - dos grupos con el
*  mismo nombre de campo en el mismo programa darian referencia
*  ambigua en el COMPUTE/MOVE de la fase 5000
           05  WS-PEDIDO-ENTRY OCCURS 1 TO 5000 TIMES
                       DEPENDING ON WS-CANT-PEDIDOS
                       INDEXED BY WS-PED-IDX.
               10  PED-ORDER-ID             PIC 9(06).
               10  PED-USER-ID              PIC 9(06).
               10  PED-PICKUP-LAT           PIC S9(03)V9(04).
               10  PED-PICKUP-LNG           PIC S9(03)V9(04).
               10  PED-DROPOFF-LAT          PIC S9(03)V9(04).
               10  PED-DROPOFF-LNG          PIC S9(03)V9(04).
               10  PED-VEHICLE              PIC X(12).
               10  PED-ITEM-TYPE            PIC X(20).
               10  PED-QUANTITY             PIC 9(03).
               10  PED-WEIGHT-LB            PIC 9(04)V99.
               10  PED-LENGTH-IN            PIC 9(03)V9.
               10  PED-WIDTH-IN             PIC 9(03)V9.
               10  PED-HEIGHT-IN            PIC 9(03)V9.
               10  PED-PRICE                PIC 9(04)V99.
               10  PED-ETA-MIN              PIC 9(04).
               10  PED-STATUS               PIC X(10).
               10  FILLER                   PIC X(03).

*  tabla simple de multiplicador de vehiculo del tasador basico -
*  distinta de la tabla VEHRATES del motor de cotizacion avanzado,
*  que trae velocidad y ajuste ambiental ademas del multiplicador
       01  WS-TARIFA-SIMPLE-DATOS.
           05  FILLER  PIC X(14) VALUE 'BIKE        10'.
           05  FILLER  PIC X(14) VALUE 'CAR         12'.
           05  FILLER  PIC X(14) VALUE 'VAN         15'.
           05  FILLER  PIC X(14) VALUE 'TRUCK       20'.
       01  WS-TARIFA-SIMPLE REDEFINES WS-TARIFA-SIMPLE-DATOS.
           05  TSP-ENTRY OCCURS 4 TIMES
                   INDEXED BY TSP-IDX.
               10  TSP-CODE                 PIC X(12).
               10  TSP-MULT                 PIC 9(01)V9.

*  contadores y acumuladores - todos COMP por norma del area
       77  WS-COT-SEQ                   PIC 9(06) COMP VALUE ZERO.
       77  WS-COT-CANT-TOTAL            PIC 9(06) COMP VALUE ZERO.
       77  WS-COT-MONTO-TOTAL           PIC 9(07)V99 COMP
                                        VALUE ZERO.
       77  WS-ORD-SIG-ID                PIC 9(06) COMP VALUE ZERO.
       77  WS-ORD-TOTAL-POST            PIC 9(06) COMP VALUE ZERO.
       77  WS-ORD-TOTAL-REJ             PIC 9(06) COMP VALUE ZERO.
       77  WS-ORD-MONTO-TOTAL           PIC 9(07)V99 COMP
                                        VALUE ZERO.
       77  WS-EST-TOTAL-APL             PIC 9(06) COMP VALUE ZERO.
       77  WS-EST-TOTAL-REJ             PIC 9(06) COMP VALUE ZERO.
       77  WS-RWD-TOTAL-EVT             PIC 9(06) COMP VALUE ZERO.
       77  WS-RWD-TOTAL-REJ             PIC 9(06) COMP VALUE ZERO.
       77  WS-RWD-TOTAL-USR             PIC 9(06) COMP VALUE ZERO.
       77  WS-RWD-NET-PTOS              PIC S9(09) COMP VALUE ZERO.
       77  WS-RWD-USR-EVENTOS           PIC 9(06) COMP VALUE ZERO.
       77  WS-RWD-USR-BALANCE           PIC S9(09) COMP VALUE ZERO.
       77  WS-RWD-USR-ACTUAL            PIC 9(06) VALUE ZERO.
       77  WS-RWD-PRIMERA-VEZ           PIC X(01) VALUE 'S'.
           88  WS-RWD-ES-PRIMERA            VALUE 'S'.

*  trabajo del motor de cotizacion (QUOTE-ENGINE)
       01  WS-COT-TRABAJO.
           05  WS-COT-MILLAS            PIC S9(04)V99.
           05  WS-COT-BASE              PIC S9(04)V9999.
           05  WS-COT-VOLUMEN           PIC S9(05)V9999.
           05  WS-COT-SIZE-FACTOR       PIC S9(01)V9999.
           05  WS-COT-WEIGHT-FEE        PIC S9(03)V9999.
           05  WS-COT-ITEM-MULT         PIC S9(01)V99.
           05  WS-COT-WEATHER-MULT      PIC S9(01)V99.
           05  WS-COT-TRAFFIC-MULT      PIC S9(01)V99.
           05  WS-COT-WX                PIC S9(01)V9999.
           05  WS-COT-SUBTOTAL          PIC S9(05)V9999.
           05  WS-COT-PRICE             PIC S9(04)V99.
           05  WS-COT-EFF-SPEED         PIC S9(03)V9999.
           05  WS-COT-EFF-CLAMP         PIC S9(03)V9999.
           05  WS-COT-ETA-TEMP          PIC S9(05)V9999.
           05  WS-COT-ETA-INT           PIC S9(05).
           05  WS-COT-ETA-FRAC          PIC S9(05)V9999.
           05  FILLER                   PIC X(04).

       01  WS-GEO-ENTRADA-COT.
           05  WS-GEO-LAT1-COT          PIC S9(03)V9(04).
           05  WS-GEO-LNG1-COT          PIC S9(03)V9(04).
           05  WS-GEO-LAT2-COT          PIC S9(03)V9(04).
           05  WS-GEO-LNG2-COT          PIC S9(03)V9(04).
       01  WS-GEO-SALIDA-COT.
           05  WS-GEO-MILLAS-COT        PIC 9(04)V99.

*  trabajo del tasador simple (ORDER-PRICER) y del conversor de
*  unidades (UNIT-CONVERSION)
       01  WS-ORD-TRABAJO.
           05  WS-ORD-PICKUP-LAT        PIC S9(03)V9999.
           05  WS-ORD-PICKUP-LNG        PIC S9(03)V9999.
           05  WS-ORD-DROPOFF-LAT       PIC S9(03)V9999.
           05  WS-ORD-DROPOFF-LNG       PIC S9(03)V9999.
           05  WS-ORD-RECHAZAR-SW       PIC X(01).
               88  WS-ORD-RECHAZAR           VALUE 'S'.
           05  WS-ORD-DLAT              PIC S9(04)V9999.
           05  WS-ORD-DLNG              PIC S9(04)V9999.
           05  WS-ORD-DIST-RAIZ         PIC S9(06)V9999.
           05  WS-ORD-MILLAS-CRUDO      PIC S9(05)V9999.
           05  WS-ORD-MILLAS            PIC 9(04)V99.
           05  WS-ORD-VEH-MULT          PIC S9(01)V9.
           05  WS-ORD-PER-MILLA         PIC S9(03)V9999.
           05  WS-ORD-QTY-FACTOR        PIC S9(02)V9999.
           05  WS-ORD-WEIGHT-FACTOR     PIC S9(01)V9999.
           05  WS-ORD-SIZE-FACTOR       PIC S9(01)V9999.
           05  WS-ORD-PRICE             PIC S9(05)V99.
           05  WS-ORD-ETA-TRUNC         PIC S9(05).
           05  WS-ORD-ETA-INT           PIC 9(04).
           05  WS-ORD-TIER-WORK         PIC X(12).
           05  FILLER                   PIC X(04).

*  suma de codigos de caracter del domicilio (pseudo-geocodificado)
*  via overlay COMP-X de 1 byte - este shop no tiene funcion ASCII
       01  WS-DIR-PICKUP                PIC X(40).
       01  WS-DIR-PICKUP-BYTES REDEFINES WS-DIR-PICKUP.
           05  WS-DIR-BYTE-P OCCURS 40 TIMES PIC 9(03) COMP-X.
       01  WS-DIR-DROPOFF               PIC X(40).
       01  WS-DIR-DROPOFF-BYTES REDEFINES WS-DIR-DROPOFF.
           05  WS-DIR-BYTE-D OCCURS 40 TIMES PIC 9(03) COMP-X.

       77  WS-DIR-IDX                   PIC 9(02) COMP VALUE ZERO.
       77  WS-DIR-SUMA                  PIC 9(07) COMP VALUE ZERO.
       77  WS-DIR-CUOCIENTE             PIC 9(04) COMP VALUE ZERO.
       77  WS-DIR-MOD                   PIC 9(05) COMP VALUE ZERO.

*  area de llamada al STRFIND para clasificar el TIER por palabra
*  clave del ITEM-TYPE en minuscula
       01  WS-STRFIND-ENTRADA.
           05  WS-SF-TEXTO              PIC X(40).
           05  WS-SF-TEXTO-LONG         PIC 9(02) COMP VALUE 20.
           05  WS-SF-PATRON             PIC X(12).
           05  WS-SF-PATRON-LONG        PIC 9(02) COMP.
       01  WS-STRFIND-SALIDA.
           05  WS-SF-ENCONTRADO-SW      PIC X(01).
               88  WS-SF-ENCONTRADO         VALUE 'S'.

*  area de llamada al ORDLOOK / STVALID de la fase de estados
       01  WS-ORDLOOK-ENTRADA.
           05  WS-OL-ORDEN-ID-BUSCADA   PIC 9(06).
       01  WS-ORDLOOK-SALIDA.
           05  WS-OL-FOUND-SW           PIC X(01).
               88  WS-OL-ORDEN-ENCONTRADA   VALUE 'S'.
           05  WS-OL-PEDIDO-HALLADO.
               10  WS-OL-HAL-USER-ID        PIC 9(06).
               10  WS-OL-HAL-STATUS         PIC X(10).
               10  WS-OL-HAL-INDICE         PIC 9(05) COMP.

       01  WS-STVALID-AREA.
           05  WS-SV-ENTRADA.
               10  WS-SV-STATUS-ACTUAL      PIC X(10).
               10  WS-SV-ORD-USER-ID        PIC 9(06).
               10  WS-SV-TXN-USER-ID        PIC 9(06).
               10  WS-SV-TXN-USER-ROLE      PIC X(10).
               10  WS-SV-TXN-NEW-STATUS     PIC X(10).
           05  WS-SV-SALIDA.
               10  WS-SV-VALIDACION-O       PIC X(01).
                   88  WS-SV-APLICAR             VALUE 'S'.
               10  WS-SV-MOTIVO-ERROR-O.
                   15  WS-SV-COD-ERROR-O        PIC X(20).
                   15  WS-SV-DES-ERROR-O        PIC X(50).

       01  WS-DATE-RUN.
           05  WS-FECHA-CORRIDA.
               10  WS-FC-ANIO               PIC 9(04).
               10  WS-FC-MES                PIC 9(02).
               10  WS-FC-DIA                PIC 9(02).
           05  WS-HORA-CORRIDA              PIC 9(08).
           05  FILLER                       PIC X(04).

*----------------------------------------------------------------*
       PROCEDURE DIVISION.
*----------------------------------------------------------------*

           PERFORM 1000-INICIAR
              THRU 1000-INICIAR-FIN.

           PERFORM 2000-PROCESS-QUOTES
              THRU 2000-PROCESS-QUOTES-FIN.

           PERFORM 3000-PROCESS-ORDERS
              THRU 3000-PROCESS-ORDERS-FIN.

           PERFORM 4000-PROCESS-STATUS-CHANGES
              THRU 4000-PROCESS-STATUS-CHANGES-FIN.

           PERFORM 5000-WRITE-ORDER-MASTER
              THRU 5000-WRITE-ORDER-MASTER-FIN.

           PERFORM 6000-PROCESS-REWARDS
              THRU 6000-PROCESS-REWARDS-FIN.

           PERFORM 9000-FINALIZAR
              THRU 9000-FINALIZAR-FIN.

           STOP RUN.

*----------------------------------------------------------------*
       1000-INICIAR.

           ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
           ACCEPT WS-HORA-CORRIDA  FROM TIME.
           DISPLAY 'CDQBATCH - RUN DATE (YYMMDD) ' WS-FECHA-CORRIDA.

           PERFORM 1100-ABRIR-ARCHIVOS
              THRU 1100-ABRIR-ARCHIVOS-FIN.

       1000-INICIAR-FIN.
           EXIT.

*----------------------------------------------------------------*
       1100-ABRIR-ARCHIVOS.

           OPEN INPUT  ENT-QUOTE-REQ
                       ENT-ORDER-REQ
                       ENT-STATUS-CHG
                       ENT-REWARD-EVT.
           OPEN OUTPUT SAL-QUOTE-RES
                       SAL-ORDER-MST
                       SAL-REPORT.

           IF NOT FS-QUOTE-REQ-OK
              DISPLAY 'ERROR OPENING QUOTE-REQUEST FILE: '
                                                       FS-QUOTE-REQ
              STOP RUN
           END-IF.
           IF NOT FS-ORDER-REQ-OK
              DISPLAY 'ERROR OPENING ORDER-REQUEST FILE: '
                                                       FS-ORDER-REQ
              STOP RUN
           END-IF.
           IF NOT FS-STATUS-CHG-OK
              DISPLAY 'ERROR OPENING STATUS-CHANGE FILE: '
                                                      FS-STATUS-CHG
              STOP RUN
           END-IF.
           IF NOT FS-REWARD-EVT-OK
              DISPLAY 'ERROR OPENING REWARD-EVENT FILE: '
                                                      FS-REWARD-EVT
              STOP RUN
           END-IF.
           IF NOT FS-QUOTE-RES-OK
              DISPLAY 'ERROR OPENING QUOTE-RESULT FILE: '
                                                       FS-QUOTE-RES
              STOP RUN
           END-IF.
           IF NOT FS-ORDER-MST-OK
              DISPLAY 'ERROR OPENING ORDER-MASTER FILE: '
                                                       FS-ORDER-MST
              STOP RUN
           END-IF.
           IF NOT FS-REPORT-OK
              DISPLAY 'ERROR OPENING REPORT FILE: ' FS-REPORT
              STOP RUN
           END-IF.

       1100-ABRIR-ARCHIVOS-FIN.
           EXIT.

******************************************************************
*                   FASE 2000 - QUOTE-ENGINE                     *
******************************************************************
       2000-PROCESS-QUOTES.

           MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.
           MOVE SPACES TO WS-RPT-TITULO.
           MOVE 'SECTION 1 - QUOTES' TO RPT-TITULO-TEXTO.
           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.
           MOVE WS-RPT-ENCAB-COTIZACIONES TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

           READ ENT-QUOTE-REQ
               AT END
                   SET FS-QUOTE-REQ-EOF TO TRUE
           END-READ.
           IF NOT FS-QUOTE-REQ-EOF
              PERFORM 2105-NORMALIZAR-COTIZACION
                 THRU 2105-NORMALIZAR-COTIZACION-FIN
           END-IF.

           PERFORM 2100-UNA-COTIZACION
              THRU 2100-UNA-COTIZACION-FIN
             UNTIL FS-QUOTE-REQ-EOF.

           MOVE WS-COT-CANT-TOTAL  TO RPT-COT-TOTAL-CANT.
           MOVE WS-COT-MONTO-TOTAL TO RPT-COT-TOTAL-MONTO.
           MOVE WS-RPT-FIN-COTIZACIONES TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       2000-PROCESS-QUOTES-FIN.
           EXIT.

*----------------------------------------------------------------*
*    CR-0493 - normaliza a mayuscula las claves categoricas del
*    QUOTE-REQUEST antes de las busquedas en tabla de 2110/2130 -
*    la mesa de origen puede mandarlas en cualquier caja
       2105-NORMALIZAR-COTIZACION.

           INSPECT QTQ-VEHICLE CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT QTQ-ITEM-TYPE CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT QTQ-WEATHER CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT QTQ-TRAFFIC CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       2105-NORMALIZAR-COTIZACION-FIN.
           EXIT.

*----------------------------------------------------------------*
       2100-UNA-COTIZACION.

           ADD 1 TO WS-COT-SEQ.

           PERFORM 2110-BUSCAR-TARIFA-VEHICULO
              THRU 2110-BUSCAR-TARIFA-VEHICULO-FIN.

           PERFORM 2120-CALC-DISTANCIA-COT
              THRU 2120-CALC-DISTANCIA-COT-FIN.

           PERFORM 2130-CALC-PRECIO-COT
              THRU 2130-CALC-PRECIO-COT-FIN.

           PERFORM 2140-CALC-ETA-COT
              THRU 2140-CALC-ETA-COT-FIN.

           PERFORM 2150-CALC-TIER-COT
              THRU 2150-CALC-TIER-COT-FIN.

           PERFORM 2160-GRABAR-QUOTE-RESULT
              THRU 2160-GRABAR-QUOTE-RESULT-FIN.

           READ ENT-QUOTE-REQ
               AT END
                   SET FS-QUOTE-REQ-EOF TO TRUE
           END-READ.
           IF NOT FS-QUOTE-REQ-EOF
              PERFORM 2105-NORMALIZAR-COTIZACION
                 THRU 2105-NORMALIZAR-COTIZACION-FIN
           END-IF.

       2100-UNA-COTIZACION-FIN.
           EXIT.

*----------------------------------------------------------------*
*    tarifa de vehiculo desconocido cae en la fila CAR (fila 6) -
*    ver MAINT LOG de VEHRATES.CPY
       2110-BUSCAR-TARIFA-VEHICULO.

           SET VEH-IDX TO 1.
           SEARCH VEH-RATE-ENTRY
               AT END
                   SET VEH-IDX TO 6
               WHEN VEH-CODE (VEH-IDX) = QTQ-VEHICLE
                   CONTINUE
           END-SEARCH.

       2110-BUSCAR-TARIFA-VEHICULO-FIN.
           EXIT.

*----------------------------------------------------------------*
       2120-CALC-DISTANCIA-COT.

           MOVE QTQ-PICKUP-LAT  TO WS-GEO-LAT1-COT.
           MOVE QTQ-PICKUP-LNG  TO WS-GEO-LNG1-COT.
           MOVE QTQ-DROPOFF-LAT TO WS-GEO-LAT2-COT.
           MOVE QTQ-DROPOFF-LNG TO WS-GEO-LNG2-COT.

           CALL 'GEOMATH' USING WS-GEO-ENTRADA-COT,
                                 WS-GEO-SALIDA-COT.

           MOVE WS-GEO-MILLAS-COT TO WS-COT-MILLAS.

       2120-CALC-DISTANCIA-COT-FIN.
           EXIT.

*----------------------------------------------------------------*
       2130-CALC-PRECIO-COT.

           COMPUTE WS-COT-BASE =
               3.50 + (WS-COT-MILLAS * 1.45 * VEH-PRICE-MULT
                                               (VEH-IDX)).

           COMPUTE WS-COT-VOLUMEN =
               (QTQ-LENGTH-IN * QTQ-WIDTH-IN * QTQ-HEIGHT-IN) / 576.
           IF WS-COT-VOLUMEN < 1
              MOVE 1 TO WS-COT-VOLUMEN
           END-IF.
           COMPUTE WS-COT-SIZE-FACTOR = WS-COT-VOLUMEN ** 0.35.
           IF WS-COT-SIZE-FACTOR < 0.75
              MOVE 0.75 TO WS-COT-SIZE-FACTOR
           END-IF.
           IF WS-COT-SIZE-FACTOR > 2.00
              MOVE 2.00 TO WS-COT-SIZE-FACTOR
           END-IF.

           COMPUTE WS-COT-WEIGHT-FEE =
               (QTQ-WEIGHT-LB - 5.0) * 0.15.
           IF WS-COT-WEIGHT-FEE < 0
              MOVE 0 TO WS-COT-WEIGHT-FEE
           END-IF.

           EVALUATE QTQ-ITEM-TYPE
               WHEN 'ELECTRONICS'  MOVE 1.20 TO WS-COT-ITEM-MULT
               WHEN 'FRAGILE'      MOVE 1.25 TO WS-COT-ITEM-MULT
               WHEN 'PERISHABLE'   MOVE 1.15 TO WS-COT-ITEM-MULT
               WHEN 'OVERSIZE'     MOVE 1.40 TO WS-COT-ITEM-MULT
               WHEN OTHER          MOVE 1.00 TO WS-COT-ITEM-MULT
           END-EVALUATE.

           EVALUATE QTQ-WEATHER
               WHEN 'RAIN'         MOVE 1.08 TO WS-COT-WEATHER-MULT
               WHEN 'SNOW'         MOVE 1.18 TO WS-COT-WEATHER-MULT
               WHEN 'EXTREME'      MOVE 1.35 TO WS-COT-WEATHER-MULT
               WHEN OTHER          MOVE 1.00 TO WS-COT-WEATHER-MULT
           END-EVALUATE.

           EVALUATE QTQ-TRAFFIC
               WHEN 'MED'          MOVE 1.15 TO WS-COT-TRAFFIC-MULT
               WHEN 'HIGH'         MOVE 1.35 TO WS-COT-TRAFFIC-MULT
               WHEN 'LOW'          MOVE 1.00 TO WS-COT-TRAFFIC-MULT
               WHEN OTHER          MOVE 1.15 TO WS-COT-TRAFFIC-MULT
           END-EVALUATE.

           COMPUTE WS-COT-WX =
               WS-COT-WEATHER-MULT * WS-COT-TRAFFIC-MULT.

           COMPUTE WS-COT-SUBTOTAL =
               (WS-COT-BASE * WS-COT-SIZE-FACTOR * WS-COT-ITEM-MULT
                            * WS-COT-WX * 1.075)
               + WS-COT-WEIGHT-FEE + 1.25 + VEH-ENV-ADJ (VEH-IDX).

           COMPUTE WS-COT-PRICE ROUNDED = WS-COT-SUBTOTAL.
           IF WS-COT-PRICE < 4.50
              MOVE 4.50 TO WS-COT-PRICE
           END-IF.
           IF WS-COT-PRICE > 999.00
              MOVE 999.00 TO WS-COT-PRICE
           END-IF.

       2130-CALC-PRECIO-COT-FIN.
           EXIT.

*----------------------------------------------------------------*
       2140-CALC-ETA-COT.

           COMPUTE WS-COT-EFF-SPEED =
               (VEH-SPEED-MPH (VEH-IDX) / WS-COT-WX) * 0.9.

           MOVE WS-COT-EFF-SPEED TO WS-COT-EFF-CLAMP.
           IF WS-COT-EFF-CLAMP < 3
              MOVE 3 TO WS-COT-EFF-CLAMP
           END-IF.

           COMPUTE WS-COT-ETA-TEMP =
               (WS-COT-MILLAS / WS-COT-EFF-CLAMP * 60) + 5.

           MOVE WS-COT-ETA-TEMP TO WS-COT-ETA-INT.
           COMPUTE WS-COT-ETA-FRAC =
               WS-COT-ETA-TEMP - WS-COT-ETA-INT.
           IF WS-COT-ETA-FRAC > 0
              ADD 1 TO WS-COT-ETA-INT
           END-IF.
           IF WS-COT-ETA-INT < 5
              MOVE 5 TO WS-COT-ETA-INT
           END-IF.

       2140-CALC-ETA-COT-FIN.
           EXIT.

*----------------------------------------------------------------*
       2150-CALC-TIER-COT.

           EVALUATE TRUE
               WHEN WS-COT-PRICE < 12
                    MOVE 'SAVER'      TO QTR-TIER
               WHEN WS-COT-PRICE < 30
                    MOVE 'STANDARD'   TO QTR-TIER
               WHEN WS-COT-PRICE < 80
                    MOVE 'PRIORITY'   TO QTR-TIER
               WHEN OTHER
                    MOVE 'PRO LOAD'   TO QTR-TIER
           END-EVALUATE.

       2150-CALC-TIER-COT-FIN.
           EXIT.

*----------------------------------------------------------------*
       2160-GRABAR-QUOTE-RESULT.

           MOVE WS-COT-PRICE    TO QTR-PRICE.
           MOVE WS-COT-ETA-INT  TO QTR-ETA-MIN.
           MOVE WS-COT-MILLAS   TO QTR-MILES.

           WRITE WS-SAL-QUOTE-RES.

           ADD 1 TO WS-COT-CANT-TOTAL.
           ADD WS-COT-PRICE TO WS-COT-MONTO-TOTAL.

           MOVE WS-COT-SEQ      TO RPT-COT-SEQ.
           MOVE QTQ-VEHICLE     TO RPT-COT-VEHICLE.
           MOVE WS-COT-MILLAS   TO RPT-COT-MILES.
           MOVE WS-COT-PRICE    TO RPT-COT-PRICE.
           MOVE WS-COT-ETA-INT  TO RPT-COT-ETA-MIN.
           MOVE QTR-TIER        TO RPT-COT-TIER.
           MOVE WS-RPT-DET-COTIZACION TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       2160-GRABAR-QUOTE-RESULT-FIN.
           EXIT.

******************************************************************
*          FASE 3000 - ORDER-PRICER / ORDER-POSTER                *
******************************************************************
       3000-PROCESS-ORDERS.

           MOVE SPACES TO WS-RPT-TITULO.
           MOVE 'SECTION 2 - ORDERS' TO RPT-TITULO-TEXTO.
           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.
           MOVE WS-RPT-ENCAB-PEDIDOS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

           READ ENT-ORDER-REQ
               AT END
                   SET FS-ORDER-REQ-EOF TO TRUE
           END-READ.

           PERFORM 3100-UN-PEDIDO
              THRU 3100-UN-PEDIDO-FIN
             UNTIL FS-ORDER-REQ-EOF.

           MOVE WS-ORD-TOTAL-POST  TO RPT-PED-TOTAL-POST.
           MOVE WS-ORD-TOTAL-REJ   TO RPT-PED-TOTAL-REJ.
           MOVE WS-ORD-MONTO-TOTAL TO RPT-PED-TOTAL-MONTO.
           MOVE WS-RPT-FIN-PEDIDOS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       3000-PROCESS-ORDERS-FIN.
           EXIT.

*----------------------------------------------------------------*
       3100-UN-PEDIDO.

           MOVE SPACE TO WS-ORD-RECHAZAR-SW.

           PERFORM 3200-APLICAR-COMPAT
              THRU 3200-APLICAR-COMPAT-FIN.

           PERFORM 3300-RESOLVER-COORDENADAS
              THRU 3300-RESOLVER-COORDENADAS-FIN.

           IF WS-ORD-RECHAZAR
              PERFORM 3900-RECHAZAR-PEDIDO
                 THRU 3900-RECHAZAR-PEDIDO-FIN
           ELSE
              PERFORM 3400-CALC-PRECIO-PEDIDO
                 THRU 3400-CALC-PRECIO-PEDIDO-FIN
              PERFORM 3500-POSTEAR-PEDIDO
                 THRU 3500-POSTEAR-PEDIDO-FIN
           END-IF.

           READ ENT-ORDER-REQ
               AT END
                   SET FS-ORDER-REQ-EOF TO TRUE
           END-READ.

       3100-UN-PEDIDO-FIN.
           EXIT.

*----------------------------------------------------------------*
*    conversion de kilos a libras y defaults del feed compat -
*    ver UNIT-CONVERSION en el MAINT LOG de ORDERREQ.CPY
       3200-APLICAR-COMPAT.

           IF ORQ-COMPAT-FEED
              COMPUTE ORQ-WEIGHT-LB = ORQ-WEIGHT-KG * 2.20462
           END-IF.

           IF ORQ-VEHICLE = SPACES
              MOVE 'CAR' TO ORQ-VEHICLE
           END-IF.
           IF ORQ-ITEM-TYPE = SPACES
              MOVE 'STANDARD' TO ORQ-ITEM-TYPE
           END-IF.
           IF ORQ-QUANTITY = ZERO
              MOVE 1 TO ORQ-QUANTITY
           END-IF.
           IF ORQ-LENGTH-IN = ZERO
              MOVE 12.0 TO ORQ-LENGTH-IN
           END-IF.
           IF ORQ-WIDTH-IN = ZERO
              MOVE 8.0 TO ORQ-WIDTH-IN
           END-IF.
           IF ORQ-HEIGHT-IN = ZERO
              MOVE 6.0 TO ORQ-HEIGHT-IN
           END-IF.

*    CR-0493 - ORQ-VEHICLE y ORQ-ITEM-TYPE se suben a mayuscula aqui,
*    igual que toda otra clave categorica del area (ver WS-TARIFA-
*    SIMPLE-DATOS mas arriba); el feed de entrada puede traerlas en
*    cualquier combinacion de caja y la busqueda en tabla de 3400 es
*    sensible a mayusculas
           INSPECT ORQ-VEHICLE CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT ORQ-ITEM-TYPE CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       3200-APLICAR-COMPAT-FIN.
           EXIT.

*----------------------------------------------------------------*
*    si hay texto de domicilio se pseudo-geocodifica; si no, se
*    toman las coordenadas que trae el registro; si no hay ni lo
*    uno ni lo otro, se rechaza el pedido completo
       3300-RESOLVER-COORDENADAS.

           IF ORQ-PICKUP-ADDR NOT = SPACES
              MOVE ORQ-PICKUP-ADDR TO WS-DIR-PICKUP
              PERFORM 3310-GEOCODIFICAR
                 THRU 3310-GEOCODIFICAR-FIN
           ELSE
              IF ORQ-PICKUP-LAT = ZERO AND ORQ-PICKUP-LNG = ZERO
                 SET WS-ORD-RECHAZAR TO TRUE
              ELSE
                 MOVE ORQ-PICKUP-LAT TO WS-ORD-PICKUP-LAT
                 MOVE ORQ-PICKUP-LNG TO WS-ORD-PICKUP-LNG
              END-IF
           END-IF.

           IF NOT WS-ORD-RECHAZAR
              IF ORQ-DROPOFF-ADDR NOT = SPACES
                 MOVE ORQ-DROPOFF-ADDR TO WS-DIR-DROPOFF
                 PERFORM 3320-GEOCODIFICAR-DROPOFF
                    THRU 3320-GEOCODIFICAR-DROPOFF-FIN
              ELSE
                 IF ORQ-DROPOFF-LAT = ZERO AND ORQ-DROPOFF-LNG = ZERO
                    SET WS-ORD-RECHAZAR TO TRUE
                 ELSE
                    MOVE ORQ-DROPOFF-LAT TO WS-ORD-DROPOFF-LAT
                    MOVE ORQ-DROPOFF-LNG TO WS-ORD-DROPOFF-LNG
                 END-IF
              END-IF
           END-IF.

       3300-RESOLVER-COORDENADAS-FIN.
           EXIT.

*----------------------------------------------------------------*
*    T = suma de codigos de caracter del domicilio; M = T mod 5000
*    LAT = 30.0 + M/100 ; LNG = -100.0 - M/100
       3310-GEOCODIFICAR.

           MOVE ZERO TO WS-DIR-SUMA.
           PERFORM 3311-SUMAR-BYTE-PICKUP
              THRU 3311-SUMAR-BYTE-PICKUP-FIN
              VARYING WS-DIR-IDX FROM 1 BY 1
                UNTIL WS-DIR-IDX > 40.

           DIVIDE WS-DIR-SUMA BY 5000
                           GIVING WS-DIR-CUOCIENTE
                           REMAINDER WS-DIR-MOD.

           COMPUTE WS-ORD-PICKUP-LAT = 30.0 + (WS-DIR-MOD / 100).
           COMPUTE WS-ORD-PICKUP-LNG = -100.0 - (WS-DIR-MOD / 100).

       3310-GEOCODIFICAR-FIN.
           EXIT.

       3311-SUMAR-BYTE-PICKUP.

           ADD WS-DIR-BYTE-P (WS-DIR-IDX) TO WS-DIR-SUMA.

       3311-SUMAR-BYTE-PICKUP-FIN.
           EXIT.

*----------------------------------------------------------------*
       3320-GEOCODIFICAR-DROPOFF.

           MOVE ZERO TO WS-DIR-SUMA.
           PERFORM 3321-SUMAR-BYTE-DROPOFF
              THRU 3321-SUMAR-BYTE-DROPOFF-FIN
              VARYING WS-DIR-IDX FROM 1 BY 1
                UNTIL WS-DIR-IDX > 40.

           DIVIDE WS-DIR-SUMA BY 5000
                           GIVING WS-DIR-CUOCIENTE
                           REMAINDER WS-DIR-MOD.

           COMPUTE WS-ORD-DROPOFF-LAT = 30.0 + (WS-DIR-MOD / 100).
           COMPUTE WS-ORD-DROPOFF-LNG =
                                  -100.0 - (WS-DIR-MOD / 100).

       3320-GEOCODIFICAR-DROPOFF-FIN.
           EXIT.

       3321-SUMAR-BYTE-DROPOFF.

           ADD WS-DIR-BYTE-D (WS-DIR-IDX) TO WS-DIR-SUMA.

       3321-SUMAR-BYTE-DROPOFF-FIN.
           EXIT.

*----------------------------------------------------------------*
*    distancia planar (no gran-circulo) para el tasador simple,
*    ver ORDER-PRICER regla 2
       3400-CALC-PRECIO-PEDIDO.

           COMPUTE WS-ORD-DLAT =
               WS-ORD-PICKUP-LAT - WS-ORD-DROPOFF-LAT.
           COMPUTE WS-ORD-DLNG =
               WS-ORD-PICKUP-LNG - WS-ORD-DROPOFF-LNG.
           COMPUTE WS-ORD-DIST-RAIZ =
               ((WS-ORD-DLAT ** 2) + (WS-ORD-DLNG ** 2)) ** 0.5.
           COMPUTE WS-ORD-MILLAS-CRUDO = WS-ORD-DIST-RAIZ * 69.0.
           IF WS-ORD-MILLAS-CRUDO < 0.5
              MOVE 0.5 TO WS-ORD-MILLAS-CRUDO
           END-IF.
           COMPUTE WS-ORD-MILLAS ROUNDED = WS-ORD-MILLAS-CRUDO.

           SET TSP-IDX TO 1.
           SEARCH TSP-ENTRY
               AT END
                   MOVE 1.2 TO WS-ORD-VEH-MULT
               WHEN TSP-CODE (TSP-IDX) = ORQ-VEHICLE
                   MOVE TSP-MULT (TSP-IDX) TO WS-ORD-VEH-MULT
           END-SEARCH.

           COMPUTE WS-ORD-PER-MILLA = 1.75 * WS-ORD-VEH-MULT.

           COMPUTE WS-ORD-QTY-FACTOR = ORQ-QUANTITY * 0.9.
           IF WS-ORD-QTY-FACTOR < 1.0
              MOVE 1.0 TO WS-ORD-QTY-FACTOR
           END-IF.

           COMPUTE WS-ORD-WEIGHT-FACTOR =
               1.0 + (ORQ-WEIGHT-LB / 100).
           IF WS-ORD-WEIGHT-FACTOR > 1.8
              MOVE 1.8 TO WS-ORD-WEIGHT-FACTOR
           END-IF.

           COMPUTE WS-ORD-SIZE-FACTOR =
               1.0 + (((ORQ-LENGTH-IN * ORQ-WIDTH-IN *
                         ORQ-HEIGHT-IN) / 1728) * 0.2).
           IF WS-ORD-SIZE-FACTOR > 1.6
              MOVE 1.6 TO WS-ORD-SIZE-FACTOR
           END-IF.

           COMPUTE WS-ORD-PRICE ROUNDED =
               (3.50 + (WS-ORD-MILLAS-CRUDO * WS-ORD-PER-MILLA))
               * WS-ORD-QTY-FACTOR * WS-ORD-WEIGHT-FACTOR
               * WS-ORD-SIZE-FACTOR.

           COMPUTE WS-ORD-ETA-TRUNC = WS-ORD-MILLAS-CRUDO * 3.
           MOVE WS-ORD-ETA-TRUNC TO WS-ORD-ETA-INT.
           IF WS-ORD-ETA-INT < 10
              MOVE 10 TO WS-ORD-ETA-INT
           END-IF.

           PERFORM 3410-CALC-TIER-PEDIDO
              THRU 3410-CALC-TIER-PEDIDO-FIN.

       3400-CALC-PRECIO-PEDIDO-FIN.
           EXIT.

*----------------------------------------------------------------*
*    TIER por palabra clave en el ITEM-TYPE - el texto se baja a
*    minuscula en esta copia de trabajo nada mas (ORQ-ITEM-TYPE
*    queda en mayuscula para el maestro y el reporte); el orden de
*    precedencia importa, ver ORDER-PRICER regla 10
       3410-CALC-TIER-PEDIDO.

           MOVE ORQ-ITEM-TYPE TO WS-SF-TEXTO.
           INSPECT WS-SF-TEXTO CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.

           MOVE 'fragile'  TO WS-SF-PATRON.
           MOVE 7 TO WS-SF-PATRON-LONG.
           PERFORM 3420-LLAMAR-STRFIND
              THRU 3420-LLAMAR-STRFIND-FIN.
           IF NOT WS-SF-ENCONTRADO
              MOVE 'glass'    TO WS-SF-PATRON
              MOVE 5 TO WS-SF-PATRON-LONG
              PERFORM 3420-LLAMAR-STRFIND
                 THRU 3420-LLAMAR-STRFIND-FIN
           END-IF.
           IF NOT WS-SF-ENCONTRADO
              MOVE 'art'      TO WS-SF-PATRON
              MOVE 3 TO WS-SF-PATRON-LONG
              PERFORM 3420-LLAMAR-STRFIND
                 THRU 3420-LLAMAR-STRFIND-FIN
           END-IF.
           IF WS-SF-ENCONTRADO
              MOVE 'FRAGILE' TO WS-ORD-TIER-WORK
              GO TO 3410-CALC-TIER-PEDIDO-FIN
           END-IF.

           MOVE 'food'     TO WS-SF-PATRON.
           MOVE 4 TO WS-SF-PATRON-LONG.
           PERFORM 3420-LLAMAR-STRFIND
              THRU 3420-LLAMAR-STRFIND-FIN.
           IF NOT WS-SF-ENCONTRADO
              MOVE 'meal'     TO WS-SF-PATRON
              MOVE 4 TO WS-SF-PATRON-LONG
              PERFORM 3420-LLAMAR-STRFIND
                 THRU 3420-LLAMAR-STRFIND-FIN
           END-IF.
           IF NOT WS-SF-ENCONTRADO
              MOVE 'grocery'  TO WS-SF-PATRON
              MOVE 7 TO WS-SF-PATRON-LONG
              PERFORM 3420-LLAMAR-STRFIND
                 THRU 3420-LLAMAR-STRFIND-FIN
           END-IF.
           IF WS-SF-ENCONTRADO
              MOVE 'PERISHABLE' TO WS-ORD-TIER-WORK
              GO TO 3410-CALC-TIER-PEDIDO-FIN
           END-IF.

           MOVE 'electronics' TO WS-SF-PATRON.
           MOVE 11 TO WS-SF-PATRON-LONG.
           PERFORM 3420-LLAMAR-STRFIND
              THRU 3420-LLAMAR-STRFIND-FIN.
           IF NOT WS-SF-ENCONTRADO
              MOVE 'laptop'    TO WS-SF-PATRON
              MOVE 6 TO WS-SF-PATRON-LONG
              PERFORM 3420-LLAMAR-STRFIND
                 THRU 3420-LLAMAR-STRFIND-FIN
           END-IF.
           IF NOT WS-SF-ENCONTRADO
              MOVE 'tv'        TO WS-SF-PATRON
              MOVE 2 TO WS-SF-PATRON-LONG
              PERFORM 3420-LLAMAR-STRFIND
                 THRU 3420-LLAMAR-STRFIND-FIN
           END-IF.
           IF WS-SF-ENCONTRADO
              MOVE 'ELECTRONICS' TO WS-ORD-TIER-WORK
           ELSE
              MOVE 'STANDARD' TO WS-ORD-TIER-WORK
           END-IF.

       3410-CALC-TIER-PEDIDO-FIN.
           EXIT.

*----------------------------------------------------------------*
       3420-LLAMAR-STRFIND.

           CALL 'STRFIND' USING WS-STRFIND-ENTRADA,
                                 WS-STRFIND-SALIDA.

       3420-LLAMAR-STRFIND-FIN.
           EXIT.

*----------------------------------------------------------------*
       3500-POSTEAR-PEDIDO.

           ADD 1 TO WS-ORD-SIG-ID.
           ADD 1 TO WS-CANT-PEDIDOS.

           MOVE WS-ORD-SIG-ID       TO PED-ORDER-ID (WS-CANT-PEDIDOS).
           MOVE ORQ-USER-ID         TO PED-USER-ID (WS-CANT-PEDIDOS).
           MOVE WS-ORD-PICKUP-LAT   TO
                                 PED-PICKUP-LAT (WS-CANT-PEDIDOS).
           MOVE WS-ORD-PICKUP-LNG   TO
                                 PED-PICKUP-LNG (WS-CANT-PEDIDOS).
           MOVE WS-ORD-DROPOFF-LAT  TO
                                 PED-DROPOFF-LAT (WS-CANT-PEDIDOS).
           MOVE WS-ORD-DROPOFF-LNG  TO
                                 PED-DROPOFF-LNG (WS-CANT-PEDIDOS).
           MOVE ORQ-VEHICLE         TO
                                 PED-VEHICLE (WS-CANT-PEDIDOS).
           MOVE ORQ-ITEM-TYPE       TO
                                 PED-ITEM-TYPE (WS-CANT-PEDIDOS).
           MOVE ORQ-QUANTITY        TO
                                 PED-QUANTITY (WS-CANT-PEDIDOS).
           MOVE ORQ-WEIGHT-LB       TO
                                 PED-WEIGHT-LB (WS-CANT-PEDIDOS).
           MOVE ORQ-LENGTH-IN       TO
                                 PED-LENGTH-IN (WS-CANT-PEDIDOS).
           MOVE ORQ-WIDTH-IN        TO
                                 PED-WIDTH-IN (WS-CANT-PEDIDOS).
           MOVE ORQ-HEIGHT-IN       TO
                                 PED-HEIGHT-IN (WS-CANT-PEDIDOS).
           MOVE WS-ORD-PRICE        TO
                                 PED-PRICE (WS-CANT-PEDIDOS).
           MOVE WS-ORD-ETA-INT      TO
                                 PED-ETA-MIN (WS-CANT-PEDIDOS).
           MOVE 'PENDING'           TO
                                 PED-STATUS (WS-CANT-PEDIDOS).

           ADD 1 TO WS-ORD-TOTAL-POST.
           ADD WS-ORD-PRICE TO WS-ORD-MONTO-TOTAL.

           DISPLAY 'CDQBATCH - ORDER ' WS-ORD-SIG-ID
                   ' TIER CLASSIFIED AS ' WS-ORD-TIER-WORK.

           MOVE WS-ORD-SIG-ID TO RPT-PED-ORDER-ID.
           MOVE ORQ-USER-ID   TO RPT-PED-USER-ID.
           MOVE WS-ORD-PRICE  TO RPT-PED-PRICE.
           MOVE WS-ORD-ETA-INT TO RPT-PED-ETA-MIN.
           MOVE 'PENDING'     TO RPT-PED-STATUS.
           MOVE WS-RPT-DET-PEDIDO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       3500-POSTEAR-PEDIDO-FIN.
           EXIT.

*----------------------------------------------------------------*
*    CR-0493 - el feed compat reporta domicilio/coordenadas en
*    blanco con un motivo propio; el feed nativo conserva el viejo
*    motivo generico de geocodificacion
       3900-RECHAZAR-PEDIDO.

           ADD 1 TO WS-ORD-TOTAL-REJ.

           MOVE ORQ-USER-ID TO RPT-REC-ORDER-USER.
           IF ORQ-COMPAT-FEED
              MOVE 'origin and destination are required'
                                           TO RPT-REC-MOTIVO
           ELSE
              MOVE 'Could not geocode addresses' TO RPT-REC-MOTIVO
           END-IF.
           MOVE WS-RPT-RECHAZO-PEDIDO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       3900-RECHAZAR-PEDIDO-FIN.
           EXIT.

******************************************************************
*               FASE 4000 - STATUS-VALIDATOR                      *
******************************************************************
       4000-PROCESS-STATUS-CHANGES.

           MOVE SPACES TO WS-RPT-TITULO.
           MOVE 'SECTION 3 - STATUS CHANGES' TO RPT-TITULO-TEXTO.
           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.
           MOVE WS-RPT-ENCAB-ESTADOS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

           READ ENT-STATUS-CHG
               AT END
                   SET FS-STATUS-CHG-EOF TO TRUE
           END-READ.
           IF NOT FS-STATUS-CHG-EOF
              PERFORM 4105-NORMALIZAR-CAMBIO-ESTADO
                 THRU 4105-NORMALIZAR-CAMBIO-ESTADO-FIN
           END-IF.

           PERFORM 4100-UN-CAMBIO-ESTADO
              THRU 4100-UN-CAMBIO-ESTADO-FIN
             UNTIL FS-STATUS-CHG-EOF.

           MOVE WS-EST-TOTAL-APL TO RPT-EST-TOTAL-APL.
           MOVE WS-EST-TOTAL-REJ TO RPT-EST-TOTAL-REJ.
           MOVE WS-RPT-FIN-ESTADOS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       4000-PROCESS-STATUS-CHANGES-FIN.
           EXIT.

*----------------------------------------------------------------*
*    CR-0493 - sube a mayuscula el rol y el estado nuevo del feed
*    de cambios antes de pasarlos a STVALID, que guarda sus tablas
*    de transicion y 88-niveles en mayuscula (ver STATCHG.CPY)
       4105-NORMALIZAR-CAMBIO-ESTADO.

           INSPECT TXN-USER-ROLE CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT TXN-NEW-STATUS CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       4105-NORMALIZAR-CAMBIO-ESTADO-FIN.
           EXIT.

*----------------------------------------------------------------*
       4100-UN-CAMBIO-ESTADO.

           MOVE TXN-ORDER-ID TO WS-OL-ORDEN-ID-BUSCADA.
           CALL 'ORDLOOK' USING WS-ORDLOOK-ENTRADA,
                                 WS-TABLA-PEDIDOS,
                                 WS-ORDLOOK-SALIDA.

           IF WS-OL-ORDEN-ENCONTRADA
              PERFORM 4200-VALIDAR-CAMBIO
                 THRU 4200-VALIDAR-CAMBIO-FIN
           ELSE
              ADD 1 TO WS-EST-TOTAL-REJ
              MOVE TXN-ORDER-ID   TO RPT-EST-ORDER-ID
              MOVE TXN-NEW-STATUS TO RPT-EST-NEW-STATUS
              MOVE 'REJECTED'     TO RPT-EST-RESULTADO
              MOVE 'not found'    TO RPT-EST-MOTIVO
              MOVE WS-RPT-DET-ESTADO TO WS-SAL-REPORT
              WRITE WS-SAL-REPORT
           END-IF.

           READ ENT-STATUS-CHG
               AT END
                   SET FS-STATUS-CHG-EOF TO TRUE
           END-READ.
           IF NOT FS-STATUS-CHG-EOF
              PERFORM 4105-NORMALIZAR-CAMBIO-ESTADO
                 THRU 4105-NORMALIZAR-CAMBIO-ESTADO-FIN
           END-IF.

       4100-UN-CAMBIO-ESTADO-FIN.
           EXIT.

*----------------------------------------------------------------*
       4200-VALIDAR-CAMBIO.

           MOVE WS-OL-HAL-STATUS    TO WS-SV-STATUS-ACTUAL.
           MOVE WS-OL-HAL-USER-ID   TO WS-SV-ORD-USER-ID.
           MOVE TXN-USER-ID         TO WS-SV-TXN-USER-ID.
           MOVE TXN-USER-ROLE       TO WS-SV-TXN-USER-ROLE.
           MOVE TXN-NEW-STATUS      TO WS-SV-TXN-NEW-STATUS.

           CALL 'STVALID' USING WS-STVALID-AREA.

           MOVE TXN-ORDER-ID   TO RPT-EST-ORDER-ID.
           MOVE TXN-NEW-STATUS TO RPT-EST-NEW-STATUS.

           IF WS-SV-APLICAR
              MOVE TXN-NEW-STATUS TO
                         PED-STATUS (WS-OL-HAL-INDICE)
              ADD 1 TO WS-EST-TOTAL-APL
              MOVE 'APPLIED'  TO RPT-EST-RESULTADO
              MOVE SPACES     TO RPT-EST-MOTIVO
           ELSE
              ADD 1 TO WS-EST-TOTAL-REJ
              MOVE 'REJECTED' TO RPT-EST-RESULTADO
              MOVE WS-SV-DES-ERROR-O TO RPT-EST-MOTIVO
           END-IF.

           MOVE WS-RPT-DET-ESTADO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       4200-VALIDAR-CAMBIO-FIN.
           EXIT.

******************************************************************
*           FASE 5000 - VOLCADO DEL MAESTRO DE PEDIDOS            *
******************************************************************
       5000-WRITE-ORDER-MASTER.

           IF WS-CANT-PEDIDOS = ZERO
              GO TO 5000-WRITE-ORDER-MASTER-FIN
           END-IF.

           PERFORM 5100-GRABAR-UN-PEDIDO
              THRU 5100-GRABAR-UN-PEDIDO-FIN
              VARYING WS-PED-IDX FROM 1 BY 1
                UNTIL WS-PED-IDX > WS-CANT-PEDIDOS.

       5000-WRITE-ORDER-MASTER-FIN.
           EXIT.

*----------------------------------------------------------------*
       5100-GRABAR-UN-PEDIDO.

           MOVE PED-ORDER-ID    (WS-PED-IDX) TO ORDT-ORDER-ID.
           MOVE PED-USER-ID     (WS-PED-IDX) TO ORDT-USER-ID.
           MOVE PED-PICKUP-LAT  (WS-PED-IDX) TO ORDT-PICKUP-LAT.
           MOVE PED-PICKUP-LNG  (WS-PED-IDX) TO ORDT-PICKUP-LNG.
           MOVE PED-DROPOFF-LAT (WS-PED-IDX) TO ORDT-DROPOFF-LAT.
           MOVE PED-DROPOFF-LNG (WS-PED-IDX) TO ORDT-DROPOFF-LNG.
           MOVE PED-VEHICLE     (WS-PED-IDX) TO ORDT-VEHICLE.
           MOVE PED-ITEM-TYPE   (WS-PED-IDX) TO ORDT-ITEM-TYPE.
           MOVE PED-QUANTITY    (WS-PED-IDX) TO ORDT-QUANTITY.
           MOVE PED-WEIGHT-LB   (WS-PED-IDX) TO ORDT-WEIGHT-LB.
           MOVE PED-LENGTH-IN   (WS-PED-IDX) TO ORDT-LENGTH-IN.
           MOVE PED-WIDTH-IN    (WS-PED-IDX) TO ORDT-WIDTH-IN.
           MOVE PED-HEIGHT-IN   (WS-PED-IDX) TO ORDT-HEIGHT-IN.
           MOVE PED-PRICE       (WS-PED-IDX) TO ORDT-PRICE.
           MOVE PED-ETA-MIN     (WS-PED-IDX) TO ORDT-ETA-MIN.
           MOVE PED-STATUS      (WS-PED-IDX) TO ORDT-STATUS.

           WRITE WS-SAL-ORDER-MST.

       5100-GRABAR-UN-PEDIDO-FIN.
           EXIT.

******************************************************************
*               FASE 6000 - REWARDS-LEDGER                        *
******************************************************************
       6000-PROCESS-REWARDS.

           MOVE SPACES TO WS-RPT-TITULO.
           MOVE 'SECTION 4 - REWARDS LEDGER' TO RPT-TITULO-TEXTO.
           MOVE WS-RPT-TITULO TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.
           MOVE WS-RPT-ENCAB-REWARDS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

           SET WS-RWD-ES-PRIMERA TO TRUE.
           MOVE ZERO TO WS-RWD-USR-ACTUAL.

           READ ENT-REWARD-EVT
               AT END
                   SET FS-REWARD-EVT-EOF TO TRUE
           END-READ.
           IF NOT FS-REWARD-EVT-EOF
              PERFORM 6105-NORMALIZAR-EVENTO-REWARD
                 THRU 6105-NORMALIZAR-EVENTO-REWARD-FIN
           END-IF.

           PERFORM 6100-UN-EVENTO-REWARD
              THRU 6100-UN-EVENTO-REWARD-FIN
             UNTIL FS-REWARD-EVT-EOF.

           IF NOT WS-RWD-ES-PRIMERA
              PERFORM 6300-IMPRIMIR-QUIEBRE
                 THRU 6300-IMPRIMIR-QUIEBRE-FIN
           END-IF.

           MOVE WS-RWD-TOTAL-EVT TO RPT-RWD-TOTAL-EVT.
           MOVE WS-RWD-TOTAL-REJ TO RPT-RWD-TOTAL-REJ.
           MOVE WS-RWD-TOTAL-USR TO RPT-RWD-TOTAL-USR.
           MOVE WS-RWD-NET-PTOS  TO RPT-RWD-NET-PTOS.
           MOVE WS-RPT-FIN-REWARDS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       6000-PROCESS-REWARDS-FIN.
           EXIT.

*----------------------------------------------------------------*
*    CR-0493 - sube a mayuscula el tipo de evento antes de probarlo
*    contra los 88-niveles RWD-TYPE-EARN/REDEEM/ADJUST de RWDEVENT.CPY
       6105-NORMALIZAR-EVENTO-REWARD.

           INSPECT RWD-TYPE CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       6105-NORMALIZAR-EVENTO-REWARD-FIN.
           EXIT.

*----------------------------------------------------------------*
*    CR-0467 - un RWD-TYPE que no sea EARN/REDEEM/ADJUST se rechaza
*    y se deja rastro, igual que 3900-RECHAZAR-PEDIDO y el camino
*    de rechazo del STATUS-VALIDATOR - antes se perdia en silencio
       6100-UN-EVENTO-REWARD.

           EVALUATE TRUE
               WHEN RWD-TYPE-EARN
               WHEN RWD-TYPE-REDEEM
               WHEN RWD-TYPE-ADJUST
                    PERFORM 6200-ACUMULAR-EVENTO
                       THRU 6200-ACUMULAR-EVENTO-FIN
               WHEN OTHER
                    PERFORM 6150-RECHAZAR-EVENTO-REWARD
                       THRU 6150-RECHAZAR-EVENTO-REWARD-FIN
           END-EVALUATE.

           READ ENT-REWARD-EVT
               AT END
                   SET FS-REWARD-EVT-EOF TO TRUE
           END-READ.
           IF NOT FS-REWARD-EVT-EOF
              PERFORM 6105-NORMALIZAR-EVENTO-REWARD
                 THRU 6105-NORMALIZAR-EVENTO-REWARD-FIN
           END-IF.

       6100-UN-EVENTO-REWARD-FIN.
           EXIT.

*----------------------------------------------------------------*
       6150-RECHAZAR-EVENTO-REWARD.

           ADD 1 TO WS-RWD-TOTAL-REJ.

           MOVE RWD-USER-ID TO RPT-RWD-REC-USER.
           MOVE 'invalid reward type' TO RPT-RWD-REC-MOTIVO.
           MOVE WS-RPT-RECHAZO-REWARD TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

       6150-RECHAZAR-EVENTO-REWARD-FIN.
           EXIT.

*----------------------------------------------------------------*
       6200-ACUMULAR-EVENTO.

           IF WS-RWD-ES-PRIMERA
              MOVE RWD-USER-ID TO WS-RWD-USR-ACTUAL
              SET WS-RWD-ES-PRIMERA TO FALSE
           ELSE
              IF RWD-USER-ID NOT = WS-RWD-USR-ACTUAL
                 PERFORM 6300-IMPRIMIR-QUIEBRE
                    THRU 6300-IMPRIMIR-QUIEBRE-FIN
                 MOVE RWD-USER-ID TO WS-RWD-USR-ACTUAL
              END-IF
           END-IF.

           ADD 1 TO WS-RWD-USR-EVENTOS.
           ADD RWD-POINTS TO WS-RWD-USR-BALANCE.
           ADD 1 TO WS-RWD-TOTAL-EVT.

       6200-ACUMULAR-EVENTO-FIN.
           EXIT.

*----------------------------------------------------------------*
       6300-IMPRIMIR-QUIEBRE.

           MOVE WS-RWD-USR-ACTUAL   TO RPT-RWD-USER-ID.
           MOVE WS-RWD-USR-EVENTOS  TO RPT-RWD-EVENTOS.
           MOVE WS-RWD-USR-BALANCE  TO RPT-RWD-BALANCE.
           MOVE WS-RPT-DET-REWARDS TO WS-SAL-REPORT.
           WRITE WS-SAL-REPORT.

           ADD 1 TO WS-RWD-TOTAL-USR.
           ADD WS-RWD-USR-BALANCE TO WS-RWD-NET-PTOS.

           MOVE ZERO TO WS-RWD-USR-EVENTOS.
           MOVE ZERO TO WS-RWD-USR-BALANCE.

       6300-IMPRIMIR-QUIEBRE-FIN.
           EXIT.

*----------------------------------------------------------------*
       9000-FINALIZAR.

           PERFORM 9100-CERRAR-ARCHIVOS
              THRU 9100-CERRAR-ARCHIVOS-FIN.

           DISPLAY 'CDQBATCH - QUOTES PROCESSED : ' WS-COT-CANT-TOTAL.
           DISPLAY 'CDQBATCH - ORDERS POSTED    : ' WS-ORD-TOTAL-POST.
           DISPLAY 'CDQBATCH - ORDERS REJECTED  : ' WS-ORD-TOTAL-REJ.
           DISPLAY 'CDQBATCH - STATUS APPLIED   : ' WS-EST-TOTAL-APL.
           DISPLAY 'CDQBATCH - STATUS REJECTED  : ' WS-EST-TOTAL-REJ.
           DISPLAY 'CDQBATCH - REWARD EVENTS    : ' WS-RWD-TOTAL-EVT.
           DISPLAY 'CDQBATCH - REWARDS REJECTED : ' WS-RWD-TOTAL-REJ.

       9000-FINALIZAR-FIN.
           EXIT.

*----------------------------------------------------------------*
       9100-CERRAR-ARCHIVOS.

           CLOSE ENT-QUOTE-REQ
                 SAL-QUOTE-RES
                 ENT-ORDER-REQ
                 SAL-ORDER-MST
                 ENT-STATUS-CHG
                 ENT-REWARD-EVT
                 SAL-REPORT.

       9100-CERRAR-ARCHIVOS-FIN.
           EXIT.

       END PROGRAM CDQBATCH.
