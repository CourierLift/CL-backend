******************************************************************
* ORDERREQ.CPY
* Entrada del tasador simple de pedidos (ORDER-PRICER) y del armador
* de pedidos (ORDER-POSTER).  El origen y destino llegan como texto
* de domicilio O como coordenadas; cuando el domicilio viene en
* blanco se usan las coordenadas que acompanan al registro.
* ~170 bytes, LINE SEQUENTIAL, orden de llegada (no requiere clave).
******************************************************************
*  MAINT LOG
*  14/03/1986  R.HOLLOWAY   ORIGINAL LAYOUT
*  09/11/1994  D.OKAFOR     ADDED ORQ-COMPAT-SW / ORQ-WEIGHT-KG
*                           REDEFINES FOR THE LEGACY KILOGRAM FEED
 01  WS-ENT-ORDER-REQ.
     05  ORQ-USER-ID                 PIC 9(06).
     05  ORQ-PICKUP-ADDR             PIC X(40).
     05  ORQ-DROPOFF-ADDR            PIC X(40).
     05  ORQ-PICKUP-LAT              PIC S9(3)V9(4).
     05  ORQ-PICKUP-LNG              PIC S9(3)V9(4).
     05  ORQ-DROPOFF-LAT             PIC S9(3)V9(4).
     05  ORQ-DROPOFF-LNG             PIC S9(3)V9(4).
     05  ORQ-VEHICLE                 PIC X(12).
     05  ORQ-ITEM-TYPE               PIC X(20).
     05  ORQ-QUANTITY                PIC 9(03).
     05  ORQ-COMPAT-SW               PIC X(01).
         88  ORQ-COMPAT-FEED             VALUE 'Y'.
         88  ORQ-NATIVE-FEED             VALUE 'N' SPACE.
     05  ORQ-WEIGHT-LB               PIC 9(04)V99.
     05  ORQ-WEIGHT-KG REDEFINES
         ORQ-WEIGHT-LB               PIC 9(04)V99.
     05  ORQ-LENGTH-IN                PIC 9(03)V9.
     05  ORQ-WIDTH-IN                 PIC 9(03)V9.
     05  ORQ-HEIGHT-IN                PIC 9(03)V9.
     05  FILLER                       PIC X(02).
