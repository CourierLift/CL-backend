******************************************************************
* Author:        D. OKAFOR
* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
* Date-Written:  07/17/1994
* Date-Compiled:
* Security:      COMPANY CONFIDENTIAL
******************************************************************
*                                                                *
*     PROGRAM:  STVALID                                         *
*     PURPOSE:  Decides whether a requested order status change *
*               is applied or rejected.  CALLed once per         *
*               transaction from CDQBATCH's STATUS-VALIDATOR     *
*               phase after the order has already been found     *
*               by ORDLOOK; this module never touches a file,    *
*               it only judges the rule set below and hands back *
*               the verdict and a printable reason.               *
*                                                                *
******************************************************************
*  CHANGE LOG
*  07/17/1994  D.OKAFOR    ORIGINAL - LIFECYCLE + ROLE RULES
*                          (CR-0231, REPLACES OLD DATE-CHECK STUB)
*  11/21/1997  D.OKAFOR    FIX - CUSTOMER COULD CANCEL A DELIVERED
*                          ORDER; NOW CHECKED AGAINST CURRENT STATUS
*  03/04/1998  T.ABARA     FIX - COURIER CANCEL FROM CANCELED/
*                          DELIVERED NOW ALSO REJECTED
*  08/30/1999  D.OKAFOR    Y2K REVIEW - NO 2-DIGIT YEARS IN THIS
*                          MODULE, NO CHANGE REQUIRED
*  02/14/2003  R.NGUYEN    FIX - MERCHANT ROLE FELL THROUGH TO THE
*                          COURIER RULES; NOW EXPLICITLY REJECTED
*                          (CR-0415)
******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. STVALID.
       AUTHOR.        D. OKAFOR.
       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
       DATE-WRITTEN.  07/17/1994.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.

       WORKING-STORAGE SECTION.
       01  WS-VAR-AUX.
           05  WS-TRANSICION-OK        PIC X(01) VALUE SPACE.
               88  TRANSICION-PERMITIDA    VALUE 'S'.

*  tabla de transiciones validas para courier/admin, cargada por
*  VALUE/REDEFINES igual que la tabla de tarifas de vehiculo
       01  WS-TABLA-TRANSICIONES-DATOS.
           05  FILLER  PIC X(22) VALUE 'PENDING   ASSIGNED   '.
           05  FILLER  PIC X(22) VALUE 'PENDING   CANCELED   '.
           05  FILLER  PIC X(22) VALUE 'ASSIGNED  PICKED_UP  '.
           05  FILLER  PIC X(22) VALUE 'ASSIGNED  CANCELED   '.
           05  FILLER  PIC X(22) VALUE 'PICKED_UP DELIVERED  '.
       01  WS-TABLA-TRANSICIONES REDEFINES
                   WS-TABLA-TRANSICIONES-DATOS.
           05  TR-ENTRY OCCURS 5 TIMES
                   INDEXED BY TR-IDX.
               10  TR-DESDE             PIC X(10).
               10  TR-HASTA             PIC X(10).
               10  FILLER               PIC X(02).

       77  WS-STATUS-COUNT              PIC 9(02) COMP VALUE 5.

*  tabla de codigos de rol - cuatro filas fijas, no justifican un
*  archivo propio; solo sirve para el codigo numerico que va en el
*  mensaje de auditoria cuando el rol es rechazado en 5000
       01  WS-TABLA-ROLES-DATOS.
           05  FILLER  PIC X(10) VALUE 'CUSTOMER 1'.
           05  FILLER  PIC X(10) VALUE 'COURIER  2'.
           05  FILLER  PIC X(10) VALUE 'MERCHANT 3'.
           05  FILLER  PIC X(10) VALUE 'ADMIN    4'.
       01  WS-TABLA-ROLES REDEFINES WS-TABLA-ROLES-DATOS.
           05  ROL-ENTRY OCCURS 4 TIMES
                   INDEXED BY ROL-IDX.
               10  ROL-NOMBRE           PIC X(09).
               10  ROL-CODIGO           PIC 9(01).

       77  WS-ROL-CODIGO-AUD            PIC 9(01) COMP VALUE ZERO.

       LINKAGE SECTION.
       01  LK-VAL-ESTADO.
           05  LK-ENTRADA.
               10  LK-ORD-STATUS-ACTUAL    PIC X(10).
               10  LK-ORD-USER-ID          PIC 9(06).
               10  LK-TXN-USER-ID          PIC 9(06).
               10  LK-TXN-USER-ROLE        PIC X(10).
                   88  TXN-ROLE-CUSTOMER        VALUE 'CUSTOMER'.
                   88  TXN-ROLE-COURIER         VALUE 'COURIER'.
                   88  TXN-ROLE-MERCHANT        VALUE 'MERCHANT'.
                   88  TXN-ROLE-ADMIN           VALUE 'ADMIN'.
               10  LK-TXN-NEW-STATUS       PIC X(10).
           05  LK-SALIDA.
               10  LK-VALIDACION-O         PIC X(01).
                   88  LK-APLICAR-CAMBIO       VALUE 'S'.
                   88  LK-RECHAZAR-CAMBIO      VALUE 'N'.
               10  LK-MOTIVO-ERROR-O.
                   15  LK-COD-ERROR-O          PIC X(20).
                   15  LK-DES-ERROR-O          PIC X(50).
           05  LK-MOTIVO-ERROR-ALT REDEFINES LK-MOTIVO-ERROR-O
                                           PIC X(70).

*----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-VAL-ESTADO.
*----------------------------------------------------------------*

           PERFORM 1000-INICIAR-VALIDACION
              THRU 1000-INICIAR-VALIDACION-FIN.

           PERFORM 2000-VALIDAR-ESTADO-NUEVO
              THRU 2000-VALIDAR-ESTADO-NUEVO-FIN.

           IF LK-VALIDACION-O = SPACE
              EVALUATE TRUE
                  WHEN TXN-ROLE-CUSTOMER
                       PERFORM 3000-VALIDAR-ROL-CUSTOMER
                          THRU 3000-VALIDAR-ROL-CUSTOMER-FIN
                  WHEN TXN-ROLE-COURIER OR TXN-ROLE-ADMIN
                       PERFORM 4000-VALIDAR-ROL-COURIER-ADMIN
                          THRU 4000-VALIDAR-ROL-COURIER-ADMIN-FIN
                  WHEN OTHER
                       PERFORM 5000-RECHAZAR-ROL-INVALIDO
                          THRU 5000-RECHAZAR-ROL-INVALIDO-FIN
              END-EVALUATE
           END-IF.

           IF LK-VALIDACION-O = SPACE
              SET LK-APLICAR-CAMBIO TO TRUE
           END-IF.

           EXIT PROGRAM.

*----------------------------------------------------------------*
       1000-INICIAR-VALIDACION.

           MOVE SPACE TO LK-VALIDACION-O.
           MOVE SPACES TO LK-COD-ERROR-O.
           MOVE SPACES TO LK-DES-ERROR-O.

       1000-INICIAR-VALIDACION-FIN.
           EXIT.

*----------------------------------------------------------------*
*    rule 1/2 - el pedido existe (controlado antes del CALL por
*    ORDLOOK) y el estado pedido es uno de los cinco validos
       2000-VALIDAR-ESTADO-NUEVO.

           EVALUATE LK-TXN-NEW-STATUS
               WHEN 'PENDING'
               WHEN 'ASSIGNED'
               WHEN 'PICKED_UP'
               WHEN 'DELIVERED'
               WHEN 'CANCELED'
                    CONTINUE
               WHEN OTHER
                    SET LK-RECHAZAR-CAMBIO TO TRUE
                    MOVE 'INVALID-STATUS'     TO LK-COD-ERROR-O
                    MOVE 'invalid status'     TO LK-DES-ERROR-O
           END-EVALUATE.

       2000-VALIDAR-ESTADO-NUEVO-FIN.
           EXIT.

*----------------------------------------------------------------*
*    rule 3 - un customer solo puede cancelar lo suyo, y solo
*    mientras este pending o assigned
       3000-VALIDAR-ROL-CUSTOMER.

           IF LK-ORD-USER-ID NOT = LK-TXN-USER-ID
              SET LK-RECHAZAR-CAMBIO TO TRUE
              MOVE 'NOT-YOUR-ORDER'       TO LK-COD-ERROR-O
              MOVE 'not your order'       TO LK-DES-ERROR-O
           ELSE
              IF LK-TXN-NEW-STATUS NOT = 'CANCELED'
                 SET LK-RECHAZAR-CAMBIO TO TRUE
                 MOVE 'CUSTOMER-CANCEL-ONLY' TO LK-COD-ERROR-O
                 MOVE 'customers may only cancel'
                                             TO LK-DES-ERROR-O
              ELSE
                 IF LK-ORD-STATUS-ACTUAL NOT = 'PENDING' AND
                    LK-ORD-STATUS-ACTUAL NOT = 'ASSIGNED'
                    SET LK-RECHAZAR-CAMBIO TO TRUE
                    MOVE 'CANNOT-CANCEL'       TO LK-COD-ERROR-O
                    STRING 'cannot cancel from '
                           LK-ORD-STATUS-ACTUAL DELIMITED BY SIZE
                           INTO LK-DES-ERROR-O
                 END-IF
              END-IF
           END-IF.

       3000-VALIDAR-ROL-CUSTOMER-FIN.
           EXIT.

*----------------------------------------------------------------*
*    rule 4 - courier/admin: cancel siempre permitido; cualquier
*    otro destino debe figurar en la tabla de transiciones
       4000-VALIDAR-ROL-COURIER-ADMIN.

           IF LK-TXN-NEW-STATUS = 'CANCELED'
              CONTINUE
           ELSE
              PERFORM 4100-BUSCAR-TRANSICION
                 THRU 4100-BUSCAR-TRANSICION-FIN
              IF NOT TRANSICION-PERMITIDA
                 SET LK-RECHAZAR-CAMBIO TO TRUE
                 MOVE 'ILLEGAL-TRANSITION' TO LK-COD-ERROR-O
                 STRING 'illegal transition '
                        LK-ORD-STATUS-ACTUAL DELIMITED BY SIZE
                        ' -> '                DELIMITED BY SIZE
                        LK-TXN-NEW-STATUS     DELIMITED BY SIZE
                        INTO LK-DES-ERROR-O
              END-IF
           END-IF.

       4000-VALIDAR-ROL-COURIER-ADMIN-FIN.
           EXIT.

*----------------------------------------------------------------*
       4100-BUSCAR-TRANSICION.

           MOVE SPACE TO WS-TRANSICION-OK.
           SET TR-IDX TO 1.
           SEARCH TR-ENTRY
               AT END
                   CONTINUE
               WHEN TR-DESDE (TR-IDX) = LK-ORD-STATUS-ACTUAL AND
                    TR-HASTA (TR-IDX) = LK-TXN-NEW-STATUS
                   SET TRANSICION-PERMITIDA TO TRUE
           END-SEARCH.

       4100-BUSCAR-TRANSICION-FIN.
           EXIT.

*----------------------------------------------------------------*
*    rule 5 - merchant (o cualquier otro rol) no tiene permiso
       5000-RECHAZAR-ROL-INVALIDO.

           MOVE ZERO TO WS-ROL-CODIGO-AUD.
           SET ROL-IDX TO 1.
           SEARCH ROL-ENTRY
               AT END
                   CONTINUE
               WHEN ROL-NOMBRE (ROL-IDX) = LK-TXN-USER-ROLE
                   MOVE ROL-CODIGO (ROL-IDX) TO WS-ROL-CODIGO-AUD
           END-SEARCH.

           SET LK-RECHAZAR-CAMBIO TO TRUE
           MOVE 'INSUFFICIENT-ROLE' TO LK-COD-ERROR-O
           MOVE 'insufficient role' TO LK-DES-ERROR-O.

       5000-RECHAZAR-ROL-INVALIDO-FIN.
           EXIT.

       END PROGRAM STVALID.
