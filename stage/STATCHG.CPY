******************************************************************
* STATCHG.CPY
* Entrada del validador de estados (STATUS-VALIDATOR) - un pedido
* de cambio de estado contra un pedido ya asentado en ORDER-MASTER.
******************************************************************
*  MAINT LOG
*  17/07/1994  D.OKAFOR     ORIGINAL LAYOUT (REQ CR-0231)
 01  WS-ENT-STATUS-CHG.
     05  TXN-ORDER-ID                 PIC 9(06).
     05  TXN-USER-ID                  PIC 9(06).
     05  TXN-USER-ROLE                PIC X(10).
         88  TXN-ROLE-CUSTOMER            VALUE 'CUSTOMER'.
         88  TXN-ROLE-COURIER             VALUE 'COURIER'.
         88  TXN-ROLE-MERCHANT            VALUE 'MERCHANT'.
         88  TXN-ROLE-ADMIN                VALUE 'ADMIN'.
     05  TXN-NEW-STATUS                PIC X(10).
     05  FILLER                        PIC X(08).
