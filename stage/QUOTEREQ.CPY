******************************************************************
* QUOTEREQ.CPY
* Entrada del motor de cotizacion (QUOTE-ENGINE) - un pedido de
* cotizacion por coordenadas, sin numero de pedido asociado todavia.
* 94 bytes, LINE SEQUENTIAL, orden de llegada (no requiere clave).
******************************************************************
*  MAINT LOG
*  10/02/1983  R.HOLLOWAY   ORIGINAL LAYOUT FOR QUOTE ENGINE PILOT
*  22/06/1991  T.ABARA      ADDED QTQ-FILLER PAD TO 94-BYTE RECORD
 01  WS-ENT-QUOTE-REQ.
     05  QTQ-PICKUP-LAT              PIC S9(3)V9(4).
     05  QTQ-PICKUP-LNG              PIC S9(3)V9(4).
     05  QTQ-DROPOFF-LAT             PIC S9(3)V9(4).
     05  QTQ-DROPOFF-LNG             PIC S9(3)V9(4).
     05  QTQ-VEHICLE                 PIC X(12).
     05  QTQ-ITEM-TYPE               PIC X(12).
     05  QTQ-QUANTITY                PIC 9(03).
     05  QTQ-WEIGHT-LB               PIC 9(04)V99.
     05  QTQ-LENGTH-IN               PIC 9(03)V9.
     05  QTQ-WIDTH-IN                PIC 9(03)V9.
     05  QTQ-HEIGHT-IN               PIC 9(03)V9.
     05  QTQ-WEATHER                 PIC X(08).
     05  QTQ-TRAFFIC                 PIC X(04).
     05  FILLER                      PIC X(09).
