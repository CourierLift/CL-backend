******************************************************************
* Author:        R. HOLLOWAY
* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
* Date-Written:  02/14/1984
* Date-Compiled:
* Security:      COMPANY CONFIDENTIAL
******************************************************************
*                                                                *
*     PROGRAM:  GEOMATH                                         *
*     PURPOSE:  Great-circle (haversine) distance between two    *
*               lat/lng points, in statute miles, for the        *
*               advanced QUOTE-ENGINE pricing model.  This shop  *
*               has no scientific subroutine library on the      *
*               batch LPAR, so SINE, COSINE and ARCTAN are       *
*               worked out here from the CRC handbook series     *
*               and rational approximations rather than CALLed   *
*               from a vendor math package.                      *
*                                                                *
******************************************************************
*  CHANGE LOG
*  02/14/1984  R.HOLLOWAY   ORIGINAL - SINE/COSINE BY TAYLOR
*                          SERIES, ARCSIN VIA CRC ARCTAN APPROX
*  06/09/1989  R.HOLLOWAY   FIX - COSINE SERIES ONLY CARRIED 3
*                          TERMS, ROUGH PAST 90 DEGREES; ADDED 4TH
*  22/06/1991  T.ABARA      ADDED 7TH-ORDER TERM TO SINE SERIES
*  18/02/1994  T.ABARA      FIX - ARCTAN APPROXIMATION DIVERGED
*                          PAST T=1, NOW RANGE-REDUCED FIRST
*  30/09/1998  T.ABARA      Y2K REVIEW - NO DATE FIELDS HERE, OK
*  11/03/2004  R.NGUYEN     FIX - WS-KM-RESULT-COMP WAS PACKED,
*                          DROPPED THE HALF-MERIDIAN TRACE ON THE
*                          9-TRACK BUILD; REDEFINED UNPACKED (CR-0452)
******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. GEOMATH.
       AUTHOR.        R. HOLLOWAY.
       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
       DATE-WRITTEN.  02/14/1984.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.

       WORKING-STORAGE SECTION.
       77  WS-PI                         PIC 9(1)V9(7)
                                          VALUE 3.1415927.
       77  WS-PI-MEDIOS                  PIC 9(1)V9(7)
                                          VALUE 1.5707963.
       77  WS-GRADOS-A-RAD               PIC 9(1)V9(7)
                                          VALUE 0.0174533.
       77  WS-RADIO-TIERRA-KM            PIC 9(4)V9(1)
                                          VALUE 6371.0.
       77  WS-MI-POR-KM                  PIC 9(1)V9(6)
                                          VALUE 0.621371.
       77  WS-FUDGE-MILLAS               PIC 9(1)V99
                                          VALUE 1.15.

*  vista alternativa de las coordenadas de entrada, para el
*  trazado de auditoria cuando el resultado da fuera de rango
       01  WS-COORD-ENTRADA-GRP.
           05  WS-COORD-LAT1            PIC S9(03)V9(04).
           05  WS-COORD-LNG1            PIC S9(03)V9(04).
           05  WS-COORD-LAT2            PIC S9(03)V9(04).
           05  WS-COORD-LNG2            PIC S9(03)V9(04).
       01  WS-COORD-ENTRADA-ALFA REDEFINES WS-COORD-ENTRADA-GRP
                                         PIC X(20).

*  trabajo interno del calculo de distancia gran-circulo
       01  WS-AREA-TRABAJO.
           05  WS-LAT1-RAD              PIC S9(02)V9(07).
           05  WS-LAT2-RAD              PIC S9(02)V9(07).
           05  WS-DLAT-RAD              PIC S9(02)V9(07).
           05  WS-DLNG-RAD              PIC S9(02)V9(07).
           05  WS-SENO-DLAT-2           PIC S9(01)V9(07).
           05  WS-SENO-DLNG-2           PIC S9(01)V9(07).
           05  WS-COS-LAT1              PIC S9(01)V9(07).
           05  WS-COS-LAT2              PIC S9(01)V9(07).
           05  WS-VALOR-A               PIC S9(01)V9(07).
           05  WS-VALOR-C               PIC S9(01)V9(07).

*  rutinas seno/coseno por serie de Taylor y arcoseno por la
*  aproximacion racional del CRC - comparten este solo argumento
       01  WS-ARG-SERIE                 PIC S9(02)V9(07).
       01  WS-RESULT-SERIE              PIC S9(01)V9(07).

*  vista alfa del valor A del haversine, para el renglon de
*  auditoria cuando 4000-CALC-DISTANCIA-MILLAS da fuera de rango
       01  WS-VALOR-A-GRP.
           05  WS-VALOR-A-DISP           PIC S9(01)V9(07).
       01  WS-VALOR-A-ALFA REDEFINES WS-VALOR-A-GRP
                                         PIC X(09).

       01  WS-ASIN-X                    PIC S9(01)V9(07).
       01  WS-ASIN-RESULT               PIC S9(01)V9(07).
       01  WS-ATAN-T                    PIC S9(03)V9(07).
       01  WS-ATAN-RESULT               PIC S9(01)V9(07).
       01  WS-ATAN-INV                  PIC S9(03)V9(07).

*  vista entera del resultado en Km, para comparar contra el
*  limite de 12,000 Km (medio meridiano) en el DISPLAY de rastreo
       01  WS-KM-RESULT-GRP.
           05  WS-KM-RESULT-DISP         PIC 9(05)V9(02).
       01  WS-KM-RESULT-COMP REDEFINES WS-KM-RESULT-GRP
                                         PIC 9(07).

       LINKAGE SECTION.
       01  LK-GEO-ENTRADA.
           05  LK-GEO-LAT1              PIC S9(03)V9(04).
           05  LK-GEO-LNG1              PIC S9(03)V9(04).
           05  LK-GEO-LAT2              PIC S9(03)V9(04).
           05  LK-GEO-LNG2              PIC S9(03)V9(04).
       01  LK-GEO-SALIDA.
           05  LK-GEO-MILLAS            PIC 9(04)V99.

*----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-GEO-ENTRADA, LK-GEO-SALIDA.
*----------------------------------------------------------------*

           PERFORM 1000-PREPARAR-ANGULOS
              THRU 1000-PREPARAR-ANGULOS-FIN.

           PERFORM 2000-CALC-HAVERSINE-A
              THRU 2000-CALC-HAVERSINE-A-FIN.

           PERFORM 3000-CALC-ARCSENO
              THRU 3000-CALC-ARCSENO-FIN.

           PERFORM 4000-CALC-DISTANCIA-MILLAS
              THRU 4000-CALC-DISTANCIA-MILLAS-FIN.

           EXIT PROGRAM.

*----------------------------------------------------------------*
       1000-PREPARAR-ANGULOS.

           MOVE LK-GEO-LAT1 TO WS-COORD-LAT1.
           MOVE LK-GEO-LNG1 TO WS-COORD-LNG1.
           MOVE LK-GEO-LAT2 TO WS-COORD-LAT2.
           MOVE LK-GEO-LNG2 TO WS-COORD-LNG2.

           COMPUTE WS-LAT1-RAD = LK-GEO-LAT1 * WS-GRADOS-A-RAD.
           COMPUTE WS-LAT2-RAD = LK-GEO-LAT2 * WS-GRADOS-A-RAD.
           COMPUTE WS-DLAT-RAD = (LK-GEO-LAT2 - LK-GEO-LAT1)
                                    * WS-GRADOS-A-RAD.
           COMPUTE WS-DLNG-RAD = (LK-GEO-LNG2 - LK-GEO-LNG1)
                                    * WS-GRADOS-A-RAD.

       1000-PREPARAR-ANGULOS-FIN.
           EXIT.

*----------------------------------------------------------------*
       2000-CALC-HAVERSINE-A.

           COMPUTE WS-ARG-SERIE = WS-DLAT-RAD / 2.
           PERFORM 2100-CALC-SENO-SERIE
              THRU 2100-CALC-SENO-SERIE-FIN.
           MOVE WS-RESULT-SERIE TO WS-SENO-DLAT-2.

           COMPUTE WS-ARG-SERIE = WS-DLNG-RAD / 2.
           PERFORM 2100-CALC-SENO-SERIE
              THRU 2100-CALC-SENO-SERIE-FIN.
           MOVE WS-RESULT-SERIE TO WS-SENO-DLNG-2.

           MOVE WS-LAT1-RAD TO WS-ARG-SERIE.
           PERFORM 2200-CALC-COSENO-SERIE
              THRU 2200-CALC-COSENO-SERIE-FIN.
           MOVE WS-RESULT-SERIE TO WS-COS-LAT1.

           MOVE WS-LAT2-RAD TO WS-ARG-SERIE.
           PERFORM 2200-CALC-COSENO-SERIE
              THRU 2200-CALC-COSENO-SERIE-FIN.
           MOVE WS-RESULT-SERIE TO WS-COS-LAT2.

           COMPUTE WS-VALOR-A = (WS-SENO-DLAT-2 ** 2) +
               (WS-COS-LAT1 * WS-COS-LAT2 * (WS-SENO-DLNG-2 ** 2)).

           IF WS-VALOR-A < 0 OR WS-VALOR-A > 1
              MOVE WS-VALOR-A TO WS-VALOR-A-DISP
              DISPLAY 'GEOMATH - HAVERSINE A OUT OF RANGE, RAW: '
                      WS-VALOR-A-ALFA
           END-IF.
           IF WS-VALOR-A < 0
              MOVE 0 TO WS-VALOR-A
           END-IF.
           IF WS-VALOR-A > 1
              MOVE 1 TO WS-VALOR-A
           END-IF.

       2000-CALC-HAVERSINE-A-FIN.
           EXIT.

*----------------------------------------------------------------*
*    seno por serie de Taylor - 4 terminos: x - x3/6 + x5/120
*    - x7/5040  (agregado 1991, ver CHANGE LOG)
       2100-CALC-SENO-SERIE.

           COMPUTE WS-RESULT-SERIE =
               WS-ARG-SERIE
               - (WS-ARG-SERIE ** 3) / 6
               + (WS-ARG-SERIE ** 5) / 120
               - (WS-ARG-SERIE ** 7) / 5040.

       2100-CALC-SENO-SERIE-FIN.
           EXIT.

*----------------------------------------------------------------*
*    coseno por serie de Taylor - 4 terminos: 1 - x2/2 + x4/24
*    - x6/720  (4to termino agregado 1989, ver CHANGE LOG)
       2200-CALC-COSENO-SERIE.

           COMPUTE WS-RESULT-SERIE =
               1
               - (WS-ARG-SERIE ** 2) / 2
               + (WS-ARG-SERIE ** 4) / 24
               - (WS-ARG-SERIE ** 6) / 720.

       2200-CALC-COSENO-SERIE-FIN.
           EXIT.

*----------------------------------------------------------------*
*    arcoseno(x) = arctan( x / raiz(1-x*x) ), x entre 0 y 1
       3000-CALC-ARCSENO.

           COMPUTE WS-ASIN-X = WS-VALOR-A ** 0.5.

           IF WS-ASIN-X >= 1
              MOVE WS-PI-MEDIOS TO WS-ASIN-RESULT
           ELSE
              COMPUTE WS-ATAN-T =
                  WS-ASIN-X / ((1 - (WS-ASIN-X ** 2)) ** 0.5)
              PERFORM 3100-CALC-ARCTAN
                 THRU 3100-CALC-ARCTAN-FIN
              MOVE WS-ATAN-RESULT TO WS-ASIN-RESULT
           END-IF.

           COMPUTE WS-VALOR-C = 2 * WS-ASIN-RESULT.

       3000-CALC-ARCSENO-FIN.
           EXIT.

*----------------------------------------------------------------*
*    arctan(t), t >= 0 - aproximacion racional del CRC HANDBOOK
*    (formula 4.4.49): arctan(t) = t / (1 + 0.28*t*t) para t<=1;
*    para t>1 se usa arctan(t) = pi/2 - arctan(1/t)
       3100-CALC-ARCTAN.

           IF WS-ATAN-T <= 1
              COMPUTE WS-ATAN-RESULT =
                  WS-ATAN-T / (1 + (0.28 * (WS-ATAN-T ** 2)))
           ELSE
              COMPUTE WS-ATAN-INV = 1 / WS-ATAN-T
              COMPUTE WS-ATAN-RESULT =
                  WS-PI-MEDIOS -
                  (WS-ATAN-INV / (1 + (0.28 * (WS-ATAN-INV ** 2))))
           END-IF.

       3100-CALC-ARCTAN-FIN.
           EXIT.

*----------------------------------------------------------------*
       4000-CALC-DISTANCIA-MILLAS.

           COMPUTE WS-KM-RESULT-DISP ROUNDED =
               WS-RADIO-TIERRA-KM * WS-VALOR-C.

           IF WS-KM-RESULT-COMP > 12000
              DISPLAY 'GEOMATH - KM RESULT EXCEEDS HALF MERIDIAN: '
                      WS-KM-RESULT-COMP
           END-IF.

           COMPUTE LK-GEO-MILLAS ROUNDED =
               WS-KM-RESULT-DISP * WS-MI-POR-KM * WS-FUDGE-MILLAS.

       4000-CALC-DISTANCIA-MILLAS-FIN.
           EXIT.

       END PROGRAM GEOMATH.
