******************************************************************
* VEHRATES.CPY
* Tabla de tarifas por tipo de vehiculo para el motor de cotizacion
* (QUOTE-ENGINE) - velocidad crucero, multiplicador de tarifa y
* ajuste ambiental.  Catorce filas fijas no justifican un archivo
* propio ni una carga en tiempo de ejecucion, asi que se cargan por
* VALUE/REDEFINES y se buscan por SEARCH en 2120-BUSCAR-TARIFA-
* VEHICULO.  El codigo 'CAR' (fila 6) es la fila de reserva para
* vehiculo desconocido.
******************************************************************
*  MAINT LOG
*  10/02/1983  R.HOLLOWAY   ORIGINAL 14-ROW RATE TABLE
*  30/09/1998  T.ABARA      ADDED EV_* ROWS FOR THE ELECTRIC FLEET
 01  WS-VEH-RATE-DATA.
     05  FILLER  PIC X(21) VALUE 'BIKE        12090-035'.
     05  FILLER  PIC X(21) VALUE 'CARGO_BIKE  11100-030'.
     05  FILLER  PIC X(21) VALUE 'E_BIKE      14095-030'.
     05  FILLER  PIC X(21) VALUE 'SCOOTER     18095+000'.
     05  FILLER  PIC X(21) VALUE 'MOTORCYCLE  28105+000'.
     05  FILLER  PIC X(21) VALUE 'CAR         24100+000'.
     05  FILLER  PIC X(21) VALUE 'EV_COMPACT  24098-010'.
     05  FILLER  PIC X(21) VALUE 'EV_SEDAN    24102-010'.
     05  FILLER  PIC X(21) VALUE 'SUV         22115+000'.
     05  FILLER  PIC X(21) VALUE 'EV_SUV      22112-008'.
     05  FILLER  PIC X(21) VALUE 'VAN         21122+000'.
     05  FILLER  PIC X(21) VALUE 'EV_VAN      21120-006'.
     05  FILLER  PIC X(21) VALUE 'TRUCK_LIGHT 20135+000'.
     05  FILLER  PIC X(21) VALUE 'TRUCK_BOX   19150+000'.
 01  WS-VEH-RATE-TABLE REDEFINES WS-VEH-RATE-DATA.
     05  VEH-RATE-ENTRY OCCURS 14 TIMES
             INDEXED BY VEH-IDX.
         10  VEH-CODE                 PIC X(12).
         10  VEH-SPEED-MPH            PIC 9(02).
         10  VEH-PRICE-MULT           PIC 9(01)V99.
         10  VEH-ENV-ADJ              PIC S9(01)V99
                                       SIGN LEADING SEPARATE.
