******************************************************************
* Author:        T. ABARA
* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
* Date-Written:  03/11/1986
* Date-Compiled:
* Security:      COMPANY CONFIDENTIAL
******************************************************************
*                                                                *
*     PROGRAM:  STRFIND                                         *
*     PURPOSE:  Tells the caller whether a short pattern occurs  *
*               anywhere inside a longer text field - used by    *
*               the simple order pricer to classify an item's    *
*               service tier from keywords in the free-text item *
*               description, and anywhere else in the suite that *
*               needs a plain substring test.  Comparison is     *
*               done byte by byte with reference modification;   *
*               this shop's compiler has no library SEARCH-TEXT  *
*               verb.                                            *
*                                                                *
******************************************************************
*  CHANGE LOG
*  03/11/1986  T.ABARA     ORIGINAL
*  09/14/1992  T.ABARA     FIX - PATTERN-LONG OF ZERO WAS RETURNING
*                          A FALSE MATCH INSTEAD OF "NOT FOUND"
*  17/07/1997  D.OKAFOR    FIX - LOOP DID NOT STOP AT THE LAST
*                          POSSIBLE STARTING POSITION, READ ONE
*                          BYTE PAST THE PATTERN ON SHORT TEXT
*  30/09/1998  T.ABARA     Y2K REVIEW - NO DATE FIELDS HERE, OK
*  19/05/2002  R.NGUYEN    FIX - A CALLER-SUPPLIED LK-TEXTO-LONG
*                          OVER 40 READ PAST LK-TEXTO-BUSQUEDA; NOW
*                          CAPPED AND A WARNING DISPLAYED (CR-0388)
******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. STRFIND.
       AUTHOR.        T. ABARA.
       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
       DATE-WRITTEN.  03/11/1986.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.

       WORKING-STORAGE SECTION.
       77  WS-POS-INICIO                PIC 9(02) COMP VALUE ZERO.
       77  WS-POS-FINAL                 PIC 9(02) COMP VALUE ZERO.

*  par de contadores de control del barrido, combinados en una
*  sola vista para el renglon de rastreo
       01  WS-CONTADOR-GRP.
           05  WS-CONTADOR-TEXTO        PIC 9(02) COMP.
           05  WS-CONTADOR-PATRON       PIC 9(02) COMP.
       01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP
                                       PIC 9(04) COMP.

*  buffer de rastreo para el DISPLAY de auditoria al no hallar
       01  WS-TRAZA-PATRON.
           05  WS-TRAZA-PATRON-TXT      PIC X(12).
       01  WS-TRAZA-PATRON-NUM REDEFINES WS-TRAZA-PATRON
                                       PIC 9(12).

*  posicion de arranque y longitud de patron combinadas en una
*  sola vista, para el renglon de rastreo cuando SI se halla
       01  WS-HALLAZGO-GRP.
           05  WS-HALLAZGO-POS          PIC 9(02) COMP.
           05  WS-HALLAZGO-LONG         PIC 9(02) COMP.
       01  WS-HALLAZGO-ALT REDEFINES WS-HALLAZGO-GRP
                                       PIC 9(04) COMP.

       LINKAGE SECTION.
       01  LK-STRFIND-ENTRADA.
           05  LK-TEXTO-BUSQUEDA        PIC X(40).
           05  LK-TEXTO-LONG            PIC 9(02) COMP.
           05  LK-PATRON                PIC X(12).
           05  LK-PATRON-LONG           PIC 9(02) COMP.
       01  LK-STRFIND-SALIDA.
           05  LK-ENCONTRADO-SW         PIC X(01).
               88  LK-PATRON-ENCONTRADO     VALUE 'S'.
               88  LK-PATRON-NO-ENCONTRADO  VALUE 'N'.

*----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-STRFIND-ENTRADA,
                                 LK-STRFIND-SALIDA.
*----------------------------------------------------------------*

           SET LK-PATRON-NO-ENCONTRADO TO TRUE.

           IF LK-TEXTO-LONG > 40
              DISPLAY 'STRFIND - TEXTO-LONG OVER 40, TRUNCATED: '
                      LK-TEXTO-LONG
              MOVE 40 TO LK-TEXTO-LONG
           END-IF.

           IF LK-PATRON-LONG = ZERO OR
              LK-TEXTO-LONG  = ZERO OR
              LK-PATRON-LONG > LK-TEXTO-LONG
              GO TO 9000-SALIR-STRFIND
           END-IF.

           COMPUTE WS-POS-FINAL = LK-TEXTO-LONG - LK-PATRON-LONG + 1.

           PERFORM 1000-COMPARAR-EN-POSICION
              THRU 1000-COMPARAR-EN-POSICION-FIN
              VARYING WS-POS-INICIO FROM 1 BY 1
                UNTIL WS-POS-INICIO > WS-POS-FINAL
                   OR LK-PATRON-ENCONTRADO.

       9000-SALIR-STRFIND.
           IF LK-PATRON-NO-ENCONTRADO
              MOVE LK-PATRON      TO WS-TRAZA-PATRON-TXT
              MOVE LK-TEXTO-LONG  TO WS-CONTADOR-TEXTO
              MOVE LK-PATRON-LONG TO WS-CONTADOR-PATRON
              DISPLAY 'STRFIND - PATTERN NOT FOUND: '
                      WS-TRAZA-PATRON-TXT ' TXT/PAT LEN: '
                      WS-CONTADOR-ALT
           ELSE
              DISPLAY 'STRFIND - PATTERN FOUND, POS/LEN: '
                      WS-HALLAZGO-ALT
           END-IF.
           EXIT PROGRAM.

*----------------------------------------------------------------*
       1000-COMPARAR-EN-POSICION.

           IF LK-TEXTO-BUSQUEDA (WS-POS-INICIO : LK-PATRON-LONG) =
              LK-PATRON (1 : LK-PATRON-LONG)
              SET LK-PATRON-ENCONTRADO TO TRUE
              MOVE WS-POS-INICIO  TO WS-HALLAZGO-POS
              MOVE LK-PATRON-LONG TO WS-HALLAZGO-LONG
           END-IF.

       1000-COMPARAR-EN-POSICION-FIN.
           EXIT.

       END PROGRAM STRFIND.
