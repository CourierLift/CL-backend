******************************************************************
* Author:        D. OKAFOR
* Installation:  RIVERBEND DATA SERVICES - BATCH SYSTEMS
* Date-Written:  07/17/1994
* Date-Compiled:
* Security:      COMPANY CONFIDENTIAL
******************************************************************
*                                                                *
*     PROGRAM:  ORDLOOK                                         *
*     PURPOSE:  Finds one order in the in-memory order table     *
*               built by CDQBATCH from ORDER-REQUEST traffic     *
*               earlier in the run, by ORDT-ORDER-ID.  There is  *
*               no keyed master file for orders in this system - *
*               the whole day's worth of orders fits in the      *
*               table, so a SEARCH replaces what used to be a    *
*               random READ against an indexed file.              *
*                                                                *
******************************************************************
*  CHANGE LOG
*  07/17/1994  D.OKAFOR    ORIGINAL (CR-0231) - REPLACES THE
*                          INDEXED MASTER READ OF THE OLD PILOT
*                          WITH A TABLE SEARCH; ORDER VOLUME DOES
*                          NOT JUSTIFY A VSAM FILE
*  11/21/1997  D.OKAFOR    FIX - SEARCH WAS NOT RESETTING LK-FOUND-SW
*                          BEFORE THE SEARCH, FALSE-POSITIVE ON RETRY
*  08/30/1999  D.OKAFOR    Y2K REVIEW - NO DATE FIELDS IN THIS
*                          MODULE, NO CHANGE REQUIRED
*  14/01/2001  R.NGUYEN    FIX - A STATUS CHANGE ON THE FIRST ORDER
*                          OF THE RUN SEARCHED THE TABLE WHILE
*                          LK-CANT-PEDIDOS WAS STILL ZERO, SUBSCRIPT
*                          OUT OF RANGE; NOW SHORT-CIRCUITED (CR-0351)
******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. ORDLOOK.
       AUTHOR.        D. OKAFOR.
       INSTALLATION.  RIVERBEND DATA SERVICES - BATCH SYSTEMS.
       DATE-WRITTEN.  07/17/1994.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.

       WORKING-STORAGE SECTION.
       77  WS-TABLA-ALTA                PIC 9(01) COMP VALUE ZERO.

*  vista alternativa del codigo de pedido, por si el llamador
*  pasa el numero como texto en vez de numerico empaquetado
       01  WS-ORDEN-BUSCADA.
           05  WS-ORDEN-BUSCADA-NUM     PIC 9(06).
       01  WS-ORDEN-BUSCADA-ALFA REDEFINES WS-ORDEN-BUSCADA
                                       PIC X(06).

*  buffer de rastreo para cuando el pedido no aparece en la tabla -
*  se arma numerico y alfa para que el DISPLAY de auditoria salga
*  legible cualquiera sea el origen del dato
       01  WS-TRAZA-AREA.
           05  WS-TRAZA-ORDEN-TXT       PIC X(06).
       01  WS-TRAZA-AREA-NUM REDEFINES WS-TRAZA-AREA
                                      PIC 9(06).

*  par de coordenadas del pedido hallado, para el renglon de
*  auditoria que se emite cuando la busqueda tiene exito
       01  WS-COORD-AUDIT.
           05  WS-COORD-PICKUP-LAT      PIC S9(03)V9(04).
           05  WS-COORD-PICKUP-LNG      PIC S9(03)V9(04).
       01  WS-COORD-AUDIT-ALFA REDEFINES WS-COORD-AUDIT
                                        PIC X(14).

       LINKAGE SECTION.
       01  LK-ENTRADA.
           05  LK-ORDEN-ID-BUSCADA      PIC 9(06).

*  la tabla de pedidos es compartida con el programa que llama -
*  se pasa por referencia, igual que MAESTARJ recibia el registro
*  de salida por LINKAGE, solo que aqui es toda la tabla
       01  LK-TABLA-PEDIDOS.
           05  LK-CANT-PEDIDOS          PIC 9(05) COMP.
           05  LK-PEDIDO-ENTRY OCCURS 1 TO 5000 TIMES
                       DEPENDING ON LK-CANT-PEDIDOS
                       INDEXED BY LK-PED-IDX.
               10  LK-ORDT-ORDER-ID         PIC 9(06).
               10  LK-ORDT-USER-ID          PIC 9(06).
               10  LK-ORDT-PICKUP-LAT       PIC S9(03)V9(04).
               10  LK-ORDT-PICKUP-LNG       PIC S9(03)V9(04).
               10  LK-ORDT-DROPOFF-LAT      PIC S9(03)V9(04).
               10  LK-ORDT-DROPOFF-LNG      PIC S9(03)V9(04).
               10  LK-ORDT-VEHICLE          PIC X(12).
               10  LK-ORDT-ITEM-TYPE        PIC X(20).
               10  LK-ORDT-QUANTITY         PIC 9(03).
               10  LK-ORDT-WEIGHT-LB        PIC 9(04)V99.
               10  LK-ORDT-LENGTH-IN        PIC 9(03)V9.
               10  LK-ORDT-WIDTH-IN         PIC 9(03)V9.
               10  LK-ORDT-HEIGHT-IN        PIC 9(03)V9.
               10  LK-ORDT-PRICE            PIC 9(04)V99.
               10  LK-ORDT-ETA-MIN          PIC 9(04).
               10  LK-ORDT-STATUS           PIC X(10).
               10  FILLER                   PIC X(03).

       01  LK-SALIDA.
           05  LK-FOUND-SW              PIC X(01).
               88  LK-ORDEN-ENCONTRADA      VALUE 'S'.
               88  LK-ORDEN-NO-ENCONTRADA   VALUE 'N'.
           05  LK-PEDIDO-HALLADO.
               10  LK-HAL-USER-ID           PIC 9(06).
               10  LK-HAL-STATUS            PIC X(10).
               10  LK-HAL-INDICE            PIC 9(05) COMP.

*----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-ENTRADA, LK-TABLA-PEDIDOS,
                                 LK-SALIDA.
*----------------------------------------------------------------*

           PERFORM 1000-INICIAR-BUSQUEDA
              THRU 1000-INICIAR-BUSQUEDA-FIN.

           PERFORM 2000-BUSCAR-ORDEN
              THRU 2000-BUSCAR-ORDEN-FIN.

           EXIT PROGRAM.

*----------------------------------------------------------------*
       1000-INICIAR-BUSQUEDA.

           SET LK-ORDEN-NO-ENCONTRADA TO TRUE.
           MOVE ZERO  TO LK-HAL-USER-ID.
           MOVE SPACES TO LK-HAL-STATUS.
           MOVE ZERO  TO LK-HAL-INDICE.
           MOVE LK-ORDEN-ID-BUSCADA TO WS-ORDEN-BUSCADA-NUM.

       1000-INICIAR-BUSQUEDA-FIN.
           EXIT.

*----------------------------------------------------------------*
       2000-BUSCAR-ORDEN.

           IF LK-CANT-PEDIDOS = ZERO
              GO TO 2000-BUSCAR-ORDEN-FIN
           END-IF.

           SET LK-PED-IDX TO 1.
           SEARCH LK-PEDIDO-ENTRY
               AT END
                   MOVE WS-ORDEN-BUSCADA-NUM TO WS-TRAZA-AREA-NUM
                   SET LK-ORDEN-NO-ENCONTRADA TO TRUE
                   DISPLAY 'ORDLOOK - ORDER NOT ON FILE: ' WS-TRAZA-AREA
               WHEN LK-ORDT-ORDER-ID (LK-PED-IDX) =
                              WS-ORDEN-BUSCADA-NUM
                   PERFORM 2100-DEVOLVER-ORDEN
                      THRU 2100-DEVOLVER-ORDEN-FIN
           END-SEARCH.

       2000-BUSCAR-ORDEN-FIN.
           EXIT.

*----------------------------------------------------------------*
       2100-DEVOLVER-ORDEN.

           SET LK-ORDEN-ENCONTRADA TO TRUE.
           MOVE LK-ORDT-USER-ID (LK-PED-IDX) TO LK-HAL-USER-ID.
           MOVE LK-ORDT-STATUS  (LK-PED-IDX) TO LK-HAL-STATUS.
           SET  LK-HAL-INDICE TO LK-PED-IDX.

           MOVE LK-ORDT-PICKUP-LAT (LK-PED-IDX)
                                      TO WS-COORD-PICKUP-LAT.
           MOVE LK-ORDT-PICKUP-LNG (LK-PED-IDX)
                                      TO WS-COORD-PICKUP-LNG.
           DISPLAY 'ORDLOOK - ORDER FOUND, PICKUP COORD: '
                   WS-COORD-AUDIT-ALFA.

       2100-DEVOLVER-ORDEN-FIN.
           EXIT.

       END PROGRAM ORDLOOK.
